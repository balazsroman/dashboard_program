       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  EFTRMLN.
       AUTHOR. M STEEN.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 03/14/89.
       DATE-COMPILED. 03/14/89.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *
      *     THIS SUBPROGRAM RETURNS THE SIGNIFICANT (BLANK-TRIMMED)
      *     PORTION OF A TEXT FIELD, LEFT-JUSTIFIED, ALONG WITH ITS
      *     SIGNIFICANT LENGTH.  ORIGINALLY WRITTEN TO SIZE VARIABLE
      *     NAME FIELDS FOR THE PRINT LINE BUILDER; REUSED BY THE EF
      *     CLAIM FINANCING SUITE TO TRIM THE BNO CODE/NAME LOOKUP.
      *
      *CHANGE LOG.
      *    03/14/89  MS   0000    ORIGINAL PROGRAM - TRAILING TRIM ONLY,
      *                           BACKWARD BYTE SCAN
      *    11/02/90  JRS  0114    ADDED LEADING-BLANK TRIM FOR NAME
      *                           FIELDS COMING OFF THE NEW DATA ENTRY
      *                           SCREENS
      *    06/18/93  MS   0201    WIDENED WORK FIELDS TO X(150) TO
      *                           HANDLE THE LONGER DIAGNOSIS NAME
      *                           FIELD USED BY THE EF FINANCING JOBS
      *    09/09/98  TGD  0255    Y2K REVIEW - NO DATE FIELDS IN THIS
      *                           PROGRAM, NO CHANGE REQUIRED
      *    02/27/01  JRS  0309    MINOR CLEANUP OF COMMENTS PER SHOP
      *                           DOCUMENTATION STANDARD REVIEW
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  LEAD-CT            PIC S9(4) COMP VALUE 0.
           05  SCAN-IDX           PIC S9(4) COMP VALUE 0.
           05  FLD-LTH            PIC S9(4) COMP VALUE 0.
           05  SHIFT-TXT          PIC X(150).
           05  SHIFT-TXT-R REDEFINES SHIFT-TXT.
               10  SHIFT-BYTE OCCURS 150 TIMES  PIC X(1).
           05  NON-BLANK-FOUND-SW PIC X(1) VALUE "N".
               88  NON-BLANK-FOUND  VALUE "Y".

       LINKAGE SECTION.
       01  TEXT1                  PIC X(150).
       01  TEXT1-R REDEFINES TEXT1.
           05  TEXT1-BYTE OCCURS 150 TIMES  PIC X(1).
       01  TRIMMED-TEXT           PIC X(150).
       01  TRIMMED-TEXT-R REDEFINES TRIMMED-TEXT.
           05  TRIMMED-BYTE OCCURS 150 TIMES  PIC X(1).
       01  RETURN-LTH             PIC S9(4) COMP.

       PROCEDURE DIVISION USING TEXT1, TRIMMED-TEXT, RETURN-LTH.
       000-TRIM-FIELD.
           MOVE 0 TO LEAD-CT, RETURN-LTH.
           MOVE SPACES TO SHIFT-TXT, TRIMMED-TEXT.
           MOVE LENGTH OF TEXT1 TO FLD-LTH.
           INSPECT TEXT1 TALLYING LEAD-CT FOR LEADING SPACES.

           IF LEAD-CT < FLD-LTH
               MOVE TEXT1(LEAD-CT + 1:) TO SHIFT-TXT
           END-IF.

           MOVE "N" TO NON-BLANK-FOUND-SW.
           MOVE FLD-LTH TO SCAN-IDX.
           PERFORM 100-SCAN-TRAILING-BYTE THRU 100-EXIT
               UNTIL SCAN-IDX < 1 OR NON-BLANK-FOUND.

           MOVE SCAN-IDX TO RETURN-LTH.
           IF RETURN-LTH > 0
               MOVE SHIFT-TXT(1:RETURN-LTH) TO TRIMMED-TEXT
           END-IF.

           GOBACK.

       100-SCAN-TRAILING-BYTE.
           IF SHIFT-BYTE(SCAN-IDX) NOT = SPACE
               MOVE "Y" TO NON-BLANK-FOUND-SW
           ELSE
               SUBTRACT 1 FROM SCAN-IDX
           END-IF.
       100-EXIT.
           EXIT.
