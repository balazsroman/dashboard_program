       IDENTIFICATION DIVISION.
      ***************************************************
      *COBOL Subroutine EFPCTCLC
      *System Long Name:  ZSERVEROS.EFFIN.IBM.COM
      *System Short Name:  EFFIN
      *Data Set:  DDS0022.EFFIN.COBOL1(EFPCTCLC)
      * @param FUNCTION-CD
      * @param PART-AMT
      * @param WHOLE-AMT
      * @param RESULT-PCT
      * @param RESULT-THRESHOLD
      ***************************************************
       PROGRAM-ID. EFPCTCLC.
       AUTHOR. R KOVACS.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 05/02/91.
       DATE-COMPILED. 05/02/91.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *     THIS SUBPROGRAM SUPPLIES THE TWO ROUNDING RULES SHARED BY
      *     THE EF CLAIM FINANCING REPORT PARAGRAPHS:
      *       FUNCTION-CD = "P"  ROUNDED PERCENTAGE, 2 DECIMALS, OF
      *                          PART-AMT OVER WHOLE-AMT
      *       FUNCTION-CD = "T"  ROUND-HALF-AWAY-FROM-ZERO 1% MINIMUM-
      *                          COUNT THRESHOLD OF WHOLE-AMT
      *     ORIGINALLY A DB2 STORED PROCEDURE LOOKING UP A REIMBURSE-
      *     MENT PERCENT FROM THE HEALTH PLAN TABLE; REWRITTEN BELOW AS
      *     A STRAIGHT CALCULATION SUBROUTINE WHEN THE EF FEED WAS
      *     BROUGHT UP - THE SOURCE SYSTEM HAS NO PLAN TABLE TO DRIVE.
      *
      *CHANGE LOG.
      *    05/02/91  RK   0406    ORIGINAL PROGRAM
      *    08/14/94  MS   0455    ADDED FUNCTION-CD "T" FOR THE NEW
      *                           BNO/OENO 1% SUPPRESSION THRESHOLD
      *    01/11/99  TGD  0501    Y2K REVIEW - NO DATE FIELDS, NO CHANGE
      *    03/02/03  RK   0544    RESULT-PCT WIDENED FROM S9(2)V99 TO
      *                           S9(3)V99 - DIFFERENCE PERCENT CAN RUN
      *                           OVER 100 PCT WHEN REPORTED VALUE IS
      *                           SMALL RELATIVE TO THE ADJUSTMENT
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  DEBUG-FIELDS.
           05  DBG-PART-AMT            PIC S9(9)V99 COMP-3.
           05  DBG-PART-AMT-R REDEFINES DBG-PART-AMT.
               10  DBG-PART-WHOLE      PIC S9(9).
               10  DBG-PART-DECML      PIC 9(2).
           05  DBG-WHOLE-AMT           PIC S9(9)V99 COMP-3.
           05  DBG-WHOLE-AMT-R REDEFINES DBG-WHOLE-AMT.
               10  DBG-WHOLE-WHOLE     PIC S9(9).
               10  DBG-WHOLE-DECML     PIC 9(2).
           05  DBG-RESULT-PCT          PIC S9(3)V99 COMP-3.
           05  DBG-RESULT-PCT-R REDEFINES DBG-RESULT-PCT.
               10  DBG-PCT-WHOLE       PIC S9(3).
               10  DBG-PCT-DECML       PIC 9(2).

       LINKAGE SECTION.
       01  FUNCTION-CD                 PIC X(1).
           88  CALC-PERCENT            VALUE "P".
           88  CALC-THRESHOLD          VALUE "T".
       01  PART-AMT                    PIC S9(9)V99 COMP-3.
       01  WHOLE-AMT                   PIC S9(9)V99 COMP-3.
       01  RESULT-PCT                  PIC S9(3)V99 COMP-3.
       01  RESULT-THRESHOLD            PIC S9(9) COMP-5.

       PROCEDURE DIVISION USING FUNCTION-CD, PART-AMT, WHOLE-AMT,
                                 RESULT-PCT, RESULT-THRESHOLD.
       000-CALC-PCT-OR-THRESHOLD.
           MOVE PART-AMT  TO DBG-PART-AMT.
           MOVE WHOLE-AMT TO DBG-WHOLE-AMT.
           MOVE 0 TO RESULT-PCT, RESULT-THRESHOLD.

           IF CALC-PERCENT
               IF WHOLE-AMT NOT = 0
                   COMPUTE RESULT-PCT ROUNDED =
                       (PART-AMT / WHOLE-AMT) * 100
               END-IF
           ELSE
               IF CALC-THRESHOLD
                   COMPUTE RESULT-THRESHOLD ROUNDED =
                       WHOLE-AMT * 0.01
               END-IF
           END-IF.

           MOVE RESULT-PCT TO DBG-RESULT-PCT.
           GOBACK.
