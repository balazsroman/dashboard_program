       IDENTIFICATION DIVISION.
       PROGRAM-ID.  EFLOAD.
       AUTHOR. R KOVACS.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 04/19/91.
       DATE-COMPILED. 04/19/91.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM IS STEP 1 OF THE EF CLAIM FINANCING
      *          REPORT JOB.  IT READS THE COMBINED MONTHLY EF CLAIM
      *          FEED FROM THE NATIONAL HEALTH-INSURANCE FINANCING
      *          SYSTEM, KEEPS THE 30 FIELDS THIS SHOP CARES ABOUT,
      *          COMPUTES EACH PATIENT'S AGE AT THE RUN DATE, AND
      *          SPLITS OFF REJECTED (ERROR) CLAIMS ONTO A SEPARATE
      *          WORK FILE FOR THE ERROR LISTING.
      *
      *          THE AGE-BAND LABEL CANNOT BE ASSIGNED HERE BECAUSE THE
      *          BAND GRID DEPENDS ON THE MINIMUM AND MAXIMUM AGE SEEN
      *          ACROSS THE WHOLE FILE - THIS STEP ONLY ACCUMULATES
      *          THOSE TWO VALUES AND CARRIES THEM FORWARD ON THE
      *          TRAILER RECORD.  EFUPDT (STEP 2) ASSIGNS THE BAND.
      *
      ******************************************************************

               INPUT FILE              -   DDS0022.EFFIN.EFCLAIM

               OUTPUT FILE PRODUCED    -   DDS0022.EFFIN.EFEDIT

               OUTPUT ERROR FILE       -   DDS0022.EFFIN.EFERR

               DUMP FILE               -   SYSOUT

      *CHANGE LOG.
      *    04/19/91  RK   0391    ORIGINAL PROGRAM
      *    08/02/94  MS   0453    ADDED ERROR-CLAIM SPLIT (SETTLED = 0
      *                           AND REPORTED NOT = 0) PER THE NEW
      *                           MANAGEMENT SUMMARY REPORT REQUEST
      *    01/11/99  TGD  0502    Y2K REVIEW - EF-PERIOD AND EF-DATE-OF-
      *                           BIRTH ALREADY CARRY 4-DIGIT YEARS,
      *                           NO CHANGE REQUIRED
      *    06/14/02  RK   0561    TRAILER NOW CARRIES SUM-REPORTED-VAL
      *                           AND SUM-SETTLED-VAL SO OPERATIONS CAN
      *                           SPOT-BALANCE STEP 1 AGAINST STEP 3
      *                           WITHOUT WAITING ON THE FULL REPORT
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT EFCLAIM-FILE
           ASSIGN TO UT-S-EFCLAIM
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS IFCODE.

           SELECT EFEDIT-FILE
           ASSIGN TO UT-S-EFEDIT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT EFERR-FILE
           ASSIGN TO UT-S-EFERR
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS EFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(132).

      ****** THIS FILE IS THE COMBINED MONTHLY EF CLAIM FEED FROM THE
      ****** NATIONAL HEALTH-INSURANCE FINANCING SYSTEM
      ****** NO ORDERING IS ASSUMED OR IMPOSED ON THIS FILE
       FD  EFCLAIM-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 350 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS EFCLAIM-IN-REC.
       01  EFCLAIM-IN-REC  PIC X(350).
       01  EFCLAIM-IN-REC-R REDEFINES EFCLAIM-IN-REC.
           05  EFCLAIM-IN-BYTE  OCCURS 350 TIMES  PIC X(1).

      ****** ENRICHED (AGE ADDED, AGE-BAND STILL BLANK) DETAIL RECORDS
      ****** FOLLOWED BY ONE TRAILER RECORD CARRYING THE RUN'S
      ****** ACCUMULATORS FORWARD TO EFUPDT (STEP 2)
       FD  EFEDIT-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 351 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS EFEDIT-FLAT-REC.
       01  EFEDIT-FLAT-REC.
           05  EFEDIT-TYPE-CD          PIC X(1).
               88  EFEDIT-DETAIL-REC   VALUE "D".
               88  EFEDIT-TRAILER-REC  VALUE "T".
           05  EFEDIT-DATA             PIC X(350).

      ****** ONE RECORD PER REJECTED (ERROR) CLAIM - SETTLED VALUE ZERO
      ****** BUT REPORTED VALUE NOT ZERO.  THE LEADING FIELD IS A COPY
      ****** OF THE ERROR-MESSAGE TEXT SO EFRPT01 CAN SORT ON IT
       FD  EFERR-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 410 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS EFERR-REC.
       01  EFERR-REC.
           05  EFERR-SORT-MSG          PIC X(60).
           05  EFERR-REST-OF-REC       PIC X(350).

      ** QSAM FILE
       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  IFCODE                  PIC X(2).
               88  CODE-READ           VALUE SPACES.
               88  NO-MORE-DATA        VALUE "10".
           05  OFCODE                  PIC X(2).
               88  CODE-WRITE          VALUE SPACES.
           05  EFCODE                  PIC X(2).
               88  EFERR-WRITE         VALUE SPACES.

       COPY EFCLAIM.
      ** QSAM FILE

       01  WS-TRAILER-REC.
           05  TRLR-RECORD-COUNT       PIC 9(9).
           05  TRLR-MIN-AGE            PIC 9(3).
           05  TRLR-MAX-AGE            PIC 9(3).
           05  TRLR-ERROR-COUNT        PIC 9(9).
           05  TRLR-SUM-REPORTED-VAL   PIC S9(11)V99.
           05  TRLR-SUM-SETTLED-VAL    PIC S9(11)V99.
           05  FILLER                  PIC X(321).
       01  WS-TRAILER-REC-R REDEFINES WS-TRAILER-REC.
           05  TRLR-R-NUMERIC-PORTION  PIC X(29).
           05  FILLER                  PIC X(321).

       77  WS-RUN-DATE                 PIC 9(8) VALUE 0.
       77  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
           05  WS-RUN-CC               PIC 9(2).
           05  WS-RUN-YY                PIC 9(2).
           05  WS-RUN-MM                PIC 9(2).
           05  WS-RUN-DD                PIC 9(2).
       77  WS-CURRENT-DATE-6           PIC 9(6).

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  RECORDS-READ            PIC 9(9) COMP.
           05  RECORDS-WRITTEN         PIC 9(9) COMP.
           05  ERROR-RECS               PIC 9(9) COMP.
           05  WS-MIN-AGE               PIC 9(3) COMP.
           05  WS-MAX-AGE               PIC 9(3) COMP.
           05  WS-SUM-REPORTED-VAL      PIC S9(11)V99 COMP-3.
           05  WS-SUM-SETTLED-VAL       PIC S9(11)V99 COMP-3.
       01  COUNTERS-IDXS-AND-ACCUM-R REDEFINES
               COUNTERS-IDXS-AND-ACCUMULATORS.
           05  DBG-RECORDS-READ         PIC X(4).
           05  DBG-RECORDS-WRITTEN      PIC X(4).
           05  DBG-ERROR-RECS           PIC X(4).
           05  DBG-WS-MIN-AGE           PIC X(2).
           05  DBG-WS-MAX-AGE           PIC X(2).
           05  DBG-WS-SUM-REPORTED-VAL  PIC X(7).
           05  DBG-WS-SUM-SETTLED-VAL   PIC X(7).

       01  MISC-WS-FLDS.
           05  FIRST-RECORD-SW         PIC X(1) VALUE "Y".
               88  FIRST-RECORD        VALUE "Y".
           05  AGE-CALC-SW             PIC X(1) VALUE "A".
           05  AGE-CALC-RETCD          PIC S9(4) COMP.
           05  DUMMY-BAND-START        PIC S9(4) VALUE 0.
           05  DUMMY-BAND-EDGE         PIC S9(4) VALUE 0.
           05  DUMMY-BAND-LABEL        PIC X(7) VALUE SPACES.

       01  FLAGS-AND-SWITCHES.
           05  MORE-DATA-SW            PIC X(1) VALUE "Y".
               88  NO-MORE-EFCLAIM     VALUE "N".
           05  ERROR-FOUND-SW          PIC X(1) VALUE "N".
               88  EF-ERROR-RECORD     VALUE "Y".
               88  EF-CLEAN-RECORD     VALUE "N".

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-EFCLAIM.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB EFLOAD ********".
           ACCEPT WS-CURRENT-DATE-6 FROM DATE.
           MOVE 20 TO WS-RUN-CC.
           MOVE WS-CURRENT-DATE-6(1:2) TO WS-RUN-YY.
           MOVE WS-CURRENT-DATE-6(3:2) TO WS-RUN-MM.
           MOVE WS-CURRENT-DATE-6(5:2) TO WS-RUN-DD.
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 900-READ-EFCLAIM THRU 900-EXIT.
           IF NO-MORE-EFCLAIM
               MOVE "EMPTY EF CLAIM INPUT FILE" TO ABEND-REASON
               GO TO 1000-ABEND-RTN
           END-IF.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           PERFORM 300-EDIT-AND-ENRICH THRU 300-EXIT.
           PERFORM 350-CHECK-ERROR-REC THRU 350-EXIT.
           PERFORM 700-WRITE-EFEDIT THRU 700-EXIT.
           PERFORM 900-READ-EFCLAIM THRU 900-EXIT.
       100-EXIT.
           EXIT.

       300-EDIT-AND-ENRICH.
           MOVE "300-EDIT-AND-ENRICH" TO PARA-NAME.
           MOVE "A" TO AGE-CALC-SW.
           CALL "EFAGECLC" USING AGE-CALC-SW, WS-RUN-DATE,
                EF-DATE-OF-BIRTH, EF-PATIENT-AGE, DUMMY-BAND-START,
                DUMMY-BAND-EDGE, DUMMY-BAND-LABEL, AGE-CALC-RETCD.
           MOVE SPACES TO EF-AGE-BAND.

           IF FIRST-RECORD
               MOVE EF-PATIENT-AGE TO WS-MIN-AGE, WS-MAX-AGE
               MOVE "N" TO FIRST-RECORD-SW
           ELSE
               IF EF-PATIENT-AGE < WS-MIN-AGE
                   MOVE EF-PATIENT-AGE TO WS-MIN-AGE
               END-IF
               IF EF-PATIENT-AGE > WS-MAX-AGE
                   MOVE EF-PATIENT-AGE TO WS-MAX-AGE
               END-IF
           END-IF.

           ADD EF-REPORTED-VALUE TO WS-SUM-REPORTED-VAL.
           ADD EF-SETTLED-VALUE  TO WS-SUM-SETTLED-VAL.
       300-EXIT.
           EXIT.

       350-CHECK-ERROR-REC.
           MOVE "350-CHECK-ERROR-REC" TO PARA-NAME.
           MOVE "N" TO ERROR-FOUND-SW.
           IF EF-SETTLED-VALUE = 0 AND EF-REPORTED-VALUE NOT = 0
               MOVE "Y" TO ERROR-FOUND-SW
               PERFORM 710-WRITE-EFERR THRU 710-EXIT
           END-IF.
       350-EXIT.
           EXIT.

       700-WRITE-EFEDIT.
           MOVE "700-WRITE-EFEDIT" TO PARA-NAME.
           MOVE "D" TO EFEDIT-TYPE-CD.
           MOVE EF-CLAIM-REC TO EFEDIT-DATA.
           WRITE EFEDIT-FLAT-REC.
           ADD +1 TO RECORDS-WRITTEN.
       700-EXIT.
           EXIT.

       710-WRITE-EFERR.
           MOVE "710-WRITE-EFERR" TO PARA-NAME.
           MOVE EF-ERROR-MESSAGES TO EFERR-SORT-MSG.
           MOVE EF-CLAIM-REC TO EFERR-REST-OF-REC.
           WRITE EFERR-REC.
           ADD +1 TO ERROR-RECS.
       710-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT EFCLAIM-FILE.
           OPEN OUTPUT EFEDIT-FILE, EFERR-FILE, SYSOUT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE EFCLAIM-FILE, EFEDIT-FILE, EFERR-FILE, SYSOUT.
       850-EXIT.
           EXIT.

       900-READ-EFCLAIM.
           MOVE "900-READ-EFCLAIM" TO PARA-NAME.
           READ EFCLAIM-FILE INTO EF-CLAIM-REC
               AT END
               MOVE "N" TO MORE-DATA-SW
               GO TO 900-EXIT
           END-READ.
           ADD +1 TO RECORDS-READ.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           MOVE RECORDS-WRITTEN     TO TRLR-RECORD-COUNT.
           MOVE WS-MIN-AGE          TO TRLR-MIN-AGE.
           MOVE WS-MAX-AGE          TO TRLR-MAX-AGE.
           MOVE ERROR-RECS          TO TRLR-ERROR-COUNT.
           MOVE WS-SUM-REPORTED-VAL TO TRLR-SUM-REPORTED-VAL.
           MOVE WS-SUM-SETTLED-VAL  TO TRLR-SUM-SETTLED-VAL.
           MOVE "T" TO EFEDIT-TYPE-CD.
           MOVE WS-TRAILER-REC TO EFEDIT-DATA.
           WRITE EFEDIT-FLAT-REC.

           PERFORM 850-CLOSE-FILES THRU 850-EXIT.

           DISPLAY "** EF CLAIM RECORDS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** EF CLAIM RECORDS WRITTEN **".
           DISPLAY RECORDS-WRITTEN.
           DISPLAY "** ERROR (REJECTED) RECORDS **".
           DISPLAY ERROR-RECS.
           DISPLAY "******** NORMAL END OF JOB EFLOAD ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           MOVE "EFLOAD" TO ABEND-PGM-NAME.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-EFLOAD ***" UPON CONSOLE.
           MOVE +16 TO RETURN-CODE.
           GOBACK.
