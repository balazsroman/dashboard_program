000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  EFRPT01.
000300       AUTHOR. J SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 05/06/91.
000600       DATE-COMPILED. 05/06/91.
000700       SECURITY. NON-CONFIDENTIAL.
000800      ******************************************************************
000900      *REMARKS.
001000      *
001100      *          THIS PROGRAM IS STEP 3 (AND FINAL STEP) OF THE EF
001200      *          CLAIM FINANCING REPORT JOB.  IT LOADS THE BNO CODE/
001300      *          NAME LOOKUP, MAKES ONE PASS OVER THE EF CLAIM MASTER
001400      *          BUILT BY EFUPDT ACCUMULATING EVERY COUNT AND TOTAL THE
001500      *          REPORT NEEDS, SORTS THE ERROR WORK FILE PRODUCED BY
001600      *          EFLOAD, AND PRINTS THE FIVE-BLOCK MANAGEMENT SUMMARY:
001700      *
001800      *              1.  SUMMARY BLOCK        (PERIOD, COUNTS, AMOUNTS)
001900      *              2.  AGE/GENDER BLOCK      (CROSS-TAB + STATISTICS)
002000      *              3.  BNO DISTRIBUTION BLOCK
002100      *              4.  OENO DISTRIBUTION BLOCK
002200      *              5.  ERROR LISTING BLOCK
002300      *
002400      *          THE BNO/OENO BLOCKS SUPPRESS ANY CODE WHOSE RECORD
002500      *          COUNT DOES NOT EXCEED 1% OF THE TOTAL RECORD COUNT -
002600      *          THIS KEEPS ONE-OFF MISCODED ENTRIES OFF THE PRINTED
002700      *          REPORT THAT MANAGEMENT ACTUALLY READS.
002800      *
002900      ******************************************************************
003000
003100               INPUT FILE (VSAM KSDS)   -   DDS0022.EFFIN.EFMSTR
003200
003300               INPUT FILE               -   DDS0022.EFFIN.BNOFILE
003400
003500               INPUT FILE               -   DDS0022.EFFIN.EFERR
003600
003700               OUTPUT REPORT            -   DDS0022.EFFIN.EFSUMRPT
003800
003900               SORT WORK FILE           -   SORTWK1
004000
004100               DUMP FILE                -   SYSOUT
004200
004300      *CHANGE LOG.
004400      *    05/06/91  JS   0391    ORIGINAL PROGRAM
004500      *    09/14/94  MS   0453    ADDED ERROR LISTING BLOCK (5) PER THE
004600      *                           NEW MANAGEMENT SUMMARY REPORT REQUEST
004700      *    03/02/96  RK   0471    ADDED BNO/OENO 1% MINIMUM-COUNT
004800      *                           SUPPRESSION - DIAGNOSIS CLERK ASKED
004900      *                           THAT ONE-OFF MISCODES NOT CLUTTER THE
005000      *                           DISTRIBUTION BLOCKS
005100      *    01/11/99  TGD  0502    Y2K REVIEW - PERIOD FIELD ALREADY
005200      *                           CARRIES A 4-DIGIT YEAR, NO CHANGE
005300      *                           REQUIRED
005400      *    06/14/02  RK   0561    ADDED MEAN/MEDIAN AGE AND TOP-3 AGE
005500      *                           BAND LINES TO BLOCK 2 PER REQUEST
005600      *                           FROM THE FINANCING ANALYSIS UNIT
005700      *    02/27/04  JRS  0598    OENO LABEL NOW FALLS BACK TO THE RAW
005800      *                           CODE WHEN THE CODE IS NOT ON THE BNO
005900      *                           LOOKUP FILE, INSTEAD OF BLANKING THE
006000      *                           LINE
006100      ******************************************************************
006200       ENVIRONMENT DIVISION.
006300       CONFIGURATION SECTION.
006400       SOURCE-COMPUTER. IBM-390.
006500       OBJECT-COMPUTER. IBM-390.
006600       SPECIAL-NAMES.
006700           C01 IS NEXT-PAGE.
006800       INPUT-OUTPUT SECTION.
006900       FILE-CONTROL.
007000           SELECT SYSOUT
007100           ASSIGN TO UT-S-SYSOUT
007200             ORGANIZATION IS SEQUENTIAL.
007300
007400           SELECT EFMSTR-FILE
007500           ASSIGN TO DA-S-EFMSTR
007600             ORGANIZATION IS INDEXED
007700             ACCESS MODE IS SEQUENTIAL
007800             RECORD KEY IS MSTR-CASE-NUMBER-KEY
007900             FILE STATUS IS MFCODE.
008000
008100           SELECT BNOFILE
008200           ASSIGN TO UT-S-BNOFILE
008300             ACCESS MODE IS SEQUENTIAL
008400             FILE STATUS IS BFCODE.
008500
008600           SELECT EFERR-FILE
008700           ASSIGN TO UT-S-EFERR
008800             ACCESS MODE IS SEQUENTIAL
008900             FILE STATUS IS EFCODE.
009000
009100           SELECT EFERRSD-FILE
009200           ASSIGN TO UT-S-EFERRSD
009300             ACCESS MODE IS SEQUENTIAL
009400             FILE STATUS IS SFCODE.
009500
009600           SELECT SORT-WORK-FILE
009700           ASSIGN TO SORTWK1.
009800
009900           SELECT EFSUMRPT-FILE
010000           ASSIGN TO UT-S-EFSUMRPT
010100             ORGANIZATION IS SEQUENTIAL.
010200
010300       DATA DIVISION.
010400       FILE SECTION.
010500       FD  SYSOUT
010600           RECORDING MODE IS F
010700           LABEL RECORDS ARE STANDARD
010800           RECORD CONTAINS 132 CHARACTERS
010900           BLOCK CONTAINS 0 RECORDS
011000           DATA RECORD IS SYSOUT-REC.
011100       01  SYSOUT-REC  PIC X(132).
011200
011300       FD  EFMSTR-FILE
011400           RECORDING MODE IS F
011500           LABEL RECORDS ARE STANDARD
011600           RECORD CONTAINS 350 CHARACTERS
011700           DATA RECORD IS EFMSTR-REC.
011800       01  EFMSTR-REC                  PIC X(350).
011900       01  EFMSTR-REC-R REDEFINES EFMSTR-REC.
012000           05  MSTR-CASE-NUMBER-KEY    PIC X(12).
012100           05  FILLER                  PIC X(338).
012200
012300      ****** NO ORDERING IS ASSUMED ON THE BNO CODE FILE
012400       FD  BNOFILE
012500           RECORDING MODE IS F
012600           LABEL RECORDS ARE STANDARD
012700           RECORD CONTAINS 160 CHARACTERS
012800           BLOCK CONTAINS 0 RECORDS
012900           DATA RECORD IS BNOFILE-REC.
013000       01  BNOFILE-REC                 PIC X(160).
013100
013200       FD  EFERR-FILE
013300           RECORDING MODE IS F
013400           LABEL RECORDS ARE STANDARD
013500           RECORD CONTAINS 410 CHARACTERS
013600           BLOCK CONTAINS 0 RECORDS
013700           DATA RECORD IS EFERR-REC.
013800       01  EFERR-REC.
013900           05  EFERR-SORT-MSG          PIC X(60).
014000           05  EFERR-REST-OF-REC       PIC X(350).
014100
014200       FD  EFERRSD-FILE
014300           RECORDING MODE IS F
014400           LABEL RECORDS ARE STANDARD
014500           RECORD CONTAINS 410 CHARACTERS
014600           BLOCK CONTAINS 0 RECORDS
014700           DATA RECORD IS EFERRSD-REC.
014800       01  EFERRSD-REC.
014900           05  EFERRSD-SORT-MSG        PIC X(60).
015000           05  EFERRSD-REST-OF-REC     PIC X(350).
015100
015200       SD  SORT-WORK-FILE
015300           RECORD CONTAINS 410 CHARACTERS
015400           DATA RECORD IS SORT-WORK-REC.
015500       01  SORT-WORK-REC.
015600           05  SW-SORT-MSG             PIC X(60).
015700           05  SW-REST-OF-REC          PIC X(350).
015800
015900       FD  EFSUMRPT-FILE
016000           RECORDING MODE IS F
016100           LABEL RECORDS ARE STANDARD
016200           RECORD CONTAINS 132 CHARACTERS
016300           BLOCK CONTAINS 0 RECORDS
016400           DATA RECORD IS EFSUMRPT-REC.
016500       01  EFSUMRPT-REC                PIC X(132).
016600
016700       WORKING-STORAGE SECTION.
016800
016900       01  FILE-STATUS-CODES.
017000           05  MFCODE                  PIC X(2).
017100               88  CODE-READ-MSTR      VALUE SPACES.
017200               88  NO-MORE-MSTR        VALUE "10".
017300           05  BFCODE                  PIC X(2).
017400               88  CODE-READ-BNO       VALUE SPACES.
017500               88  NO-MORE-BNO         VALUE "10".
017600           05  EFCODE                  PIC X(2).
017700           05  SFCODE                  PIC X(2).
017800               88  CODE-READ-SORTED    VALUE SPACES.
017900               88  NO-MORE-SORTED      VALUE "10".
018000
018100       COPY EFCLAIM.
018200       COPY BNOTAB.
018300
018400      ****** AGE/GENDER CROSS-TAB - BUILT BY LINEAR SEARCH-OR-INSERT
018500      ****** DURING THE EFMSTR PASS, SORTED ASCENDING BY LOWER EDGE
018600      ****** BEFORE PRINTING
018700       01  AGEBAND-TAB.
018800           05  AGEBAND-ENTRY OCCURS 40 TIMES INDEXED BY AB-IDX.
018900               10  AB-LABEL               PIC X(7).
019000               10  AB-LOWER-EDGE           PIC S9(4) COMP.
019100               10  AB-MALE-CT              PIC 9(7) COMP.
019200               10  AB-FEMALE-CT            PIC 9(7) COMP.
019300               10  AB-TOTAL-CT             PIC 9(7) COMP.
019400       01  AGEBAND-TAB-COUNT               PIC 9(4) COMP.
019500
019600      ****** GENDER DISTRIBUTION TABLE
019700       01  GENDER-TAB.
019800           05  GENDER-ENTRY OCCURS 5 TIMES INDEXED BY GT-IDX.
019900               10  GT-TEXT                 PIC X(5).
020000               10  GT-COUNT                PIC 9(7) COMP.
020100       01  GENDER-TAB-COUNT                PIC 9(4) COMP.
020200
020300      ****** BNO / OENO CODE-COUNT TABLES, SAME SHAPE, SEPARATE COPIES
020400      ****** SO EACH CODE FIELD KEEPS ITS OWN DISTRIBUTION
020500       01  BNOCNT-TAB.
020600           05  BNOCNT-ENTRY OCCURS 999 TIMES INDEXED BY BC-IDX.
020700               10  BC-CODE                 PIC X(5).
020800               10  BC-COUNT                 PIC 9(7) COMP.
020900               10  BC-KEEP-SW               PIC X(1).
021000                   88  BC-KEEP              VALUE "Y".
021100       01  BNOCNT-TAB-COUNT                 PIC 9(4) COMP.
021200
021300       01  OENOCNT-TAB.
021400           05  OENOCNT-ENTRY OCCURS 999 TIMES INDEXED BY OC-IDX.
021500               10  OC-CODE                  PIC X(5).
021600               10  OC-COUNT                  PIC 9(7) COMP.
021700               10  OC-KEEP-SW                PIC X(1).
021800                   88  OC-KEEP               VALUE "Y".
021900       01  OENOCNT-TAB-COUNT                 PIC 9(4) COMP.
022000
022100      ****** AGE FREQUENCY BUCKETS - SUBSCRIPTED DIRECTLY BY AGE + 1,
022200      ****** USED TO GET THE MEAN AND MEDIAN WITHOUT SORTING A FULL
022300      ****** LIST OF AGES
022400       01  AGE-FREQ-TAB.
022500           05  AGE-FREQ-CT OCCURS 150 TIMES PIC 9(7) COMP.
022600       01  AGE-FREQ-TAB-R REDEFINES AGE-FREQ-TAB.
022700           05  AGE-FREQ-BYTE OCCURS 150 TIMES PIC X(3).
022800
022900       01  SUMMARY-ACCUMULATORS.
023000           05  TOTAL-RECORD-COUNT      PIC 9(9) COMP.
023100           05  TOTAL-ERROR-COUNT       PIC 9(9) COMP.
023200           05  MIN-PERIOD              PIC 9(6) COMP.
023300           05  MAX-PERIOD              PIC 9(6) COMP.
023400           05  SUM-REPORTED-VAL        PIC S9(11)V99 COMP-3.
023500           05  SUM-SETTLED-VAL         PIC S9(11)V99 COMP-3.
023600           05  SUM-OF-AGES             PIC S9(11) COMP-3.
023700           05  MIN-AGE-SEEN            PIC 9(3) COMP.
023800           05  MAX-AGE-SEEN            PIC 9(3) COMP.
023900       01  SUMMARY-ACCUMULATORS-R REDEFINES SUMMARY-ACCUMULATORS.
024000           05  DBG-TOTAL-RECORD-COUNT  PIC X(4).
024100           05  DBG-TOTAL-ERROR-COUNT   PIC X(4).
024200           05  DBG-MIN-PERIOD          PIC X(4).
024300           05  DBG-MAX-PERIOD          PIC X(4).
024400           05  FILLER                  PIC X(27).
024500
024600       01  CALC-WORK-FIELDS.
024700           05  PCT-CALC-SW             PIC X(1).
024800               88  PCT-CALC-PERCENT    VALUE "P".
024900               88  PCT-CALC-THRESHOLD  VALUE "T".
025000           05  PCT-PART-AMT            PIC S9(9)V99 COMP-3.
025100           05  PCT-WHOLE-AMT           PIC S9(9)V99 COMP-3.
025200           05  PCT-RESULT-PCT          PIC S9(3)V99 COMP-3.
025300           05  PCT-RESULT-THRESHOLD    PIC S9(9) COMP-5.
025400           05  WS-MIN-COUNT-THRESHOLD  PIC 9(7) COMP.
025500           05  WS-KEPT-TOTAL-CT        PIC 9(9) COMP.
025600           05  WS-MEAN-AGE             PIC 9(3) COMP.
025700           05  WS-MEDIAN-AGE           PIC 9(3) COMP.
025800           05  WS-RUNNING-AGE-CT       PIC 9(9) COMP.
025900           05  WS-MEDIAN-TARGET-1      PIC 9(9) COMP.
026000           05  WS-MEDIAN-TARGET-2      PIC 9(9) COMP.
026100           05  WS-MEDIAN-LOW-AGE       PIC 9(3) COMP.
026200           05  WS-MEDIAN-HIGH-AGE      PIC 9(3) COMP.
026300           05  WS-AGE-FREQ-IDX         PIC S9(4) COMP.
026400
026500      ****** WORK FIELDS FOR MANUALLY PARSING THE NUMERIC LOWER EDGE
026600      ****** OUT OF AN "LL-HH" AGE-BAND LABEL (NO HYPHEN FUNCTION CALL)
026700       01  LABEL-PARSE-FIELDS.
026800           05  LP-HYPHEN-POS           PIC S9(4) COMP.
026900           05  LP-SCAN-IDX             PIC S9(4) COMP.
027000           05  LP-EDGE-TEXT            PIC X(4).
027100
027200      ****** WORK FIELDS FOR LOADING AND SORTING THE BNO CODE TABLE
027300       01  BNO-LOAD-WORK-FIELDS.
027400           05  WS-TRIMMED-NAME         PIC X(150).
027500           05  WS-TRIM-RETURN-LTH      PIC S9(4) COMP.
027600           05  WS-BNO-CODE-SWAP        PIC X(5).
027700           05  WS-BNO-NAME-SWAP        PIC X(150).
027800
027900       01  TOP-3-TABLE.
028000           05  TOP3-ENTRY OCCURS 3 TIMES INDEXED BY T3-IDX.
028100               10  T3-LABEL            PIC X(7).
028200               10  T3-COUNT            PIC 9(7) COMP.
028300
028400       01  GEN-SORT-WORK.
028500           05  GS-SAVE-LABEL           PIC X(7).
028600           05  GS-SAVE-EDGE            PIC S9(4) COMP.
028700           05  GS-SAVE-MALE            PIC 9(7) COMP.
028800           05  GS-SAVE-FEMALE          PIC 9(7) COMP.
028900           05  GS-SAVE-TOTAL           PIC 9(7) COMP.
029000           05  GS-SAVE-CODE            PIC X(5).
029100           05  GS-SAVE-COUNT           PIC 9(7) COMP.
029200           05  GS-SAVE-KEEP            PIC X(1).
029300           05  GS-OUTER-IDX            PIC S9(4) COMP.
029400           05  GS-INNER-IDX            PIC S9(4) COMP.
029500           05  SORT-SWAP-SW            PIC X(1).
029600               88  SWAP-MADE           VALUE "Y".
029700
029800      ****** PRINT LINE LAYOUTS - ONE GROUP PER REPORT BLOCK LINE TYPE
029900       01  WS-HEADING-LINE.
030000           05  HDG-TEXT                PIC X(80).
030100           05  FILLER                  PIC X(52).
030200
030300       01  WS-SUMMARY-LINE.
030400           05  SL-CAPTION              PIC X(24).
030500           05  SL-VALUE                PIC X(30).
030600           05  SL-PERCENT              PIC X(20).
030700           05  FILLER                  PIC X(58).
030800
030900       01  WS-AGEBAND-LINE.
031000           05  AL-LABEL                PIC X(9).
031100           05  AL-MALE                 PIC ZZZ,ZZ9.
031200           05  AL-FEMALE               PIC ZZZ,ZZ9.
031300           05  AL-TOTAL                PIC ZZZ,ZZ9.
031400           05  FILLER                  PIC X(102).
031500
031600       01  WS-TOP3-LINE.
031700           05  T3L-LABEL               PIC X(9).
031800           05  T3L-COUNT               PIC ZZZ,ZZ9.
031900           05  T3L-PERCENT             PIC X(12).
032000           05  FILLER                  PIC X(104).
032100
032200       01  WS-GENDER-LINE.
032300           05  GL-TEXT                 PIC X(10).
032400           05  GL-COUNT                PIC ZZZ,ZZ9.
032500           05  GL-PERCENT              PIC X(12).
032600           05  FILLER                  PIC X(103).
032700
032800       01  WS-CODE-LINE.
032900           05  CL-CODE                 PIC X(6).
033000           05  CL-NAME                 PIC X(45).
033100           05  CL-COUNT                PIC ZZZ,ZZ9.
033200           05  CL-PERCENT              PIC X(12).
033300           05  FILLER                  PIC X(62).
033400
033500       01  WS-ERROR-LINE.
033600           05  EL-CASE-NUMBER          PIC X(13).
033700           05  EL-PERIOD               PIC 9(6).
033800           05  FILLER                  PIC X(2).
033900           05  EL-BNO-CODE             PIC X(6).
034000           05  EL-REPORTED-VAL         PIC ---,---,--9.99.
034100           05  FILLER                  PIC X(2).
034200           05  EL-ERROR-MSG            PIC X(60).
034300           05  FILLER                  PIC X(29).
034400
034500       01  WS-TRAILER-LINE.
034600           05  TL-CAPTION              PIC X(30).
034700           05  TL-COUNT                PIC ZZZ,ZZ9.
034800           05  FILLER                  PIC X(95).
034900
035000       01  EDIT-WORK-FIELDS.
035100           05  EW-AMOUNT-EDIT          PIC $$$,$$$,$$9.99.
035200           05  EW-SIGNED-AMOUNT-EDIT   PIC -$$,$$$,$$9.99.
035300           05  EW-COUNT-EDIT           PIC ZZZ,ZZZ,ZZ9.
035400           05  EW-PCT-EDIT             PIC ---9.99.
035500           05  EW-PERIOD-START-EDIT    PIC 9(6).
035600           05  EW-PERIOD-END-EDIT      PIC 9(6).
035700
035800       01  FLAGS-AND-SWITCHES.
035900           05  MORE-DATA-SW            PIC X(1) VALUE "Y".
036000           05  SEARCH-FOUND-SW         PIC X(1) VALUE "N".
036100               88  TAB-ENTRY-FOUND     VALUE "Y".
036200           05  EVEN-RECORD-CT-SW       PIC X(1) VALUE "N".
036300               88  EVEN-RECORD-COUNT   VALUE "Y".
036400           05  LOW-AGE-FOUND-SW        PIC X(1) VALUE "N".
036500               88  LOW-AGE-FOUND       VALUE "Y".
036600           05  HIGH-AGE-FOUND-SW       PIC X(1) VALUE "N".
036700               88  HIGH-AGE-FOUND      VALUE "Y".
036800
036900       COPY ABENDREC.
037000
037100       PROCEDURE DIVISION.
037200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
037300           PERFORM 200-PROCESS-EFMSTR THRU 200-EXIT
037400                   UNTIL NO-MORE-MSTR.
037500           PERFORM 250-SORT-ERRORS THRU 250-EXIT.
037600           PERFORM 255-COUNT-ERRORS THRU 255-EXIT.
037700           PERFORM 430-SORT-DIST-TABLES THRU 430-EXIT.
037800           PERFORM 440-CALC-AGE-STATS THRU 440-EXIT.
037900           PERFORM 450-APPLY-MIN-COUNT THRU 450-EXIT.
038000           PERFORM 500-WRITE-SUMMARY-BLOCK THRU 500-EXIT.
038100           PERFORM 600-WRITE-AGEGENDER-BLOCK THRU 600-EXIT.
038200           PERFORM 700-WRITE-BNO-BLOCK THRU 700-EXIT.
038300           PERFORM 720-WRITE-OENO-BLOCK THRU 720-EXIT.
038400           PERFORM 760-WRITE-ERROR-BLOCK THRU 760-EXIT.
038500           PERFORM 999-CLEANUP THRU 999-EXIT.
038600           MOVE +0 TO RETURN-CODE.
038700           GOBACK.
038800
038900       000-HOUSEKEEPING.
039000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
039100           DISPLAY "******** BEGIN JOB EFRPT01 ********".
039200           INITIALIZE SUMMARY-ACCUMULATORS, AGEBAND-TAB-COUNT,
039300               GENDER-TAB-COUNT, BNOCNT-TAB-COUNT, OENOCNT-TAB-COUNT,
039400               AGE-FREQ-TAB, BNO-TABLE-COUNT.
039500           PERFORM 800-OPEN-FILES THRU 800-EXIT.
039600           PERFORM 110-LOAD-BNO-TABLE THRU 110-EXIT
039700                   UNTIL NO-MORE-BNO.
039800           PERFORM 115-SORT-BNO-TABLE THRU 115-EXIT.
039900           PERFORM 900-READ-EFMSTR THRU 900-EXIT.
040000       000-EXIT.
040100           EXIT.
040200
040300      ****** UNIT A - LOAD THE BNO CODE/NAME LOOKUP.  TRIM EACH FIELD
040400      ****** AND FIX THE KNOWN CHARACTER CORRUPTION IN THE NAME BEFORE
040500      ****** STORING THE ENTRY
040600      ****** THE CODE FIELD IS ALREADY A FIXED X(5) - A DIRECT MOVE IS
040700      ****** ITS TRIMMED FORM.  THE NAME FIELD IS TRIMMED THROUGH THE
040800      ****** SHOP'S STANDARD TRIM SUBPROGRAM, THEN THE KNOWN CHARACTER-
040900      ****** CORRUPTION FROM THE NATIONAL FEED IS FIXED IN PLACE
041000       110-LOAD-BNO-TABLE.
041100           MOVE "110-LOAD-BNO-TABLE" TO PARA-NAME.
041200           READ BNOFILE INTO BNO-CODE-REC
041300               AT END
041400               MOVE "10" TO BFCODE
041500               GO TO 110-EXIT
041600           END-READ.
041700           ADD +1 TO BNO-TABLE-COUNT.
041800           CALL "EFTRMLN" USING BNO-TAB-NAME, WS-TRIMMED-NAME,
041900                WS-TRIM-RETURN-LTH.
042000           INSPECT WS-TRIMMED-NAME REPLACING ALL "i" BY "o".
042100           MOVE BNO-TAB-CODE TO BNO-ENTRY-CODE(BNO-TABLE-COUNT).
042200           MOVE WS-TRIMMED-NAME TO BNO-ENTRY-NAME(BNO-TABLE-COUNT).
042300       110-EXIT.
042400           EXIT.
042500
042600      ****** SORT THE LOOKUP INTO ASCENDING CODE SEQUENCE SO UNIT G
042700      ****** CAN RESOLVE BNO/OENO CODES WITH A BINARY SEARCH
042800       115-SORT-BNO-TABLE.
042900           MOVE "115-SORT-BNO-TABLE" TO PARA-NAME.
043000           MOVE 1 TO GS-OUTER-IDX.
043100           PERFORM 116-OUTER-PASS THRU 116-EXIT
043200                   UNTIL GS-OUTER-IDX >= BNO-TABLE-COUNT.
043300       115-EXIT.
043400           EXIT.
043500
043600       116-OUTER-PASS.
043700           MOVE GS-OUTER-IDX TO GS-INNER-IDX.
043800           ADD +1 TO GS-INNER-IDX.
043900           PERFORM 117-INNER-SCAN THRU 117-EXIT
044000                   UNTIL GS-INNER-IDX > BNO-TABLE-COUNT.
044100           ADD +1 TO GS-OUTER-IDX.
044200       116-EXIT.
044300           EXIT.
044400
044500       117-INNER-SCAN.
044600           IF BNO-ENTRY-CODE(GS-INNER-IDX) < BNO-ENTRY-CODE(GS-OUTER-IDX)
044700               MOVE BNO-ENTRY-CODE(GS-OUTER-IDX) TO WS-BNO-CODE-SWAP
044800               MOVE BNO-ENTRY-NAME(GS-OUTER-IDX) TO WS-BNO-NAME-SWAP
044900               MOVE BNO-ENTRY-CODE(GS-INNER-IDX) TO
045000                    BNO-ENTRY-CODE(GS-OUTER-IDX)
045100               MOVE BNO-ENTRY-NAME(GS-INNER-IDX) TO
045200                    BNO-ENTRY-NAME(GS-OUTER-IDX)
045300               MOVE WS-BNO-CODE-SWAP TO BNO-ENTRY-CODE(GS-INNER-IDX)
045400               MOVE WS-BNO-NAME-SWAP TO BNO-ENTRY-NAME(GS-INNER-IDX)
045500           END-IF.
045600           ADD +1 TO GS-INNER-IDX.
045700       117-EXIT.
045800           EXIT.
045900
046000      ****** ONE PASS OVER THE MASTER - ACCUMULATE UNIT E SUMMARY
046100      ****** TOTALS AND UNIT D/F DISTRIBUTION COUNTS TOGETHER
046200       200-PROCESS-EFMSTR.
046300           MOVE "200-PROCESS-EFMSTR" TO PARA-NAME.
046400           PERFORM 410-ACCUM-SUMMARY THRU 410-EXIT.
046500           PERFORM 420-ACCUM-DISTRIBUTIONS THRU 420-EXIT.
046600           PERFORM 900-READ-EFMSTR THRU 900-EXIT.
046700       200-EXIT.
046800           EXIT.
046900
047000      ****** UNIT C (SORT STEP) - ASCENDING BY ERROR-MESSAGE TEXT
047100       250-SORT-ERRORS.
047200           MOVE "250-SORT-ERRORS" TO PARA-NAME.
047300           SORT SORT-WORK-FILE
047400               ON ASCENDING KEY SW-SORT-MSG
047500               USING EFERR-FILE
047600               GIVING EFERRSD-FILE.
047700       250-EXIT.
047800           EXIT.
047900
048000      ****** THE SUMMARY BLOCK (WRITTEN BEFORE THE ERROR LISTING BLOCK)
048100      ****** NEEDS THE ERROR COUNT, SO THE SORTED ERROR FILE IS READ
048200      ****** ONCE HERE JUST TO COUNT IT; THE DETAIL LISTING ITSELF IS
048300      ****** PRINTED LATER FROM A SECOND OPEN OF THE SAME FILE
048400       255-COUNT-ERRORS.
048500           MOVE "255-COUNT-ERRORS" TO PARA-NAME.
048600           MOVE 0 TO TOTAL-ERROR-COUNT.
048700           OPEN INPUT EFERRSD-FILE.
048800           PERFORM 920-READ-SORTED-ERRORS THRU 920-EXIT.
048900           PERFORM 256-TALLY-ERROR THRU 256-EXIT
049000                   UNTIL NO-MORE-SORTED.
049100           CLOSE EFERRSD-FILE.
049200       255-EXIT.
049300           EXIT.
049400
049500       256-TALLY-ERROR.
049600           ADD +1 TO TOTAL-ERROR-COUNT.
049700           PERFORM 920-READ-SORTED-ERRORS THRU 920-EXIT.
049800       256-EXIT.
049900           EXIT.
050000
050100       410-ACCUM-SUMMARY.
050200           MOVE "410-ACCUM-SUMMARY" TO PARA-NAME.
050300           ADD +1 TO TOTAL-RECORD-COUNT.
050400           IF TOTAL-RECORD-COUNT = 1
050500               MOVE EF-PERIOD TO MIN-PERIOD, MAX-PERIOD
050600           ELSE
050700               IF EF-PERIOD < MIN-PERIOD
050800                   MOVE EF-PERIOD TO MIN-PERIOD
050900               END-IF
051000               IF EF-PERIOD > MAX-PERIOD
051100                   MOVE EF-PERIOD TO MAX-PERIOD
051200               END-IF
051300           END-IF.
051400           ADD EF-REPORTED-VALUE TO SUM-REPORTED-VAL.
051500           ADD EF-SETTLED-VALUE  TO SUM-SETTLED-VAL.
051600       410-EXIT.
051700           EXIT.
051800
051900      ****** UNIT D/F - TALLY AGE BAND X GENDER, GENDER TOTALS, BNO
052000      ****** COUNTS, OENO COUNTS, AND THE AGE FREQUENCY BUCKET
052100       420-ACCUM-DISTRIBUTIONS.
052200           MOVE "420-ACCUM-DISTRIBUTIONS" TO PARA-NAME.
052300           PERFORM 421-FIND-OR-INSERT-AGEBAND THRU 421-EXIT.
052400           PERFORM 422-FIND-OR-INSERT-GENDER THRU 422-EXIT.
052500           PERFORM 423-FIND-OR-INSERT-BNOCNT THRU 423-EXIT.
052600           PERFORM 424-FIND-OR-INSERT-OENOCNT THRU 424-EXIT.
052700           ADD EF-PATIENT-AGE TO SUM-OF-AGES.
052800           ADD +1 TO AGE-FREQ-CT(EF-PATIENT-AGE + 1).
052900           IF TOTAL-RECORD-COUNT = 1
053000               MOVE EF-PATIENT-AGE TO MIN-AGE-SEEN, MAX-AGE-SEEN
053100           ELSE
053200               IF EF-PATIENT-AGE < MIN-AGE-SEEN
053300                   MOVE EF-PATIENT-AGE TO MIN-AGE-SEEN
053400               END-IF
053500               IF EF-PATIENT-AGE > MAX-AGE-SEEN
053600                   MOVE EF-PATIENT-AGE TO MAX-AGE-SEEN
053700               END-IF
053800           END-IF.
053900       420-EXIT.
054000           EXIT.
054100
054200       421-FIND-OR-INSERT-AGEBAND.
054300           MOVE "N" TO SEARCH-FOUND-SW.
054400           SET AB-IDX TO 1.
054500           PERFORM 421A-SCAN-AGEBAND THRU 421A-EXIT
054600                   UNTIL AB-IDX > AGEBAND-TAB-COUNT OR TAB-ENTRY-FOUND.
054700           IF NOT TAB-ENTRY-FOUND
054800               ADD +1 TO AGEBAND-TAB-COUNT
054900               SET AB-IDX TO AGEBAND-TAB-COUNT
055000               MOVE EF-AGE-BAND TO AB-LABEL(AB-IDX)
055100               PERFORM 426-PARSE-BAND-EDGE THRU 426-EXIT
055200               MOVE 0 TO AB-MALE-CT(AB-IDX), AB-FEMALE-CT(AB-IDX),
055300                    AB-TOTAL-CT(AB-IDX)
055400           END-IF.
055500           IF EF-GENDER-MALE
055600               ADD +1 TO AB-MALE-CT(AB-IDX)
055700           ELSE
055800               IF EF-GENDER-FEMALE
055900                   ADD +1 TO AB-FEMALE-CT(AB-IDX)
056000               END-IF
056100           END-IF.
056200           ADD +1 TO AB-TOTAL-CT(AB-IDX).
056300       421-EXIT.
056400           EXIT.
056500
056600       421A-SCAN-AGEBAND.
056700           IF AB-LABEL(AB-IDX) = EF-AGE-BAND
056800               MOVE "Y" TO SEARCH-FOUND-SW
056900           ELSE
057000               SET AB-IDX UP BY 1
057100           END-IF.
057200       421A-EXIT.
057300           EXIT.
057400
057500      ****** MANUALLY PARSE THE LOWER EDGE OUT OF AN "LL-HH" LABEL -
057600      ****** NO FUNCTION CALL, JUST A BACKWARD SCAN FOR THE HYPHEN
057700       426-PARSE-BAND-EDGE.
057800           MOVE "N" TO SEARCH-FOUND-SW.
057900           MOVE 7 TO LP-SCAN-IDX.
058000           PERFORM 426A-SCAN-FOR-HYPHEN THRU 426A-EXIT
058100                   UNTIL LP-SCAN-IDX < 1 OR TAB-ENTRY-FOUND.
058200           MOVE LP-SCAN-IDX TO LP-HYPHEN-POS.
058300           MOVE SPACES TO LP-EDGE-TEXT.
058400           IF LP-HYPHEN-POS > 1
058500               MOVE AB-LABEL(AB-IDX) (1:LP-HYPHEN-POS - 1) TO LP-EDGE-TEXT
058600           END-IF.
058700           MOVE LP-EDGE-TEXT TO AB-LOWER-EDGE(AB-IDX).
058800       426-EXIT.
058900           EXIT.
059000
059100       426A-SCAN-FOR-HYPHEN.
059200           IF AB-LABEL(AB-IDX) (LP-SCAN-IDX:1) = "-"
059300               MOVE "Y" TO SEARCH-FOUND-SW
059400           ELSE
059500               SUBTRACT 1 FROM LP-SCAN-IDX
059600           END-IF.
059700       426A-EXIT.
059800           EXIT.
059900
060000       422-FIND-OR-INSERT-GENDER.
060100           MOVE "N" TO SEARCH-FOUND-SW.
060200           SET GT-IDX TO 1.
060300           PERFORM 422A-SCAN-GENDER THRU 422A-EXIT
060400                   UNTIL GT-IDX > GENDER-TAB-COUNT OR TAB-ENTRY-FOUND.
060500           IF NOT TAB-ENTRY-FOUND
060600               ADD +1 TO GENDER-TAB-COUNT
060700               SET GT-IDX TO GENDER-TAB-COUNT
060800               MOVE EF-GENDER TO GT-TEXT(GT-IDX)
060900               MOVE 0 TO GT-COUNT(GT-IDX)
061000           END-IF.
061100           ADD +1 TO GT-COUNT(GT-IDX).
061200       422-EXIT.
061300           EXIT.
061400
061500       422A-SCAN-GENDER.
061600           IF GT-TEXT(GT-IDX) = EF-GENDER
061700               MOVE "Y" TO SEARCH-FOUND-SW
061800           ELSE
061900               SET GT-IDX UP BY 1
062000           END-IF.
062100       422A-EXIT.
062200           EXIT.
062300
062400       423-FIND-OR-INSERT-BNOCNT.
062500           MOVE "N" TO SEARCH-FOUND-SW.
062600           SET BC-IDX TO 1.
062700           PERFORM 423A-SCAN-BNOCNT THRU 423A-EXIT
062800                   UNTIL BC-IDX > BNOCNT-TAB-COUNT OR TAB-ENTRY-FOUND.
062900           IF NOT TAB-ENTRY-FOUND
063000               ADD +1 TO BNOCNT-TAB-COUNT
063100               SET BC-IDX TO BNOCNT-TAB-COUNT
063200               MOVE EF-BNO-CODE TO BC-CODE(BC-IDX)
063300               MOVE 0 TO BC-COUNT(BC-IDX)
063400               MOVE "N" TO BC-KEEP-SW(BC-IDX)
063500           END-IF.
063600           ADD +1 TO BC-COUNT(BC-IDX).
063700       423-EXIT.
063800           EXIT.
063900
064000       423A-SCAN-BNOCNT.
064100           IF BC-CODE(BC-IDX) = EF-BNO-CODE
064200               MOVE "Y" TO SEARCH-FOUND-SW
064300           ELSE
064400               SET BC-IDX UP BY 1
064500           END-IF.
064600       423A-EXIT.
064700           EXIT.
064800
064900       424-FIND-OR-INSERT-OENOCNT.
065000           MOVE "N" TO SEARCH-FOUND-SW.
065100           SET OC-IDX TO 1.
065200           PERFORM 424A-SCAN-OENOCNT THRU 424A-EXIT
065300                   UNTIL OC-IDX > OENOCNT-TAB-COUNT OR TAB-ENTRY-FOUND.
065400           IF NOT TAB-ENTRY-FOUND
065500               ADD +1 TO OENOCNT-TAB-COUNT
065600               SET OC-IDX TO OENOCNT-TAB-COUNT
065700               MOVE EF-OENO-CODE TO OC-CODE(OC-IDX)
065800               MOVE 0 TO OC-COUNT(OC-IDX)
065900               MOVE "N" TO OC-KEEP-SW(OC-IDX)
066000           END-IF.
066100           ADD +1 TO OC-COUNT(OC-IDX).
066200       424-EXIT.
066300           EXIT.
066400
066500       424A-SCAN-OENOCNT.
066600           IF OC-CODE(OC-IDX) = EF-OENO-CODE
066700               MOVE "Y" TO SEARCH-FOUND-SW
066800           ELSE
066900               SET OC-IDX UP BY 1
067000           END-IF.
067100       424A-EXIT.
067200           EXIT.
067300
067400      ****** SORT EACH DISTRIBUTION TABLE ASCENDING BY VALUE (SIMPLE
067500      ****** BUBBLE EXCHANGE - THE TABLES ARE SMALL) BEFORE PRINTING
067600       430-SORT-DIST-TABLES.
067700           MOVE "430-SORT-DIST-TABLES" TO PARA-NAME.
067800           PERFORM 431-BUBBLE-AGEBAND THRU 431-EXIT.
067900           PERFORM 432-BUBBLE-BNOCNT THRU 432-EXIT.
068000           PERFORM 433-BUBBLE-OENOCNT THRU 433-EXIT.
068100       430-EXIT.
068200           EXIT.
068300
068400       431-BUBBLE-AGEBAND.
068500           MOVE "Y" TO SORT-SWAP-SW.
068600           PERFORM 431A-ONE-PASS THRU 431A-EXIT
068700                   UNTIL NOT SWAP-MADE.
068800       431-EXIT.
068900           EXIT.
069000
069100       431A-ONE-PASS.
069200           MOVE "N" TO SORT-SWAP-SW.
069300           SET AB-IDX TO 1.
069400           PERFORM 431B-COMPARE-SWAP THRU 431B-EXIT
069500                   UNTIL AB-IDX >= AGEBAND-TAB-COUNT.
069600       431A-EXIT.
069700           EXIT.
069800
069900       431B-COMPARE-SWAP.
070000           IF AB-LOWER-EDGE(AB-IDX + 1) < AB-LOWER-EDGE(AB-IDX)
070100               MOVE AB-LABEL(AB-IDX)      TO GS-SAVE-LABEL
070200               MOVE AB-LOWER-EDGE(AB-IDX) TO GS-SAVE-EDGE
070300               MOVE AB-MALE-CT(AB-IDX)    TO GS-SAVE-MALE
070400               MOVE AB-FEMALE-CT(AB-IDX)  TO GS-SAVE-FEMALE
070500               MOVE AB-TOTAL-CT(AB-IDX)   TO GS-SAVE-TOTAL
070600               MOVE AB-LABEL(AB-IDX + 1)      TO AB-LABEL(AB-IDX)
070700               MOVE AB-LOWER-EDGE(AB-IDX + 1) TO AB-LOWER-EDGE(AB-IDX)
070800               MOVE AB-MALE-CT(AB-IDX + 1)    TO AB-MALE-CT(AB-IDX)
070900               MOVE AB-FEMALE-CT(AB-IDX + 1)  TO AB-FEMALE-CT(AB-IDX)
071000               MOVE AB-TOTAL-CT(AB-IDX + 1)   TO AB-TOTAL-CT(AB-IDX)
071100               MOVE GS-SAVE-LABEL TO AB-LABEL(AB-IDX + 1)
071200               MOVE GS-SAVE-EDGE  TO AB-LOWER-EDGE(AB-IDX + 1)
071300               MOVE GS-SAVE-MALE  TO AB-MALE-CT(AB-IDX + 1)
071400               MOVE GS-SAVE-FEMALE TO AB-FEMALE-CT(AB-IDX + 1)
071500               MOVE GS-SAVE-TOTAL TO AB-TOTAL-CT(AB-IDX + 1)
071600               MOVE "Y" TO SORT-SWAP-SW
071700           END-IF.
071800           SET AB-IDX UP BY 1.
071900       431B-EXIT.
072000           EXIT.
072100
072200       432-BUBBLE-BNOCNT.
072300           MOVE "Y" TO SORT-SWAP-SW.
072400           PERFORM 432A-ONE-PASS THRU 432A-EXIT
072500                   UNTIL NOT SWAP-MADE.
072600       432-EXIT.
072700           EXIT.
072800
072900       432A-ONE-PASS.
073000           MOVE "N" TO SORT-SWAP-SW.
073100           SET BC-IDX TO 1.
073200           PERFORM 432B-COMPARE-SWAP THRU 432B-EXIT
073300                   UNTIL BC-IDX >= BNOCNT-TAB-COUNT.
073400       432A-EXIT.
073500           EXIT.
073600
073700       432B-COMPARE-SWAP.
073800           IF BC-CODE(BC-IDX + 1) < BC-CODE(BC-IDX)
073900               MOVE BC-CODE(BC-IDX)  TO GS-SAVE-CODE
074000               MOVE BC-COUNT(BC-IDX) TO GS-SAVE-COUNT
074100               MOVE BC-CODE(BC-IDX + 1)  TO BC-CODE(BC-IDX)
074200               MOVE BC-COUNT(BC-IDX + 1) TO BC-COUNT(BC-IDX)
074300               MOVE GS-SAVE-CODE  TO BC-CODE(BC-IDX + 1)
074400               MOVE GS-SAVE-COUNT TO BC-COUNT(BC-IDX + 1)
074500               MOVE "Y" TO SORT-SWAP-SW
074600           END-IF.
074700           SET BC-IDX UP BY 1.
074800       432B-EXIT.
074900           EXIT.
075000
075100       433-BUBBLE-OENOCNT.
075200           MOVE "Y" TO SORT-SWAP-SW.
075300           PERFORM 433A-ONE-PASS THRU 433A-EXIT
075400                   UNTIL NOT SWAP-MADE.
075500       433-EXIT.
075600           EXIT.
075700
075800       433A-ONE-PASS.
075900           MOVE "N" TO SORT-SWAP-SW.
076000           SET OC-IDX TO 1.
076100           PERFORM 433B-COMPARE-SWAP THRU 433B-EXIT
076200                   UNTIL OC-IDX >= OENOCNT-TAB-COUNT.
076300       433A-EXIT.
076400           EXIT.
076500
076600       433B-COMPARE-SWAP.
076700           IF OC-CODE(OC-IDX + 1) < OC-CODE(OC-IDX)
076800               MOVE OC-CODE(OC-IDX)  TO GS-SAVE-CODE
076900               MOVE OC-COUNT(OC-IDX) TO GS-SAVE-COUNT
077000               MOVE OC-CODE(OC-IDX + 1)  TO OC-CODE(OC-IDX)
077100               MOVE OC-COUNT(OC-IDX + 1) TO OC-COUNT(OC-IDX)
077200               MOVE GS-SAVE-CODE  TO OC-CODE(OC-IDX + 1)
077300               MOVE GS-SAVE-COUNT TO OC-COUNT(OC-IDX + 1)
077400               MOVE "Y" TO SORT-SWAP-SW
077500           END-IF.
077600           SET OC-IDX UP BY 1.
077700       433B-EXIT.
077800           EXIT.
077900
078000      ****** UNIT F - MEAN/MEDIAN FROM THE AGE FREQUENCY BUCKETS, PLUS
078100      ****** THE TOP-3 AGE BANDS BY COUNT
078200       440-CALC-AGE-STATS.
078300           MOVE "440-CALC-AGE-STATS" TO PARA-NAME.
078400           COMPUTE WS-MEAN-AGE = SUM-OF-AGES / TOTAL-RECORD-COUNT.
078500
078600           DIVIDE TOTAL-RECORD-COUNT BY 2
078700               GIVING WS-MEDIAN-TARGET-1
078800               REMAINDER WS-MEDIAN-TARGET-2.
078900           IF WS-MEDIAN-TARGET-2 = 0
079000               MOVE "Y" TO EVEN-RECORD-CT-SW
079100               MOVE WS-MEDIAN-TARGET-1 TO WS-MEDIAN-TARGET-2
079200               ADD +1 TO WS-MEDIAN-TARGET-1
079300           ELSE
079400               ADD +1 TO WS-MEDIAN-TARGET-1
079500               MOVE WS-MEDIAN-TARGET-1 TO WS-MEDIAN-TARGET-2
079600           END-IF.
079700
079800           MOVE 0 TO WS-RUNNING-AGE-CT, WS-MEDIAN-LOW-AGE,
079900                WS-MEDIAN-HIGH-AGE.
080000           MOVE "N" TO LOW-AGE-FOUND-SW, HIGH-AGE-FOUND-SW.
080100           PERFORM 441-SCAN-AGE-FREQ THRU 441-EXIT
080200                   VARYING WS-AGE-FREQ-IDX FROM 1 BY 1
080300                   UNTIL WS-AGE-FREQ-IDX > 150.
080400
080500           IF EVEN-RECORD-COUNT
080600               COMPUTE WS-MEDIAN-AGE =
080700                   (WS-MEDIAN-LOW-AGE + WS-MEDIAN-HIGH-AGE) / 2
080800           ELSE
080900               MOVE WS-MEDIAN-LOW-AGE TO WS-MEDIAN-AGE
081000           END-IF.
081100
081200           PERFORM 442-FIND-TOP-3 THRU 442-EXIT.
081300       440-EXIT.
081400           EXIT.
081500
081600       441-SCAN-AGE-FREQ.
081700           IF AGE-FREQ-CT(WS-AGE-FREQ-IDX) > 0
081800               ADD AGE-FREQ-CT(WS-AGE-FREQ-IDX) TO WS-RUNNING-AGE-CT
081900               IF NOT LOW-AGE-FOUND
082000                   AND WS-RUNNING-AGE-CT >= WS-MEDIAN-TARGET-1
082100                   COMPUTE WS-MEDIAN-LOW-AGE = WS-AGE-FREQ-IDX - 1
082200                   MOVE "Y" TO LOW-AGE-FOUND-SW
082300               END-IF
082400               IF NOT HIGH-AGE-FOUND
082500                   AND WS-RUNNING-AGE-CT >= WS-MEDIAN-TARGET-2
082600                   COMPUTE WS-MEDIAN-HIGH-AGE = WS-AGE-FREQ-IDX - 1
082700                   MOVE "Y" TO HIGH-AGE-FOUND-SW
082800               END-IF
082900           END-IF.
083000       441-EXIT.
083100           EXIT.
083200
083300      ****** LINEAR SCAN FOR THE THREE AGE BANDS WITH THE HIGHEST
083400      ****** TOTAL COUNT (TABLE IS SMALL - A FULL SORT IS NOT WORTH IT)
083500       442-FIND-TOP-3.
083600           MOVE SPACES TO T3-LABEL(1), T3-LABEL(2), T3-LABEL(3).
083700           MOVE 0 TO T3-COUNT(1), T3-COUNT(2), T3-COUNT(3).
083800           SET AB-IDX TO 1.
083900           PERFORM 442A-ONE-BAND THRU 442A-EXIT
084000                   VARYING AB-IDX FROM 1 BY 1
084100                   UNTIL AB-IDX > AGEBAND-TAB-COUNT.
084200       442-EXIT.
084300           EXIT.
084400
084500       442A-ONE-BAND.
084600           IF AB-TOTAL-CT(AB-IDX) > T3-COUNT(1)
084700               MOVE T3-LABEL(2) TO T3-LABEL(3)
084800               MOVE T3-COUNT(2) TO T3-COUNT(3)
084900               MOVE T3-LABEL(1) TO T3-LABEL(2)
085000               MOVE T3-COUNT(1) TO T3-COUNT(2)
085100               MOVE AB-LABEL(AB-IDX) TO T3-LABEL(1)
085200               MOVE AB-TOTAL-CT(AB-IDX) TO T3-COUNT(1)
085300           ELSE
085400               IF AB-TOTAL-CT(AB-IDX) > T3-COUNT(2)
085500                   MOVE T3-LABEL(2) TO T3-LABEL(3)
085600                   MOVE T3-COUNT(2) TO T3-COUNT(3)
085700                   MOVE AB-LABEL(AB-IDX) TO T3-LABEL(2)
085800                   MOVE AB-TOTAL-CT(AB-IDX) TO T3-COUNT(2)
085900               ELSE
086000                   IF AB-TOTAL-CT(AB-IDX) > T3-COUNT(3)
086100                       MOVE AB-LABEL(AB-IDX) TO T3-LABEL(3)
086200                       MOVE AB-TOTAL-CT(AB-IDX) TO T3-COUNT(3)
086300                   END-IF
086400               END-IF
086500           END-IF.
086600       442A-EXIT.
086700           EXIT.
086800
086900      ****** UNIT G - 1% MINIMUM-COUNT THRESHOLD, APPLIED SEPARATELY TO
087000      ****** THE BNO AND OENO DISTRIBUTIONS
087100       450-APPLY-MIN-COUNT.
087200           MOVE "450-APPLY-MIN-COUNT" TO PARA-NAME.
087300           MOVE "T" TO PCT-CALC-SW.
087400           MOVE TOTAL-RECORD-COUNT TO PCT-WHOLE-AMT.
087500           CALL "EFPCTCLC" USING PCT-CALC-SW, PCT-PART-AMT,
087600                PCT-WHOLE-AMT, PCT-RESULT-PCT, PCT-RESULT-THRESHOLD.
087700           MOVE PCT-RESULT-THRESHOLD TO WS-MIN-COUNT-THRESHOLD.
087800
087900           SET BC-IDX TO 1.
088000           PERFORM 451-FLAG-BNO THRU 451-EXIT
088100                   VARYING BC-IDX FROM 1 BY 1
088200                   UNTIL BC-IDX > BNOCNT-TAB-COUNT.
088300           SET OC-IDX TO 1.
088400           PERFORM 452-FLAG-OENO THRU 452-EXIT
088500                   VARYING OC-IDX FROM 1 BY 1
088600                   UNTIL OC-IDX > OENOCNT-TAB-COUNT.
088700       450-EXIT.
088800           EXIT.
088900
089000       451-FLAG-BNO.
089100           IF BC-COUNT(BC-IDX) > WS-MIN-COUNT-THRESHOLD
089200               MOVE "Y" TO BC-KEEP-SW(BC-IDX)
089300           END-IF.
089400       451-EXIT.
089500           EXIT.
089600
089700       452-FLAG-OENO.
089800           IF OC-COUNT(OC-IDX) > WS-MIN-COUNT-THRESHOLD
089900               MOVE "Y" TO OC-KEEP-SW(OC-IDX)
090000           END-IF.
090100       452-EXIT.
090200           EXIT.
090300
090400      ****** BLOCK 1 - SUMMARY
090500       500-WRITE-SUMMARY-BLOCK.
090600           MOVE "500-WRITE-SUMMARY-BLOCK" TO PARA-NAME.
090700           MOVE SPACES TO WS-HEADING-LINE.
090800           MOVE "EF CLAIM FINANCING - MANAGEMENT SUMMARY" TO HDG-TEXT.
090900           WRITE EFSUMRPT-REC FROM WS-HEADING-LINE.
091000
091100           MOVE MIN-PERIOD TO EW-PERIOD-START-EDIT.
091200           MOVE MAX-PERIOD TO EW-PERIOD-END-EDIT.
091300           MOVE SPACES TO WS-SUMMARY-LINE.
091400           MOVE "PERIOD RANGE. . . . . :" TO SL-CAPTION.
091500           STRING EW-PERIOD-START-EDIT DELIMITED BY SIZE
091600                  " - "                 DELIMITED BY SIZE
091700                  EW-PERIOD-END-EDIT    DELIMITED BY SIZE
091800                  INTO SL-VALUE.
091900           WRITE EFSUMRPT-REC FROM WS-SUMMARY-LINE.
092000
092100           MOVE SPACES TO WS-SUMMARY-LINE.
092200           MOVE "PATIENT COUNT . . . . :" TO SL-CAPTION.
092300           MOVE TOTAL-RECORD-COUNT TO EW-COUNT-EDIT.
092400           MOVE SPACES TO SL-VALUE.
092500           MOVE EW-COUNT-EDIT TO SL-VALUE.
092600           WRITE EFSUMRPT-REC FROM WS-SUMMARY-LINE.
092700
092800           MOVE SPACES TO WS-SUMMARY-LINE.
092900           MOVE "TOTAL FINANCED AMOUNT :" TO SL-CAPTION.
093000           MOVE SUM-SETTLED-VAL TO EW-AMOUNT-EDIT.
093100           MOVE SPACES TO SL-VALUE.
093200           MOVE EW-AMOUNT-EDIT TO SL-VALUE.
093300           WRITE EFSUMRPT-REC FROM WS-SUMMARY-LINE.
093400
093500           MOVE SPACES TO WS-SUMMARY-LINE.
093600           MOVE "TOTAL REPORTED AMOUNT :" TO SL-CAPTION.
093700           MOVE SUM-REPORTED-VAL TO EW-AMOUNT-EDIT.
093800           MOVE SPACES TO SL-VALUE.
093900           MOVE EW-AMOUNT-EDIT TO SL-VALUE.
094000           WRITE EFSUMRPT-REC FROM WS-SUMMARY-LINE.
094100
094200           COMPUTE PCT-PART-AMT ROUNDED =
094300               SUM-SETTLED-VAL - SUM-REPORTED-VAL.
094400           MOVE "P" TO PCT-CALC-SW.
094500           MOVE SUM-REPORTED-VAL TO PCT-WHOLE-AMT.
094600           CALL "EFPCTCLC" USING PCT-CALC-SW, PCT-PART-AMT,
094700                PCT-WHOLE-AMT, PCT-RESULT-PCT, PCT-RESULT-THRESHOLD.
094800           MOVE SPACES TO WS-SUMMARY-LINE.
094900           MOVE "DIFFERENCE. . . . . . :" TO SL-CAPTION.
095000           MOVE PCT-PART-AMT TO EW-SIGNED-AMOUNT-EDIT.
095100           MOVE SPACES TO SL-VALUE.
095200           MOVE EW-SIGNED-AMOUNT-EDIT TO SL-VALUE.
095300           MOVE PCT-RESULT-PCT TO EW-PCT-EDIT.
095400           STRING "( " DELIMITED BY SIZE
095500                  EW-PCT-EDIT DELIMITED BY SIZE
095600                  "%)"       DELIMITED BY SIZE
095700                  INTO SL-PERCENT.
095800           WRITE EFSUMRPT-REC FROM WS-SUMMARY-LINE.
095900
096000           MOVE "P" TO PCT-CALC-SW.
096100           MOVE TOTAL-ERROR-COUNT TO PCT-PART-AMT.
096200           MOVE TOTAL-RECORD-COUNT TO PCT-WHOLE-AMT.
096300           CALL "EFPCTCLC" USING PCT-CALC-SW, PCT-PART-AMT,
096400                PCT-WHOLE-AMT, PCT-RESULT-PCT, PCT-RESULT-THRESHOLD.
096500           MOVE SPACES TO WS-SUMMARY-LINE.
096600           MOVE "ERROR RECORD COUNT. . :" TO SL-CAPTION.
096700           MOVE TOTAL-ERROR-COUNT TO EW-COUNT-EDIT.
096800           MOVE EW-COUNT-EDIT TO SL-VALUE.
096900           MOVE PCT-RESULT-PCT TO EW-PCT-EDIT.
097000           STRING "( " DELIMITED BY SIZE
097100                  EW-PCT-EDIT DELIMITED BY SIZE
097200                  "%)"       DELIMITED BY SIZE
097300                  INTO SL-PERCENT.
097400           WRITE EFSUMRPT-REC FROM WS-SUMMARY-LINE.
097500       500-EXIT.
097600           EXIT.
097700
097800      ****** BLOCK 2 - AGE/GENDER CROSS-TAB AND STATISTICS
097900       600-WRITE-AGEGENDER-BLOCK.
098000           MOVE "600-WRITE-AGEGENDER-BLOCK" TO PARA-NAME.
098100           MOVE SPACES TO WS-HEADING-LINE.
098200           MOVE "AGE BAND / GENDER DISTRIBUTION" TO HDG-TEXT.
098300           WRITE EFSUMRPT-REC FROM WS-HEADING-LINE.
098400           MOVE SPACES TO WS-HEADING-LINE.
098500           MOVE "AGE BAND     MALE   FEMALE    TOTAL" TO HDG-TEXT.
098600           WRITE EFSUMRPT-REC FROM WS-HEADING-LINE.
098700
098800           SET AB-IDX TO 1.
098900           PERFORM 601-WRITE-AGEBAND-ROW THRU 601-EXIT
099000                   VARYING AB-IDX FROM 1 BY 1
099100                   UNTIL AB-IDX > AGEBAND-TAB-COUNT.
099200
099300           MOVE SPACES TO WS-SUMMARY-LINE.
099400           MOVE "AGE RANGE . . . . . . :" TO SL-CAPTION.
099500           STRING MIN-AGE-SEEN DELIMITED BY SIZE
099600                  " - "         DELIMITED BY SIZE
099700                  MAX-AGE-SEEN  DELIMITED BY SIZE
099800                  INTO SL-VALUE.
099900           WRITE EFSUMRPT-REC FROM WS-SUMMARY-LINE.
100000
100100           MOVE SPACES TO WS-SUMMARY-LINE.
100200           MOVE "MEAN AGE. . . . . . . :" TO SL-CAPTION.
100300           MOVE WS-MEAN-AGE TO SL-VALUE.
100400           WRITE EFSUMRPT-REC FROM WS-SUMMARY-LINE.
100500
100600           MOVE SPACES TO WS-SUMMARY-LINE.
100700           MOVE "MEDIAN AGE. . . . . . :" TO SL-CAPTION.
100800           MOVE WS-MEDIAN-AGE TO SL-VALUE.
100900           WRITE EFSUMRPT-REC FROM WS-SUMMARY-LINE.
101000
101100           MOVE SPACES TO WS-HEADING-LINE.
101200           MOVE "TOP 3 AGE BANDS" TO HDG-TEXT.
101300           WRITE EFSUMRPT-REC FROM WS-HEADING-LINE.
101400           SET T3-IDX TO 1.
101500           PERFORM 602-WRITE-TOP3-ROW THRU 602-EXIT
101600                   VARYING T3-IDX FROM 1 BY 1 UNTIL T3-IDX > 3.
101700
101800           MOVE SPACES TO WS-HEADING-LINE.
101900           MOVE "GENDER DISTRIBUTION" TO HDG-TEXT.
102000           WRITE EFSUMRPT-REC FROM WS-HEADING-LINE.
102100           SET GT-IDX TO 1.
102200           PERFORM 603-WRITE-GENDER-ROW THRU 603-EXIT
102300                   VARYING GT-IDX FROM 1 BY 1
102400                   UNTIL GT-IDX > GENDER-TAB-COUNT.
102500       600-EXIT.
102600           EXIT.
102700
102800       601-WRITE-AGEBAND-ROW.
102900           MOVE SPACES TO WS-AGEBAND-LINE.
103000           MOVE AB-LABEL(AB-IDX) TO AL-LABEL.
103100           MOVE AB-MALE-CT(AB-IDX) TO AL-MALE.
103200           MOVE AB-FEMALE-CT(AB-IDX) TO AL-FEMALE.
103300           MOVE AB-TOTAL-CT(AB-IDX) TO AL-TOTAL.
103400           WRITE EFSUMRPT-REC FROM WS-AGEBAND-LINE.
103500       601-EXIT.
103600           EXIT.
103700
103800       602-WRITE-TOP3-ROW.
103900           IF T3-COUNT(T3-IDX) > 0
104000               MOVE "P" TO PCT-CALC-SW
104100               MOVE T3-COUNT(T3-IDX) TO PCT-PART-AMT
104200               MOVE TOTAL-RECORD-COUNT TO PCT-WHOLE-AMT
104300               CALL "EFPCTCLC" USING PCT-CALC-SW, PCT-PART-AMT,
104400                    PCT-WHOLE-AMT, PCT-RESULT-PCT, PCT-RESULT-THRESHOLD
104500               MOVE SPACES TO WS-TOP3-LINE
104600               MOVE T3-LABEL(T3-IDX) TO T3L-LABEL
104700               MOVE T3-COUNT(T3-IDX) TO T3L-COUNT
104800               MOVE PCT-RESULT-PCT TO EW-PCT-EDIT
104900               STRING "( " DELIMITED BY SIZE
105000                      EW-PCT-EDIT DELIMITED BY SIZE
105100                      "%)"       DELIMITED BY SIZE
105200                      INTO T3L-PERCENT
105300               WRITE EFSUMRPT-REC FROM WS-TOP3-LINE
105400           END-IF.
105500       602-EXIT.
105600           EXIT.
105700
105800       603-WRITE-GENDER-ROW.
105900           MOVE "P" TO PCT-CALC-SW.
106000           MOVE GT-COUNT(GT-IDX) TO PCT-PART-AMT.
106100           MOVE TOTAL-RECORD-COUNT TO PCT-WHOLE-AMT.
106200           CALL "EFPCTCLC" USING PCT-CALC-SW, PCT-PART-AMT,
106300                PCT-WHOLE-AMT, PCT-RESULT-PCT, PCT-RESULT-THRESHOLD.
106400           MOVE SPACES TO WS-GENDER-LINE.
106500           MOVE GT-TEXT(GT-IDX) TO GL-TEXT.
106600           MOVE GT-COUNT(GT-IDX) TO GL-COUNT.
106700           MOVE PCT-RESULT-PCT TO EW-PCT-EDIT.
106800           STRING "( " DELIMITED BY SIZE
106900                  EW-PCT-EDIT DELIMITED BY SIZE
107000                  "%)"       DELIMITED BY SIZE
107100                  INTO GL-PERCENT.
107200           WRITE EFSUMRPT-REC FROM WS-GENDER-LINE.
107300       603-EXIT.
107400           EXIT.
107500
107600      ****** BLOCK 3 - BNO DISTRIBUTION (KEPT CODES ONLY)
107700       700-WRITE-BNO-BLOCK.
107800           MOVE "700-WRITE-BNO-BLOCK" TO PARA-NAME.
107900           MOVE SPACES TO WS-HEADING-LINE.
108000           MOVE "BNO (DIAGNOSIS) CODE DISTRIBUTION" TO HDG-TEXT.
108100           WRITE EFSUMRPT-REC FROM WS-HEADING-LINE.
108200
108300           MOVE 0 TO WS-KEPT-TOTAL-CT.
108400           SET BC-IDX TO 1.
108500           PERFORM 701-SUM-KEPT-BNO THRU 701-EXIT
108600                   VARYING BC-IDX FROM 1 BY 1
108700                   UNTIL BC-IDX > BNOCNT-TAB-COUNT.
108800
108900           SET BC-IDX TO 1.
109000           PERFORM 702-WRITE-BNO-ROW THRU 702-EXIT
109100                   VARYING BC-IDX FROM 1 BY 1
109200                   UNTIL BC-IDX > BNOCNT-TAB-COUNT.
109300       700-EXIT.
109400           EXIT.
109500
109600       701-SUM-KEPT-BNO.
109700           IF BC-KEEP(BC-IDX)
109800               ADD BC-COUNT(BC-IDX) TO WS-KEPT-TOTAL-CT
109900           END-IF.
110000       701-EXIT.
110100           EXIT.
110200
110300       702-WRITE-BNO-ROW.
110400           IF BC-KEEP(BC-IDX)
110500               PERFORM 703-RESOLVE-BNO-NAME THRU 703-EXIT
110600               MOVE "P" TO PCT-CALC-SW
110700               MOVE BC-COUNT(BC-IDX) TO PCT-PART-AMT
110800               MOVE WS-KEPT-TOTAL-CT TO PCT-WHOLE-AMT
110900               CALL "EFPCTCLC" USING PCT-CALC-SW, PCT-PART-AMT,
111000                    PCT-WHOLE-AMT, PCT-RESULT-PCT, PCT-RESULT-THRESHOLD
111100               MOVE SPACES TO WS-CODE-LINE
111200               MOVE BC-CODE(BC-IDX) TO CL-CODE
111300               MOVE BNO-ENTRY-NAME(BNO-TAB-IDX) TO CL-NAME
111400               MOVE BC-COUNT(BC-IDX) TO CL-COUNT
111500               MOVE PCT-RESULT-PCT TO EW-PCT-EDIT
111600               STRING "( " DELIMITED BY SIZE
111700                      EW-PCT-EDIT DELIMITED BY SIZE
111800                      "%)"       DELIMITED BY SIZE
111900                      INTO CL-PERCENT
112000               WRITE EFSUMRPT-REC FROM WS-CODE-LINE
112100           END-IF.
112200       702-EXIT.
112300           EXIT.
112400
112500      ****** BNO LOOKUP IS ASSUMED TO SUCCEED - A MISSING CODE IS A
112600      ****** DATA ERROR, NOT A NORMAL FALLBACK CASE
112700       703-RESOLVE-BNO-NAME.
112800           SEARCH ALL BNO-TAB-ENTRY
112900               WHEN BNO-ENTRY-CODE(BNO-TAB-IDX) = BC-CODE(BC-IDX)
113000               CONTINUE
113100           END-SEARCH.
113200       703-EXIT.
113300           EXIT.
113400
113500      ****** BLOCK 4 - OENO DISTRIBUTION (KEPT CODES, RAW-CODE FALLBACK)
113600       720-WRITE-OENO-BLOCK.
113700           MOVE "720-WRITE-OENO-BLOCK" TO PARA-NAME.
113800           MOVE SPACES TO WS-HEADING-LINE.
113900           MOVE "OENO (INTERVENTION) CODE DISTRIBUTION" TO HDG-TEXT.
114000           WRITE EFSUMRPT-REC FROM WS-HEADING-LINE.
114100
114200           MOVE 0 TO WS-KEPT-TOTAL-CT.
114300           SET OC-IDX TO 1.
114400           PERFORM 721-SUM-KEPT-OENO THRU 721-EXIT
114500                   VARYING OC-IDX FROM 1 BY 1
114600                   UNTIL OC-IDX > OENOCNT-TAB-COUNT.
114700
114800           SET OC-IDX TO 1.
114900           PERFORM 722-WRITE-OENO-ROW THRU 722-EXIT
115000                   VARYING OC-IDX FROM 1 BY 1
115100                   UNTIL OC-IDX > OENOCNT-TAB-COUNT.
115200       720-EXIT.
115300           EXIT.
115400
115500       721-SUM-KEPT-OENO.
115600           IF OC-KEEP(OC-IDX)
115700               ADD OC-COUNT(OC-IDX) TO WS-KEPT-TOTAL-CT
115800           END-IF.
115900       721-EXIT.
116000           EXIT.
116100
116200       722-WRITE-OENO-ROW.
116300           IF OC-KEEP(OC-IDX)
116400               PERFORM 723-RESOLVE-OENO-NAME THRU 723-EXIT
116500               MOVE "P" TO PCT-CALC-SW
116600               MOVE OC-COUNT(OC-IDX) TO PCT-PART-AMT
116700               MOVE WS-KEPT-TOTAL-CT TO PCT-WHOLE-AMT
116800               CALL "EFPCTCLC" USING PCT-CALC-SW, PCT-PART-AMT,
116900                    PCT-WHOLE-AMT, PCT-RESULT-PCT, PCT-RESULT-THRESHOLD
117000               MOVE SPACES TO WS-CODE-LINE
117100               MOVE OC-CODE(OC-IDX) TO CL-CODE
117200               MOVE OC-COUNT(OC-IDX) TO CL-COUNT
117300               MOVE PCT-RESULT-PCT TO EW-PCT-EDIT
117400               STRING "( " DELIMITED BY SIZE
117500                      EW-PCT-EDIT DELIMITED BY SIZE
117600                      "%)"       DELIMITED BY SIZE
117700                      INTO CL-PERCENT
117800               WRITE EFSUMRPT-REC FROM WS-CODE-LINE
117900           END-IF.
118000       722-EXIT.
118100           EXIT.
118200
118300      ****** A CODE NOT ON THE BNO LOOKUP IS NOT A DATA ERROR FOR OENO
118400      ****** - FALL BACK TO THE RAW CODE AS THE PRINTED LABEL
118500       723-RESOLVE-OENO-NAME.
118600           MOVE "N" TO SEARCH-FOUND-SW.
118700           SEARCH ALL BNO-TAB-ENTRY
118800               WHEN BNO-ENTRY-CODE(BNO-TAB-IDX) = OC-CODE(OC-IDX)
118900               MOVE "Y" TO SEARCH-FOUND-SW
119000           END-SEARCH.
119100           IF TAB-ENTRY-FOUND
119200               MOVE BNO-ENTRY-NAME(BNO-TAB-IDX) TO CL-NAME
119300           ELSE
119400               MOVE OC-CODE(OC-IDX) TO CL-NAME
119500           END-IF.
119600       723-EXIT.
119700           EXIT.
119800
119900      ****** BLOCK 5 - ERROR LISTING, ALREADY SORTED BY ERROR MESSAGE
120000      ****** TOTAL-ERROR-COUNT WAS ALREADY COMPUTED BY 255-COUNT-ERRORS
120100      ****** ABOVE (NEEDED EARLIER BY THE SUMMARY BLOCK); THIS PASS
120200      ****** RE-OPENS THE SAME SORTED FILE SOLELY TO PRINT THE DETAIL
120300      ****** LINES AND DOES NOT TOUCH THE COUNT.
120400       760-WRITE-ERROR-BLOCK.
120500           MOVE "760-WRITE-ERROR-BLOCK" TO PARA-NAME.
120600           MOVE SPACES TO WS-HEADING-LINE.
120700           MOVE "ERROR (REJECTED CLAIM) LISTING" TO HDG-TEXT.
120800           WRITE EFSUMRPT-REC FROM WS-HEADING-LINE.
120900
121000           OPEN INPUT EFERRSD-FILE.
121100           PERFORM 920-READ-SORTED-ERRORS THRU 920-EXIT.
121200           PERFORM 761-PROCESS-ERROR-REC THRU 761-EXIT
121300                   UNTIL NO-MORE-SORTED.
121400
121500           MOVE SPACES TO WS-TRAILER-LINE.
121600           MOVE "TOTAL ERROR RECORDS. . . . . :" TO TL-CAPTION.
121700           MOVE TOTAL-ERROR-COUNT TO TL-COUNT.
121800           WRITE EFSUMRPT-REC FROM WS-TRAILER-LINE.
121900       760-EXIT.
122000           EXIT.
122100
122200       761-PROCESS-ERROR-REC.
122300           MOVE EFERRSD-REST-OF-REC TO EF-CLAIM-REC.
122400           MOVE SPACES TO WS-ERROR-LINE.
122500           MOVE EF-CASE-NUMBER TO EL-CASE-NUMBER.
122600           MOVE EF-PERIOD TO EL-PERIOD.
122700           MOVE EF-BNO-CODE TO EL-BNO-CODE.
122800           MOVE EF-REPORTED-VALUE TO EL-REPORTED-VAL.
122900           MOVE EF-ERROR-MESSAGES TO EL-ERROR-MSG.
123000           WRITE EFSUMRPT-REC FROM WS-ERROR-LINE.
123100           PERFORM 920-READ-SORTED-ERRORS THRU 920-EXIT.
123200       761-EXIT.
123300           EXIT.
123400
123500       800-OPEN-FILES.
123600           MOVE "800-OPEN-FILES" TO PARA-NAME.
123700           OPEN INPUT EFMSTR-FILE.
123800           OPEN INPUT BNOFILE.
123900           OPEN OUTPUT EFSUMRPT-FILE, SYSOUT.
124000       800-EXIT.
124100           EXIT.
124200
124300       850-CLOSE-FILES.
124400           MOVE "850-CLOSE-FILES" TO PARA-NAME.
124500           CLOSE EFMSTR-FILE, BNOFILE, EFSUMRPT-FILE, SYSOUT.
124600       850-EXIT.
124700           EXIT.
124800
124900       900-READ-EFMSTR.
125000           MOVE "900-READ-EFMSTR" TO PARA-NAME.
125100           READ EFMSTR-FILE INTO EF-CLAIM-REC
125200               AT END
125300               MOVE "10" TO MFCODE
125400               GO TO 900-EXIT
125500           END-READ.
125600       900-EXIT.
125700           EXIT.
125800
125900       920-READ-SORTED-ERRORS.
126000           MOVE "920-READ-SORTED-ERRORS" TO PARA-NAME.
126100           READ EFERRSD-FILE
126200               AT END
126300               MOVE "10" TO SFCODE
126400               GO TO 920-EXIT
126500           END-READ.
126600       920-EXIT.
126700           EXIT.
126800
126900       999-CLEANUP.
127000           MOVE "999-CLEANUP" TO PARA-NAME.
127100           CLOSE EFERRSD-FILE.
127200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
127300           DISPLAY "** EFMSTR RECORDS PROCESSED **".
127400           DISPLAY TOTAL-RECORD-COUNT.
127500           DISPLAY "** ERROR RECORDS LISTED **".
127600           DISPLAY TOTAL-ERROR-COUNT.
127700           DISPLAY "******** NORMAL END OF JOB EFRPT01 ********".
127800       999-EXIT.
127900           EXIT.
128000
128100       1000-ABEND-RTN.
128200           MOVE "EFRPT01" TO ABEND-PGM-NAME.
128300           WRITE SYSOUT-REC FROM ABEND-REC.
128400           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
128500           DISPLAY "*** ABNORMAL END OF JOB-EFRPT01 ***" UPON CONSOLE.
128600           MOVE +16 TO RETURN-CODE.
128700           GOBACK.
