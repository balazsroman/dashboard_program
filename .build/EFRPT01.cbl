       IDENTIFICATION DIVISION.
       PROGRAM-ID.  EFRPT01.
       AUTHOR. J SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 05/06/91.
       DATE-COMPILED. 05/06/91.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM IS STEP 3 (AND FINAL STEP) OF THE EF
      *          CLAIM FINANCING REPORT JOB.  IT LOADS THE BNO CODE/
      *          NAME LOOKUP, MAKES ONE PASS OVER THE EF CLAIM MASTER
      *          BUILT BY EFUPDT ACCUMULATING EVERY COUNT AND TOTAL THE
      *          REPORT NEEDS, SORTS THE ERROR WORK FILE PRODUCED BY
      *          EFLOAD, AND PRINTS THE FIVE-BLOCK MANAGEMENT SUMMARY:
      *
      *              1.  SUMMARY BLOCK        (PERIOD, COUNTS, AMOUNTS)
      *              2.  AGE/GENDER BLOCK      (CROSS-TAB + STATISTICS)
      *              3.  BNO DISTRIBUTION BLOCK
      *              4.  OENO DISTRIBUTION BLOCK
      *              5.  ERROR LISTING BLOCK
      *
      *          THE BNO/OENO BLOCKS SUPPRESS ANY CODE WHOSE RECORD
      *          COUNT DOES NOT EXCEED 1% OF THE TOTAL RECORD COUNT -
      *          THIS KEEPS ONE-OFF MISCODED ENTRIES OFF THE PRINTED
      *          REPORT THAT MANAGEMENT ACTUALLY READS.
      *
      ******************************************************************

               INPUT FILE (VSAM KSDS)   -   DDS0022.EFFIN.EFMSTR

               INPUT FILE               -   DDS0022.EFFIN.BNOFILE

               INPUT FILE               -   DDS0022.EFFIN.EFERR

               OUTPUT REPORT            -   DDS0022.EFFIN.EFSUMRPT

               SORT WORK FILE           -   SORTWK1

               DUMP FILE                -   SYSOUT

      *CHANGE LOG.
      *    05/06/91  JS   0391    ORIGINAL PROGRAM
      *    09/14/94  MS   0453    ADDED ERROR LISTING BLOCK (5) PER THE
      *                           NEW MANAGEMENT SUMMARY REPORT REQUEST
      *    03/02/96  RK   0471    ADDED BNO/OENO 1% MINIMUM-COUNT
      *                           SUPPRESSION - DIAGNOSIS CLERK ASKED
      *                           THAT ONE-OFF MISCODES NOT CLUTTER THE
      *                           DISTRIBUTION BLOCKS
      *    01/11/99  TGD  0502    Y2K REVIEW - PERIOD FIELD ALREADY
      *                           CARRIES A 4-DIGIT YEAR, NO CHANGE
      *                           REQUIRED
      *    06/14/02  RK   0561    ADDED MEAN/MEDIAN AGE AND TOP-3 AGE
      *                           BAND LINES TO BLOCK 2 PER REQUEST
      *                           FROM THE FINANCING ANALYSIS UNIT
      *    02/27/04  JRS  0598    OENO LABEL NOW FALLS BACK TO THE RAW
      *                           CODE WHEN THE CODE IS NOT ON THE BNO
      *                           LOOKUP FILE, INSTEAD OF BLANKING THE
      *                           LINE
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT EFMSTR-FILE
           ASSIGN TO DA-S-EFMSTR
             ORGANIZATION IS INDEXED
             ACCESS MODE IS SEQUENTIAL
             RECORD KEY IS MSTR-CASE-NUMBER-KEY
             FILE STATUS IS MFCODE.

           SELECT BNOFILE
           ASSIGN TO UT-S-BNOFILE
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS BFCODE.

           SELECT EFERR-FILE
           ASSIGN TO UT-S-EFERR
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS EFCODE.

           SELECT EFERRSD-FILE
           ASSIGN TO UT-S-EFERRSD
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS SFCODE.

           SELECT SORT-WORK-FILE
           ASSIGN TO SORTWK1.

           SELECT EFSUMRPT-FILE
           ASSIGN TO UT-S-EFSUMRPT
             ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(132).

       FD  EFMSTR-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 350 CHARACTERS
           DATA RECORD IS EFMSTR-REC.
       01  EFMSTR-REC                  PIC X(350).
       01  EFMSTR-REC-R REDEFINES EFMSTR-REC.
           05  MSTR-CASE-NUMBER-KEY    PIC X(12).
           05  FILLER                  PIC X(338).

      ****** NO ORDERING IS ASSUMED ON THE BNO CODE FILE
       FD  BNOFILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 160 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS BNOFILE-REC.
       01  BNOFILE-REC                 PIC X(160).

       FD  EFERR-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 410 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS EFERR-REC.
       01  EFERR-REC.
           05  EFERR-SORT-MSG          PIC X(60).
           05  EFERR-REST-OF-REC       PIC X(350).

       FD  EFERRSD-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 410 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS EFERRSD-REC.
       01  EFERRSD-REC.
           05  EFERRSD-SORT-MSG        PIC X(60).
           05  EFERRSD-REST-OF-REC     PIC X(350).

       SD  SORT-WORK-FILE
           RECORD CONTAINS 410 CHARACTERS
           DATA RECORD IS SORT-WORK-REC.
       01  SORT-WORK-REC.
           05  SW-SORT-MSG             PIC X(60).
           05  SW-REST-OF-REC          PIC X(350).

       FD  EFSUMRPT-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS EFSUMRPT-REC.
       01  EFSUMRPT-REC                PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  MFCODE                  PIC X(2).
               88  CODE-READ-MSTR      VALUE SPACES.
               88  NO-MORE-MSTR        VALUE "10".
           05  BFCODE                  PIC X(2).
               88  CODE-READ-BNO       VALUE SPACES.
               88  NO-MORE-BNO         VALUE "10".
           05  EFCODE                  PIC X(2).
           05  SFCODE                  PIC X(2).
               88  CODE-READ-SORTED    VALUE SPACES.
               88  NO-MORE-SORTED      VALUE "10".

       COPY EFCLAIM.
       COPY BNOTAB.

      ****** AGE/GENDER CROSS-TAB - BUILT BY LINEAR SEARCH-OR-INSERT
      ****** DURING THE EFMSTR PASS, SORTED ASCENDING BY LOWER EDGE
      ****** BEFORE PRINTING
       01  AGEBAND-TAB.
           05  AGEBAND-ENTRY OCCURS 40 TIMES INDEXED BY AB-IDX.
               10  AB-LABEL               PIC X(7).
               10  AB-LOWER-EDGE           PIC S9(4) COMP.
               10  AB-MALE-CT              PIC 9(7) COMP.
               10  AB-FEMALE-CT            PIC 9(7) COMP.
               10  AB-TOTAL-CT             PIC 9(7) COMP.
       01  AGEBAND-TAB-COUNT               PIC 9(4) COMP.

      ****** GENDER DISTRIBUTION TABLE
       01  GENDER-TAB.
           05  GENDER-ENTRY OCCURS 5 TIMES INDEXED BY GT-IDX.
               10  GT-TEXT                 PIC X(5).
               10  GT-COUNT                PIC 9(7) COMP.
       01  GENDER-TAB-COUNT                PIC 9(4) COMP.

      ****** BNO / OENO CODE-COUNT TABLES, SAME SHAPE, SEPARATE COPIES
      ****** SO EACH CODE FIELD KEEPS ITS OWN DISTRIBUTION
       01  BNOCNT-TAB.
           05  BNOCNT-ENTRY OCCURS 999 TIMES INDEXED BY BC-IDX.
               10  BC-CODE                 PIC X(5).
               10  BC-COUNT                 PIC 9(7) COMP.
               10  BC-KEEP-SW               PIC X(1).
                   88  BC-KEEP              VALUE "Y".
       01  BNOCNT-TAB-COUNT                 PIC 9(4) COMP.

       01  OENOCNT-TAB.
           05  OENOCNT-ENTRY OCCURS 999 TIMES INDEXED BY OC-IDX.
               10  OC-CODE                  PIC X(5).
               10  OC-COUNT                  PIC 9(7) COMP.
               10  OC-KEEP-SW                PIC X(1).
                   88  OC-KEEP               VALUE "Y".
       01  OENOCNT-TAB-COUNT                 PIC 9(4) COMP.

      ****** AGE FREQUENCY BUCKETS - SUBSCRIPTED DIRECTLY BY AGE + 1,
      ****** USED TO GET THE MEAN AND MEDIAN WITHOUT SORTING A FULL
      ****** LIST OF AGES
       01  AGE-FREQ-TAB.
           05  AGE-FREQ-CT OCCURS 150 TIMES PIC 9(7) COMP.
       01  AGE-FREQ-TAB-R REDEFINES AGE-FREQ-TAB.
           05  AGE-FREQ-BYTE OCCURS 150 TIMES PIC X(3).

       01  SUMMARY-ACCUMULATORS.
           05  TOTAL-RECORD-COUNT      PIC 9(9) COMP.
           05  TOTAL-ERROR-COUNT       PIC 9(9) COMP.
           05  MIN-PERIOD              PIC 9(6) COMP.
           05  MAX-PERIOD              PIC 9(6) COMP.
           05  SUM-REPORTED-VAL        PIC S9(11)V99 COMP-3.
           05  SUM-SETTLED-VAL         PIC S9(11)V99 COMP-3.
           05  SUM-OF-AGES             PIC S9(11) COMP-3.
           05  MIN-AGE-SEEN            PIC 9(3) COMP.
           05  MAX-AGE-SEEN            PIC 9(3) COMP.
       01  SUMMARY-ACCUMULATORS-R REDEFINES SUMMARY-ACCUMULATORS.
           05  DBG-TOTAL-RECORD-COUNT  PIC X(4).
           05  DBG-TOTAL-ERROR-COUNT   PIC X(4).
           05  DBG-MIN-PERIOD          PIC X(4).
           05  DBG-MAX-PERIOD          PIC X(4).
           05  FILLER                  PIC X(27).

       01  CALC-WORK-FIELDS.
           05  PCT-CALC-SW             PIC X(1).
               88  PCT-CALC-PERCENT    VALUE "P".
               88  PCT-CALC-THRESHOLD  VALUE "T".
           05  PCT-PART-AMT            PIC S9(9)V99 COMP-3.
           05  PCT-WHOLE-AMT           PIC S9(9)V99 COMP-3.
           05  PCT-RESULT-PCT          PIC S9(3)V99 COMP-3.
           05  PCT-RESULT-THRESHOLD    PIC S9(9) COMP-5.
           05  WS-MIN-COUNT-THRESHOLD  PIC 9(7) COMP.
           05  WS-KEPT-TOTAL-CT        PIC 9(9) COMP.
           05  WS-MEAN-AGE             PIC 9(3) COMP.
           05  WS-MEDIAN-AGE           PIC 9(3) COMP.
           05  WS-RUNNING-AGE-CT       PIC 9(9) COMP.
           05  WS-MEDIAN-TARGET-1      PIC 9(9) COMP.
           05  WS-MEDIAN-TARGET-2      PIC 9(9) COMP.
           05  WS-MEDIAN-LOW-AGE       PIC 9(3) COMP.
           05  WS-MEDIAN-HIGH-AGE      PIC 9(3) COMP.
           05  WS-AGE-FREQ-IDX         PIC S9(4) COMP.

      ****** WORK FIELDS FOR MANUALLY PARSING THE NUMERIC LOWER EDGE
      ****** OUT OF AN "LL-HH" AGE-BAND LABEL (NO HYPHEN FUNCTION CALL)
       01  LABEL-PARSE-FIELDS.
           05  LP-HYPHEN-POS           PIC S9(4) COMP.
           05  LP-SCAN-IDX             PIC S9(4) COMP.
           05  LP-EDGE-TEXT            PIC X(4).

      ****** WORK FIELDS FOR LOADING AND SORTING THE BNO CODE TABLE
       01  BNO-LOAD-WORK-FIELDS.
           05  WS-TRIMMED-NAME         PIC X(150).
           05  WS-TRIM-RETURN-LTH      PIC S9(4) COMP.
           05  WS-BNO-CODE-SWAP        PIC X(5).
           05  WS-BNO-NAME-SWAP        PIC X(150).

       01  TOP-3-TABLE.
           05  TOP3-ENTRY OCCURS 3 TIMES INDEXED BY T3-IDX.
               10  T3-LABEL            PIC X(7).
               10  T3-COUNT            PIC 9(7) COMP.

       01  GEN-SORT-WORK.
           05  GS-SAVE-LABEL           PIC X(7).
           05  GS-SAVE-EDGE            PIC S9(4) COMP.
           05  GS-SAVE-MALE            PIC 9(7) COMP.
           05  GS-SAVE-FEMALE          PIC 9(7) COMP.
           05  GS-SAVE-TOTAL           PIC 9(7) COMP.
           05  GS-SAVE-CODE            PIC X(5).
           05  GS-SAVE-COUNT           PIC 9(7) COMP.
           05  GS-SAVE-KEEP            PIC X(1).
           05  GS-OUTER-IDX            PIC S9(4) COMP.
           05  GS-INNER-IDX            PIC S9(4) COMP.
           05  SORT-SWAP-SW            PIC X(1).
               88  SWAP-MADE           VALUE "Y".

      ****** PRINT LINE LAYOUTS - ONE GROUP PER REPORT BLOCK LINE TYPE
       01  WS-HEADING-LINE.
           05  HDG-TEXT                PIC X(80).
           05  FILLER                  PIC X(52).

       01  WS-SUMMARY-LINE.
           05  SL-CAPTION              PIC X(24).
           05  SL-VALUE                PIC X(30).
           05  SL-PERCENT              PIC X(20).
           05  FILLER                  PIC X(58).

       01  WS-AGEBAND-LINE.
           05  AL-LABEL                PIC X(9).
           05  AL-MALE                 PIC ZZZ,ZZ9.
           05  AL-FEMALE               PIC ZZZ,ZZ9.
           05  AL-TOTAL                PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(102).

       01  WS-TOP3-LINE.
           05  T3L-LABEL               PIC X(9).
           05  T3L-COUNT               PIC ZZZ,ZZ9.
           05  T3L-PERCENT             PIC X(12).
           05  FILLER                  PIC X(104).

       01  WS-GENDER-LINE.
           05  GL-TEXT                 PIC X(10).
           05  GL-COUNT                PIC ZZZ,ZZ9.
           05  GL-PERCENT              PIC X(12).
           05  FILLER                  PIC X(103).

       01  WS-CODE-LINE.
           05  CL-CODE                 PIC X(6).
           05  CL-NAME                 PIC X(45).
           05  CL-COUNT                PIC ZZZ,ZZ9.
           05  CL-PERCENT              PIC X(12).
           05  FILLER                  PIC X(62).

       01  WS-ERROR-LINE.
           05  EL-CASE-NUMBER          PIC X(13).
           05  EL-PERIOD               PIC 9(6).
           05  FILLER                  PIC X(2).
           05  EL-BNO-CODE             PIC X(6).
           05  EL-REPORTED-VAL         PIC ---,---,--9.99.
           05  FILLER                  PIC X(2).
           05  EL-ERROR-MSG            PIC X(60).
           05  FILLER                  PIC X(29).

       01  WS-TRAILER-LINE.
           05  TL-CAPTION              PIC X(30).
           05  TL-COUNT                PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(95).

       01  EDIT-WORK-FIELDS.
           05  EW-AMOUNT-EDIT          PIC $$$,$$$,$$9.99.
           05  EW-SIGNED-AMOUNT-EDIT   PIC -$$,$$$,$$9.99.
           05  EW-COUNT-EDIT           PIC ZZZ,ZZZ,ZZ9.
           05  EW-PCT-EDIT             PIC ---9.99.
           05  EW-PERIOD-START-EDIT    PIC 9(6).
           05  EW-PERIOD-END-EDIT      PIC 9(6).

       01  FLAGS-AND-SWITCHES.
           05  MORE-DATA-SW            PIC X(1) VALUE "Y".
           05  SEARCH-FOUND-SW         PIC X(1) VALUE "N".
               88  TAB-ENTRY-FOUND     VALUE "Y".
           05  EVEN-RECORD-CT-SW       PIC X(1) VALUE "N".
               88  EVEN-RECORD-COUNT   VALUE "Y".
           05  LOW-AGE-FOUND-SW        PIC X(1) VALUE "N".
               88  LOW-AGE-FOUND       VALUE "Y".
           05  HIGH-AGE-FOUND-SW       PIC X(1) VALUE "N".
               88  HIGH-AGE-FOUND      VALUE "Y".

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 200-PROCESS-EFMSTR THRU 200-EXIT
                   UNTIL NO-MORE-MSTR.
           PERFORM 250-SORT-ERRORS THRU 250-EXIT.
           PERFORM 255-COUNT-ERRORS THRU 255-EXIT.
           PERFORM 430-SORT-DIST-TABLES THRU 430-EXIT.
           PERFORM 440-CALC-AGE-STATS THRU 440-EXIT.
           PERFORM 450-APPLY-MIN-COUNT THRU 450-EXIT.
           PERFORM 500-WRITE-SUMMARY-BLOCK THRU 500-EXIT.
           PERFORM 600-WRITE-AGEGENDER-BLOCK THRU 600-EXIT.
           PERFORM 700-WRITE-BNO-BLOCK THRU 700-EXIT.
           PERFORM 720-WRITE-OENO-BLOCK THRU 720-EXIT.
           PERFORM 760-WRITE-ERROR-BLOCK THRU 760-EXIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB EFRPT01 ********".
           INITIALIZE SUMMARY-ACCUMULATORS, AGEBAND-TAB-COUNT,
               GENDER-TAB-COUNT, BNOCNT-TAB-COUNT, OENOCNT-TAB-COUNT,
               AGE-FREQ-TAB, BNO-TABLE-COUNT.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 110-LOAD-BNO-TABLE THRU 110-EXIT
                   UNTIL NO-MORE-BNO.
           PERFORM 115-SORT-BNO-TABLE THRU 115-EXIT.
           PERFORM 900-READ-EFMSTR THRU 900-EXIT.
       000-EXIT.
           EXIT.

      ****** UNIT A - LOAD THE BNO CODE/NAME LOOKUP.  TRIM EACH FIELD
      ****** AND FIX THE KNOWN CHARACTER CORRUPTION IN THE NAME BEFORE
      ****** STORING THE ENTRY
      ****** THE CODE FIELD IS ALREADY A FIXED X(5) - A DIRECT MOVE IS
      ****** ITS TRIMMED FORM.  THE NAME FIELD IS TRIMMED THROUGH THE
      ****** SHOP'S STANDARD TRIM SUBPROGRAM, THEN THE KNOWN CHARACTER-
      ****** CORRUPTION FROM THE NATIONAL FEED IS FIXED IN PLACE
       110-LOAD-BNO-TABLE.
           MOVE "110-LOAD-BNO-TABLE" TO PARA-NAME.
           READ BNOFILE INTO BNO-CODE-REC
               AT END
               MOVE "10" TO BFCODE
               GO TO 110-EXIT
           END-READ.
           ADD +1 TO BNO-TABLE-COUNT.
           CALL "EFTRMLN" USING BNO-TAB-NAME, WS-TRIMMED-NAME,
                WS-TRIM-RETURN-LTH.
           INSPECT WS-TRIMMED-NAME REPLACING ALL "i" BY "o".
           MOVE BNO-TAB-CODE TO BNO-ENTRY-CODE(BNO-TABLE-COUNT).
           MOVE WS-TRIMMED-NAME TO BNO-ENTRY-NAME(BNO-TABLE-COUNT).
       110-EXIT.
           EXIT.

      ****** SORT THE LOOKUP INTO ASCENDING CODE SEQUENCE SO UNIT G
      ****** CAN RESOLVE BNO/OENO CODES WITH A BINARY SEARCH
       115-SORT-BNO-TABLE.
           MOVE "115-SORT-BNO-TABLE" TO PARA-NAME.
           MOVE 1 TO GS-OUTER-IDX.
           PERFORM 116-OUTER-PASS THRU 116-EXIT
                   UNTIL GS-OUTER-IDX >= BNO-TABLE-COUNT.
       115-EXIT.
           EXIT.

       116-OUTER-PASS.
           MOVE GS-OUTER-IDX TO GS-INNER-IDX.
           ADD +1 TO GS-INNER-IDX.
           PERFORM 117-INNER-SCAN THRU 117-EXIT
                   UNTIL GS-INNER-IDX > BNO-TABLE-COUNT.
           ADD +1 TO GS-OUTER-IDX.
       116-EXIT.
           EXIT.

       117-INNER-SCAN.
           IF BNO-ENTRY-CODE(GS-INNER-IDX) < BNO-ENTRY-CODE(GS-OUTER-IDX)
               MOVE BNO-ENTRY-CODE(GS-OUTER-IDX) TO WS-BNO-CODE-SWAP
               MOVE BNO-ENTRY-NAME(GS-OUTER-IDX) TO WS-BNO-NAME-SWAP
               MOVE BNO-ENTRY-CODE(GS-INNER-IDX) TO
                    BNO-ENTRY-CODE(GS-OUTER-IDX)
               MOVE BNO-ENTRY-NAME(GS-INNER-IDX) TO
                    BNO-ENTRY-NAME(GS-OUTER-IDX)
               MOVE WS-BNO-CODE-SWAP TO BNO-ENTRY-CODE(GS-INNER-IDX)
               MOVE WS-BNO-NAME-SWAP TO BNO-ENTRY-NAME(GS-INNER-IDX)
           END-IF.
           ADD +1 TO GS-INNER-IDX.
       117-EXIT.
           EXIT.

      ****** ONE PASS OVER THE MASTER - ACCUMULATE UNIT E SUMMARY
      ****** TOTALS AND UNIT D/F DISTRIBUTION COUNTS TOGETHER
       200-PROCESS-EFMSTR.
           MOVE "200-PROCESS-EFMSTR" TO PARA-NAME.
           PERFORM 410-ACCUM-SUMMARY THRU 410-EXIT.
           PERFORM 420-ACCUM-DISTRIBUTIONS THRU 420-EXIT.
           PERFORM 900-READ-EFMSTR THRU 900-EXIT.
       200-EXIT.
           EXIT.

      ****** UNIT C (SORT STEP) - ASCENDING BY ERROR-MESSAGE TEXT
       250-SORT-ERRORS.
           MOVE "250-SORT-ERRORS" TO PARA-NAME.
           SORT SORT-WORK-FILE
               ON ASCENDING KEY SW-SORT-MSG
               USING EFERR-FILE
               GIVING EFERRSD-FILE.
       250-EXIT.
           EXIT.

      ****** THE SUMMARY BLOCK (WRITTEN BEFORE THE ERROR LISTING BLOCK)
      ****** NEEDS THE ERROR COUNT, SO THE SORTED ERROR FILE IS READ
      ****** ONCE HERE JUST TO COUNT IT; THE DETAIL LISTING ITSELF IS
      ****** PRINTED LATER FROM A SECOND OPEN OF THE SAME FILE
       255-COUNT-ERRORS.
           MOVE "255-COUNT-ERRORS" TO PARA-NAME.
           MOVE 0 TO TOTAL-ERROR-COUNT.
           OPEN INPUT EFERRSD-FILE.
           PERFORM 920-READ-SORTED-ERRORS THRU 920-EXIT.
           PERFORM 256-TALLY-ERROR THRU 256-EXIT
                   UNTIL NO-MORE-SORTED.
           CLOSE EFERRSD-FILE.
       255-EXIT.
           EXIT.

       256-TALLY-ERROR.
           ADD +1 TO TOTAL-ERROR-COUNT.
           PERFORM 920-READ-SORTED-ERRORS THRU 920-EXIT.
       256-EXIT.
           EXIT.

       410-ACCUM-SUMMARY.
           MOVE "410-ACCUM-SUMMARY" TO PARA-NAME.
           ADD +1 TO TOTAL-RECORD-COUNT.
           IF TOTAL-RECORD-COUNT = 1
               MOVE EF-PERIOD TO MIN-PERIOD, MAX-PERIOD
           ELSE
               IF EF-PERIOD < MIN-PERIOD
                   MOVE EF-PERIOD TO MIN-PERIOD
               END-IF
               IF EF-PERIOD > MAX-PERIOD
                   MOVE EF-PERIOD TO MAX-PERIOD
               END-IF
           END-IF.
           ADD EF-REPORTED-VALUE TO SUM-REPORTED-VAL.
           ADD EF-SETTLED-VALUE  TO SUM-SETTLED-VAL.
       410-EXIT.
           EXIT.

      ****** UNIT D/F - TALLY AGE BAND X GENDER, GENDER TOTALS, BNO
      ****** COUNTS, OENO COUNTS, AND THE AGE FREQUENCY BUCKET
       420-ACCUM-DISTRIBUTIONS.
           MOVE "420-ACCUM-DISTRIBUTIONS" TO PARA-NAME.
           PERFORM 421-FIND-OR-INSERT-AGEBAND THRU 421-EXIT.
           PERFORM 422-FIND-OR-INSERT-GENDER THRU 422-EXIT.
           PERFORM 423-FIND-OR-INSERT-BNOCNT THRU 423-EXIT.
           PERFORM 424-FIND-OR-INSERT-OENOCNT THRU 424-EXIT.
           ADD EF-PATIENT-AGE TO SUM-OF-AGES.
           ADD +1 TO AGE-FREQ-CT(EF-PATIENT-AGE + 1).
           IF TOTAL-RECORD-COUNT = 1
               MOVE EF-PATIENT-AGE TO MIN-AGE-SEEN, MAX-AGE-SEEN
           ELSE
               IF EF-PATIENT-AGE < MIN-AGE-SEEN
                   MOVE EF-PATIENT-AGE TO MIN-AGE-SEEN
               END-IF
               IF EF-PATIENT-AGE > MAX-AGE-SEEN
                   MOVE EF-PATIENT-AGE TO MAX-AGE-SEEN
               END-IF
           END-IF.
       420-EXIT.
           EXIT.

       421-FIND-OR-INSERT-AGEBAND.
           MOVE "N" TO SEARCH-FOUND-SW.
           SET AB-IDX TO 1.
           PERFORM 421A-SCAN-AGEBAND THRU 421A-EXIT
                   UNTIL AB-IDX > AGEBAND-TAB-COUNT OR TAB-ENTRY-FOUND.
           IF NOT TAB-ENTRY-FOUND
               ADD +1 TO AGEBAND-TAB-COUNT
               SET AB-IDX TO AGEBAND-TAB-COUNT
               MOVE EF-AGE-BAND TO AB-LABEL(AB-IDX)
               PERFORM 426-PARSE-BAND-EDGE THRU 426-EXIT
               MOVE 0 TO AB-MALE-CT(AB-IDX), AB-FEMALE-CT(AB-IDX),
                    AB-TOTAL-CT(AB-IDX)
           END-IF.
           IF EF-GENDER-MALE
               ADD +1 TO AB-MALE-CT(AB-IDX)
           ELSE
               IF EF-GENDER-FEMALE
                   ADD +1 TO AB-FEMALE-CT(AB-IDX)
               END-IF
           END-IF.
           ADD +1 TO AB-TOTAL-CT(AB-IDX).
       421-EXIT.
           EXIT.

       421A-SCAN-AGEBAND.
           IF AB-LABEL(AB-IDX) = EF-AGE-BAND
               MOVE "Y" TO SEARCH-FOUND-SW
           ELSE
               SET AB-IDX UP BY 1
           END-IF.
       421A-EXIT.
           EXIT.

      ****** MANUALLY PARSE THE LOWER EDGE OUT OF AN "LL-HH" LABEL -
      ****** NO FUNCTION CALL, JUST A BACKWARD SCAN FOR THE HYPHEN
       426-PARSE-BAND-EDGE.
           MOVE "N" TO SEARCH-FOUND-SW.
           MOVE 7 TO LP-SCAN-IDX.
           PERFORM 426A-SCAN-FOR-HYPHEN THRU 426A-EXIT
                   UNTIL LP-SCAN-IDX < 1 OR TAB-ENTRY-FOUND.
           MOVE LP-SCAN-IDX TO LP-HYPHEN-POS.
           MOVE SPACES TO LP-EDGE-TEXT.
           IF LP-HYPHEN-POS > 1
               MOVE AB-LABEL(AB-IDX) (1:LP-HYPHEN-POS - 1) TO LP-EDGE-TEXT
           END-IF.
           MOVE LP-EDGE-TEXT TO AB-LOWER-EDGE(AB-IDX).
       426-EXIT.
           EXIT.

       426A-SCAN-FOR-HYPHEN.
           IF AB-LABEL(AB-IDX) (LP-SCAN-IDX:1) = "-"
               MOVE "Y" TO SEARCH-FOUND-SW
           ELSE
               SUBTRACT 1 FROM LP-SCAN-IDX
           END-IF.
       426A-EXIT.
           EXIT.

       422-FIND-OR-INSERT-GENDER.
           MOVE "N" TO SEARCH-FOUND-SW.
           SET GT-IDX TO 1.
           PERFORM 422A-SCAN-GENDER THRU 422A-EXIT
                   UNTIL GT-IDX > GENDER-TAB-COUNT OR TAB-ENTRY-FOUND.
           IF NOT TAB-ENTRY-FOUND
               ADD +1 TO GENDER-TAB-COUNT
               SET GT-IDX TO GENDER-TAB-COUNT
               MOVE EF-GENDER TO GT-TEXT(GT-IDX)
               MOVE 0 TO GT-COUNT(GT-IDX)
           END-IF.
           ADD +1 TO GT-COUNT(GT-IDX).
       422-EXIT.
           EXIT.

       422A-SCAN-GENDER.
           IF GT-TEXT(GT-IDX) = EF-GENDER
               MOVE "Y" TO SEARCH-FOUND-SW
           ELSE
               SET GT-IDX UP BY 1
           END-IF.
       422A-EXIT.
           EXIT.

       423-FIND-OR-INSERT-BNOCNT.
           MOVE "N" TO SEARCH-FOUND-SW.
           SET BC-IDX TO 1.
           PERFORM 423A-SCAN-BNOCNT THRU 423A-EXIT
                   UNTIL BC-IDX > BNOCNT-TAB-COUNT OR TAB-ENTRY-FOUND.
           IF NOT TAB-ENTRY-FOUND
               ADD +1 TO BNOCNT-TAB-COUNT
               SET BC-IDX TO BNOCNT-TAB-COUNT
               MOVE EF-BNO-CODE TO BC-CODE(BC-IDX)
               MOVE 0 TO BC-COUNT(BC-IDX)
               MOVE "N" TO BC-KEEP-SW(BC-IDX)
           END-IF.
           ADD +1 TO BC-COUNT(BC-IDX).
       423-EXIT.
           EXIT.

       423A-SCAN-BNOCNT.
           IF BC-CODE(BC-IDX) = EF-BNO-CODE
               MOVE "Y" TO SEARCH-FOUND-SW
           ELSE
               SET BC-IDX UP BY 1
           END-IF.
       423A-EXIT.
           EXIT.

       424-FIND-OR-INSERT-OENOCNT.
           MOVE "N" TO SEARCH-FOUND-SW.
           SET OC-IDX TO 1.
           PERFORM 424A-SCAN-OENOCNT THRU 424A-EXIT
                   UNTIL OC-IDX > OENOCNT-TAB-COUNT OR TAB-ENTRY-FOUND.
           IF NOT TAB-ENTRY-FOUND
               ADD +1 TO OENOCNT-TAB-COUNT
               SET OC-IDX TO OENOCNT-TAB-COUNT
               MOVE EF-OENO-CODE TO OC-CODE(OC-IDX)
               MOVE 0 TO OC-COUNT(OC-IDX)
               MOVE "N" TO OC-KEEP-SW(OC-IDX)
           END-IF.
           ADD +1 TO OC-COUNT(OC-IDX).
       424-EXIT.
           EXIT.

       424A-SCAN-OENOCNT.
           IF OC-CODE(OC-IDX) = EF-OENO-CODE
               MOVE "Y" TO SEARCH-FOUND-SW
           ELSE
               SET OC-IDX UP BY 1
           END-IF.
       424A-EXIT.
           EXIT.

      ****** SORT EACH DISTRIBUTION TABLE ASCENDING BY VALUE (SIMPLE
      ****** BUBBLE EXCHANGE - THE TABLES ARE SMALL) BEFORE PRINTING
       430-SORT-DIST-TABLES.
           MOVE "430-SORT-DIST-TABLES" TO PARA-NAME.
           PERFORM 431-BUBBLE-AGEBAND THRU 431-EXIT.
           PERFORM 432-BUBBLE-BNOCNT THRU 432-EXIT.
           PERFORM 433-BUBBLE-OENOCNT THRU 433-EXIT.
       430-EXIT.
           EXIT.

       431-BUBBLE-AGEBAND.
           MOVE "Y" TO SORT-SWAP-SW.
           PERFORM 431A-ONE-PASS THRU 431A-EXIT
                   UNTIL NOT SWAP-MADE.
       431-EXIT.
           EXIT.

       431A-ONE-PASS.
           MOVE "N" TO SORT-SWAP-SW.
           SET AB-IDX TO 1.
           PERFORM 431B-COMPARE-SWAP THRU 431B-EXIT
                   UNTIL AB-IDX >= AGEBAND-TAB-COUNT.
       431A-EXIT.
           EXIT.

       431B-COMPARE-SWAP.
           IF AB-LOWER-EDGE(AB-IDX + 1) < AB-LOWER-EDGE(AB-IDX)
               MOVE AB-LABEL(AB-IDX)      TO GS-SAVE-LABEL
               MOVE AB-LOWER-EDGE(AB-IDX) TO GS-SAVE-EDGE
               MOVE AB-MALE-CT(AB-IDX)    TO GS-SAVE-MALE
               MOVE AB-FEMALE-CT(AB-IDX)  TO GS-SAVE-FEMALE
               MOVE AB-TOTAL-CT(AB-IDX)   TO GS-SAVE-TOTAL
               MOVE AB-LABEL(AB-IDX + 1)      TO AB-LABEL(AB-IDX)
               MOVE AB-LOWER-EDGE(AB-IDX + 1) TO AB-LOWER-EDGE(AB-IDX)
               MOVE AB-MALE-CT(AB-IDX + 1)    TO AB-MALE-CT(AB-IDX)
               MOVE AB-FEMALE-CT(AB-IDX + 1)  TO AB-FEMALE-CT(AB-IDX)
               MOVE AB-TOTAL-CT(AB-IDX + 1)   TO AB-TOTAL-CT(AB-IDX)
               MOVE GS-SAVE-LABEL TO AB-LABEL(AB-IDX + 1)
               MOVE GS-SAVE-EDGE  TO AB-LOWER-EDGE(AB-IDX + 1)
               MOVE GS-SAVE-MALE  TO AB-MALE-CT(AB-IDX + 1)
               MOVE GS-SAVE-FEMALE TO AB-FEMALE-CT(AB-IDX + 1)
               MOVE GS-SAVE-TOTAL TO AB-TOTAL-CT(AB-IDX + 1)
               MOVE "Y" TO SORT-SWAP-SW
           END-IF.
           SET AB-IDX UP BY 1.
       431B-EXIT.
           EXIT.

       432-BUBBLE-BNOCNT.
           MOVE "Y" TO SORT-SWAP-SW.
           PERFORM 432A-ONE-PASS THRU 432A-EXIT
                   UNTIL NOT SWAP-MADE.
       432-EXIT.
           EXIT.

       432A-ONE-PASS.
           MOVE "N" TO SORT-SWAP-SW.
           SET BC-IDX TO 1.
           PERFORM 432B-COMPARE-SWAP THRU 432B-EXIT
                   UNTIL BC-IDX >= BNOCNT-TAB-COUNT.
       432A-EXIT.
           EXIT.

       432B-COMPARE-SWAP.
           IF BC-CODE(BC-IDX + 1) < BC-CODE(BC-IDX)
               MOVE BC-CODE(BC-IDX)  TO GS-SAVE-CODE
               MOVE BC-COUNT(BC-IDX) TO GS-SAVE-COUNT
               MOVE BC-CODE(BC-IDX + 1)  TO BC-CODE(BC-IDX)
               MOVE BC-COUNT(BC-IDX + 1) TO BC-COUNT(BC-IDX)
               MOVE GS-SAVE-CODE  TO BC-CODE(BC-IDX + 1)
               MOVE GS-SAVE-COUNT TO BC-COUNT(BC-IDX + 1)
               MOVE "Y" TO SORT-SWAP-SW
           END-IF.
           SET BC-IDX UP BY 1.
       432B-EXIT.
           EXIT.

       433-BUBBLE-OENOCNT.
           MOVE "Y" TO SORT-SWAP-SW.
           PERFORM 433A-ONE-PASS THRU 433A-EXIT
                   UNTIL NOT SWAP-MADE.
       433-EXIT.
           EXIT.

       433A-ONE-PASS.
           MOVE "N" TO SORT-SWAP-SW.
           SET OC-IDX TO 1.
           PERFORM 433B-COMPARE-SWAP THRU 433B-EXIT
                   UNTIL OC-IDX >= OENOCNT-TAB-COUNT.
       433A-EXIT.
           EXIT.

       433B-COMPARE-SWAP.
           IF OC-CODE(OC-IDX + 1) < OC-CODE(OC-IDX)
               MOVE OC-CODE(OC-IDX)  TO GS-SAVE-CODE
               MOVE OC-COUNT(OC-IDX) TO GS-SAVE-COUNT
               MOVE OC-CODE(OC-IDX + 1)  TO OC-CODE(OC-IDX)
               MOVE OC-COUNT(OC-IDX + 1) TO OC-COUNT(OC-IDX)
               MOVE GS-SAVE-CODE  TO OC-CODE(OC-IDX + 1)
               MOVE GS-SAVE-COUNT TO OC-COUNT(OC-IDX + 1)
               MOVE "Y" TO SORT-SWAP-SW
           END-IF.
           SET OC-IDX UP BY 1.
       433B-EXIT.
           EXIT.

      ****** UNIT F - MEAN/MEDIAN FROM THE AGE FREQUENCY BUCKETS, PLUS
      ****** THE TOP-3 AGE BANDS BY COUNT
       440-CALC-AGE-STATS.
           MOVE "440-CALC-AGE-STATS" TO PARA-NAME.
           COMPUTE WS-MEAN-AGE = SUM-OF-AGES / TOTAL-RECORD-COUNT.

           DIVIDE TOTAL-RECORD-COUNT BY 2
               GIVING WS-MEDIAN-TARGET-1
               REMAINDER WS-MEDIAN-TARGET-2.
           IF WS-MEDIAN-TARGET-2 = 0
               MOVE "Y" TO EVEN-RECORD-CT-SW
               MOVE WS-MEDIAN-TARGET-1 TO WS-MEDIAN-TARGET-2
               ADD +1 TO WS-MEDIAN-TARGET-1
           ELSE
               ADD +1 TO WS-MEDIAN-TARGET-1
               MOVE WS-MEDIAN-TARGET-1 TO WS-MEDIAN-TARGET-2
           END-IF.

           MOVE 0 TO WS-RUNNING-AGE-CT, WS-MEDIAN-LOW-AGE,
                WS-MEDIAN-HIGH-AGE.
           MOVE "N" TO LOW-AGE-FOUND-SW, HIGH-AGE-FOUND-SW.
           PERFORM 441-SCAN-AGE-FREQ THRU 441-EXIT
                   VARYING WS-AGE-FREQ-IDX FROM 1 BY 1
                   UNTIL WS-AGE-FREQ-IDX > 150.

           IF EVEN-RECORD-COUNT
               COMPUTE WS-MEDIAN-AGE =
                   (WS-MEDIAN-LOW-AGE + WS-MEDIAN-HIGH-AGE) / 2
           ELSE
               MOVE WS-MEDIAN-LOW-AGE TO WS-MEDIAN-AGE
           END-IF.

           PERFORM 442-FIND-TOP-3 THRU 442-EXIT.
       440-EXIT.
           EXIT.

       441-SCAN-AGE-FREQ.
           IF AGE-FREQ-CT(WS-AGE-FREQ-IDX) > 0
               ADD AGE-FREQ-CT(WS-AGE-FREQ-IDX) TO WS-RUNNING-AGE-CT
               IF NOT LOW-AGE-FOUND
                   AND WS-RUNNING-AGE-CT >= WS-MEDIAN-TARGET-1
                   COMPUTE WS-MEDIAN-LOW-AGE = WS-AGE-FREQ-IDX - 1
                   MOVE "Y" TO LOW-AGE-FOUND-SW
               END-IF
               IF NOT HIGH-AGE-FOUND
                   AND WS-RUNNING-AGE-CT >= WS-MEDIAN-TARGET-2
                   COMPUTE WS-MEDIAN-HIGH-AGE = WS-AGE-FREQ-IDX - 1
                   MOVE "Y" TO HIGH-AGE-FOUND-SW
               END-IF
           END-IF.
       441-EXIT.
           EXIT.

      ****** LINEAR SCAN FOR THE THREE AGE BANDS WITH THE HIGHEST
      ****** TOTAL COUNT (TABLE IS SMALL - A FULL SORT IS NOT WORTH IT)
       442-FIND-TOP-3.
           MOVE SPACES TO T3-LABEL(1), T3-LABEL(2), T3-LABEL(3).
           MOVE 0 TO T3-COUNT(1), T3-COUNT(2), T3-COUNT(3).
           SET AB-IDX TO 1.
           PERFORM 442A-ONE-BAND THRU 442A-EXIT
                   VARYING AB-IDX FROM 1 BY 1
                   UNTIL AB-IDX > AGEBAND-TAB-COUNT.
       442-EXIT.
           EXIT.

       442A-ONE-BAND.
           IF AB-TOTAL-CT(AB-IDX) > T3-COUNT(1)
               MOVE T3-LABEL(2) TO T3-LABEL(3)
               MOVE T3-COUNT(2) TO T3-COUNT(3)
               MOVE T3-LABEL(1) TO T3-LABEL(2)
               MOVE T3-COUNT(1) TO T3-COUNT(2)
               MOVE AB-LABEL(AB-IDX) TO T3-LABEL(1)
               MOVE AB-TOTAL-CT(AB-IDX) TO T3-COUNT(1)
           ELSE
               IF AB-TOTAL-CT(AB-IDX) > T3-COUNT(2)
                   MOVE T3-LABEL(2) TO T3-LABEL(3)
                   MOVE T3-COUNT(2) TO T3-COUNT(3)
                   MOVE AB-LABEL(AB-IDX) TO T3-LABEL(2)
                   MOVE AB-TOTAL-CT(AB-IDX) TO T3-COUNT(2)
               ELSE
                   IF AB-TOTAL-CT(AB-IDX) > T3-COUNT(3)
                       MOVE AB-LABEL(AB-IDX) TO T3-LABEL(3)
                       MOVE AB-TOTAL-CT(AB-IDX) TO T3-COUNT(3)
                   END-IF
               END-IF
           END-IF.
       442A-EXIT.
           EXIT.

      ****** UNIT G - 1% MINIMUM-COUNT THRESHOLD, APPLIED SEPARATELY TO
      ****** THE BNO AND OENO DISTRIBUTIONS
       450-APPLY-MIN-COUNT.
           MOVE "450-APPLY-MIN-COUNT" TO PARA-NAME.
           MOVE "T" TO PCT-CALC-SW.
           MOVE TOTAL-RECORD-COUNT TO PCT-WHOLE-AMT.
           CALL "EFPCTCLC" USING PCT-CALC-SW, PCT-PART-AMT,
                PCT-WHOLE-AMT, PCT-RESULT-PCT, PCT-RESULT-THRESHOLD.
           MOVE PCT-RESULT-THRESHOLD TO WS-MIN-COUNT-THRESHOLD.

           SET BC-IDX TO 1.
           PERFORM 451-FLAG-BNO THRU 451-EXIT
                   VARYING BC-IDX FROM 1 BY 1
                   UNTIL BC-IDX > BNOCNT-TAB-COUNT.
           SET OC-IDX TO 1.
           PERFORM 452-FLAG-OENO THRU 452-EXIT
                   VARYING OC-IDX FROM 1 BY 1
                   UNTIL OC-IDX > OENOCNT-TAB-COUNT.
       450-EXIT.
           EXIT.

       451-FLAG-BNO.
           IF BC-COUNT(BC-IDX) > WS-MIN-COUNT-THRESHOLD
               MOVE "Y" TO BC-KEEP-SW(BC-IDX)
           END-IF.
       451-EXIT.
           EXIT.

       452-FLAG-OENO.
           IF OC-COUNT(OC-IDX) > WS-MIN-COUNT-THRESHOLD
               MOVE "Y" TO OC-KEEP-SW(OC-IDX)
           END-IF.
       452-EXIT.
           EXIT.

      ****** BLOCK 1 - SUMMARY
       500-WRITE-SUMMARY-BLOCK.
           MOVE "500-WRITE-SUMMARY-BLOCK" TO PARA-NAME.
           MOVE SPACES TO WS-HEADING-LINE.
           MOVE "EF CLAIM FINANCING - MANAGEMENT SUMMARY" TO HDG-TEXT.
           WRITE EFSUMRPT-REC FROM WS-HEADING-LINE.

           MOVE MIN-PERIOD TO EW-PERIOD-START-EDIT.
           MOVE MAX-PERIOD TO EW-PERIOD-END-EDIT.
           MOVE SPACES TO WS-SUMMARY-LINE.
           MOVE "PERIOD RANGE. . . . . :" TO SL-CAPTION.
           STRING EW-PERIOD-START-EDIT DELIMITED BY SIZE
                  " - "                 DELIMITED BY SIZE
                  EW-PERIOD-END-EDIT    DELIMITED BY SIZE
                  INTO SL-VALUE.
           WRITE EFSUMRPT-REC FROM WS-SUMMARY-LINE.

           MOVE SPACES TO WS-SUMMARY-LINE.
           MOVE "PATIENT COUNT . . . . :" TO SL-CAPTION.
           MOVE TOTAL-RECORD-COUNT TO EW-COUNT-EDIT.
           MOVE SPACES TO SL-VALUE.
           MOVE EW-COUNT-EDIT TO SL-VALUE.
           WRITE EFSUMRPT-REC FROM WS-SUMMARY-LINE.

           MOVE SPACES TO WS-SUMMARY-LINE.
           MOVE "TOTAL FINANCED AMOUNT :" TO SL-CAPTION.
           MOVE SUM-SETTLED-VAL TO EW-AMOUNT-EDIT.
           MOVE SPACES TO SL-VALUE.
           MOVE EW-AMOUNT-EDIT TO SL-VALUE.
           WRITE EFSUMRPT-REC FROM WS-SUMMARY-LINE.

           MOVE SPACES TO WS-SUMMARY-LINE.
           MOVE "TOTAL REPORTED AMOUNT :" TO SL-CAPTION.
           MOVE SUM-REPORTED-VAL TO EW-AMOUNT-EDIT.
           MOVE SPACES TO SL-VALUE.
           MOVE EW-AMOUNT-EDIT TO SL-VALUE.
           WRITE EFSUMRPT-REC FROM WS-SUMMARY-LINE.

           COMPUTE PCT-PART-AMT ROUNDED =
               SUM-SETTLED-VAL - SUM-REPORTED-VAL.
           MOVE "P" TO PCT-CALC-SW.
           MOVE SUM-REPORTED-VAL TO PCT-WHOLE-AMT.
           CALL "EFPCTCLC" USING PCT-CALC-SW, PCT-PART-AMT,
                PCT-WHOLE-AMT, PCT-RESULT-PCT, PCT-RESULT-THRESHOLD.
           MOVE SPACES TO WS-SUMMARY-LINE.
           MOVE "DIFFERENCE. . . . . . :" TO SL-CAPTION.
           MOVE PCT-PART-AMT TO EW-SIGNED-AMOUNT-EDIT.
           MOVE SPACES TO SL-VALUE.
           MOVE EW-SIGNED-AMOUNT-EDIT TO SL-VALUE.
           MOVE PCT-RESULT-PCT TO EW-PCT-EDIT.
           STRING "( " DELIMITED BY SIZE
                  EW-PCT-EDIT DELIMITED BY SIZE
                  "%)"       DELIMITED BY SIZE
                  INTO SL-PERCENT.
           WRITE EFSUMRPT-REC FROM WS-SUMMARY-LINE.

           MOVE "P" TO PCT-CALC-SW.
           MOVE TOTAL-ERROR-COUNT TO PCT-PART-AMT.
           MOVE TOTAL-RECORD-COUNT TO PCT-WHOLE-AMT.
           CALL "EFPCTCLC" USING PCT-CALC-SW, PCT-PART-AMT,
                PCT-WHOLE-AMT, PCT-RESULT-PCT, PCT-RESULT-THRESHOLD.
           MOVE SPACES TO WS-SUMMARY-LINE.
           MOVE "ERROR RECORD COUNT. . :" TO SL-CAPTION.
           MOVE TOTAL-ERROR-COUNT TO EW-COUNT-EDIT.
           MOVE EW-COUNT-EDIT TO SL-VALUE.
           MOVE PCT-RESULT-PCT TO EW-PCT-EDIT.
           STRING "( " DELIMITED BY SIZE
                  EW-PCT-EDIT DELIMITED BY SIZE
                  "%)"       DELIMITED BY SIZE
                  INTO SL-PERCENT.
           WRITE EFSUMRPT-REC FROM WS-SUMMARY-LINE.
       500-EXIT.
           EXIT.

      ****** BLOCK 2 - AGE/GENDER CROSS-TAB AND STATISTICS
       600-WRITE-AGEGENDER-BLOCK.
           MOVE "600-WRITE-AGEGENDER-BLOCK" TO PARA-NAME.
           MOVE SPACES TO WS-HEADING-LINE.
           MOVE "AGE BAND / GENDER DISTRIBUTION" TO HDG-TEXT.
           WRITE EFSUMRPT-REC FROM WS-HEADING-LINE.
           MOVE SPACES TO WS-HEADING-LINE.
           MOVE "AGE BAND     MALE   FEMALE    TOTAL" TO HDG-TEXT.
           WRITE EFSUMRPT-REC FROM WS-HEADING-LINE.

           SET AB-IDX TO 1.
           PERFORM 601-WRITE-AGEBAND-ROW THRU 601-EXIT
                   VARYING AB-IDX FROM 1 BY 1
                   UNTIL AB-IDX > AGEBAND-TAB-COUNT.

           MOVE SPACES TO WS-SUMMARY-LINE.
           MOVE "AGE RANGE . . . . . . :" TO SL-CAPTION.
           STRING MIN-AGE-SEEN DELIMITED BY SIZE
                  " - "         DELIMITED BY SIZE
                  MAX-AGE-SEEN  DELIMITED BY SIZE
                  INTO SL-VALUE.
           WRITE EFSUMRPT-REC FROM WS-SUMMARY-LINE.

           MOVE SPACES TO WS-SUMMARY-LINE.
           MOVE "MEAN AGE. . . . . . . :" TO SL-CAPTION.
           MOVE WS-MEAN-AGE TO SL-VALUE.
           WRITE EFSUMRPT-REC FROM WS-SUMMARY-LINE.

           MOVE SPACES TO WS-SUMMARY-LINE.
           MOVE "MEDIAN AGE. . . . . . :" TO SL-CAPTION.
           MOVE WS-MEDIAN-AGE TO SL-VALUE.
           WRITE EFSUMRPT-REC FROM WS-SUMMARY-LINE.

           MOVE SPACES TO WS-HEADING-LINE.
           MOVE "TOP 3 AGE BANDS" TO HDG-TEXT.
           WRITE EFSUMRPT-REC FROM WS-HEADING-LINE.
           SET T3-IDX TO 1.
           PERFORM 602-WRITE-TOP3-ROW THRU 602-EXIT
                   VARYING T3-IDX FROM 1 BY 1 UNTIL T3-IDX > 3.

           MOVE SPACES TO WS-HEADING-LINE.
           MOVE "GENDER DISTRIBUTION" TO HDG-TEXT.
           WRITE EFSUMRPT-REC FROM WS-HEADING-LINE.
           SET GT-IDX TO 1.
           PERFORM 603-WRITE-GENDER-ROW THRU 603-EXIT
                   VARYING GT-IDX FROM 1 BY 1
                   UNTIL GT-IDX > GENDER-TAB-COUNT.
       600-EXIT.
           EXIT.

       601-WRITE-AGEBAND-ROW.
           MOVE SPACES TO WS-AGEBAND-LINE.
           MOVE AB-LABEL(AB-IDX) TO AL-LABEL.
           MOVE AB-MALE-CT(AB-IDX) TO AL-MALE.
           MOVE AB-FEMALE-CT(AB-IDX) TO AL-FEMALE.
           MOVE AB-TOTAL-CT(AB-IDX) TO AL-TOTAL.
           WRITE EFSUMRPT-REC FROM WS-AGEBAND-LINE.
       601-EXIT.
           EXIT.

       602-WRITE-TOP3-ROW.
           IF T3-COUNT(T3-IDX) > 0
               MOVE "P" TO PCT-CALC-SW
               MOVE T3-COUNT(T3-IDX) TO PCT-PART-AMT
               MOVE TOTAL-RECORD-COUNT TO PCT-WHOLE-AMT
               CALL "EFPCTCLC" USING PCT-CALC-SW, PCT-PART-AMT,
                    PCT-WHOLE-AMT, PCT-RESULT-PCT, PCT-RESULT-THRESHOLD
               MOVE SPACES TO WS-TOP3-LINE
               MOVE T3-LABEL(T3-IDX) TO T3L-LABEL
               MOVE T3-COUNT(T3-IDX) TO T3L-COUNT
               MOVE PCT-RESULT-PCT TO EW-PCT-EDIT
               STRING "( " DELIMITED BY SIZE
                      EW-PCT-EDIT DELIMITED BY SIZE
                      "%)"       DELIMITED BY SIZE
                      INTO T3L-PERCENT
               WRITE EFSUMRPT-REC FROM WS-TOP3-LINE
           END-IF.
       602-EXIT.
           EXIT.

       603-WRITE-GENDER-ROW.
           MOVE "P" TO PCT-CALC-SW.
           MOVE GT-COUNT(GT-IDX) TO PCT-PART-AMT.
           MOVE TOTAL-RECORD-COUNT TO PCT-WHOLE-AMT.
           CALL "EFPCTCLC" USING PCT-CALC-SW, PCT-PART-AMT,
                PCT-WHOLE-AMT, PCT-RESULT-PCT, PCT-RESULT-THRESHOLD.
           MOVE SPACES TO WS-GENDER-LINE.
           MOVE GT-TEXT(GT-IDX) TO GL-TEXT.
           MOVE GT-COUNT(GT-IDX) TO GL-COUNT.
           MOVE PCT-RESULT-PCT TO EW-PCT-EDIT.
           STRING "( " DELIMITED BY SIZE
                  EW-PCT-EDIT DELIMITED BY SIZE
                  "%)"       DELIMITED BY SIZE
                  INTO GL-PERCENT.
           WRITE EFSUMRPT-REC FROM WS-GENDER-LINE.
       603-EXIT.
           EXIT.

      ****** BLOCK 3 - BNO DISTRIBUTION (KEPT CODES ONLY)
       700-WRITE-BNO-BLOCK.
           MOVE "700-WRITE-BNO-BLOCK" TO PARA-NAME.
           MOVE SPACES TO WS-HEADING-LINE.
           MOVE "BNO (DIAGNOSIS) CODE DISTRIBUTION" TO HDG-TEXT.
           WRITE EFSUMRPT-REC FROM WS-HEADING-LINE.

           MOVE 0 TO WS-KEPT-TOTAL-CT.
           SET BC-IDX TO 1.
           PERFORM 701-SUM-KEPT-BNO THRU 701-EXIT
                   VARYING BC-IDX FROM 1 BY 1
                   UNTIL BC-IDX > BNOCNT-TAB-COUNT.

           SET BC-IDX TO 1.
           PERFORM 702-WRITE-BNO-ROW THRU 702-EXIT
                   VARYING BC-IDX FROM 1 BY 1
                   UNTIL BC-IDX > BNOCNT-TAB-COUNT.
       700-EXIT.
           EXIT.

       701-SUM-KEPT-BNO.
           IF BC-KEEP(BC-IDX)
               ADD BC-COUNT(BC-IDX) TO WS-KEPT-TOTAL-CT
           END-IF.
       701-EXIT.
           EXIT.

       702-WRITE-BNO-ROW.
           IF BC-KEEP(BC-IDX)
               PERFORM 703-RESOLVE-BNO-NAME THRU 703-EXIT
               MOVE "P" TO PCT-CALC-SW
               MOVE BC-COUNT(BC-IDX) TO PCT-PART-AMT
               MOVE WS-KEPT-TOTAL-CT TO PCT-WHOLE-AMT
               CALL "EFPCTCLC" USING PCT-CALC-SW, PCT-PART-AMT,
                    PCT-WHOLE-AMT, PCT-RESULT-PCT, PCT-RESULT-THRESHOLD
               MOVE SPACES TO WS-CODE-LINE
               MOVE BC-CODE(BC-IDX) TO CL-CODE
               MOVE BNO-ENTRY-NAME(BNO-TAB-IDX) TO CL-NAME
               MOVE BC-COUNT(BC-IDX) TO CL-COUNT
               MOVE PCT-RESULT-PCT TO EW-PCT-EDIT
               STRING "( " DELIMITED BY SIZE
                      EW-PCT-EDIT DELIMITED BY SIZE
                      "%)"       DELIMITED BY SIZE
                      INTO CL-PERCENT
               WRITE EFSUMRPT-REC FROM WS-CODE-LINE
           END-IF.
       702-EXIT.
           EXIT.

      ****** BNO LOOKUP IS ASSUMED TO SUCCEED - A MISSING CODE IS A
      ****** DATA ERROR, NOT A NORMAL FALLBACK CASE
       703-RESOLVE-BNO-NAME.
           SEARCH ALL BNO-TAB-ENTRY
               WHEN BNO-ENTRY-CODE(BNO-TAB-IDX) = BC-CODE(BC-IDX)
               CONTINUE
           END-SEARCH.
       703-EXIT.
           EXIT.

      ****** BLOCK 4 - OENO DISTRIBUTION (KEPT CODES, RAW-CODE FALLBACK)
       720-WRITE-OENO-BLOCK.
           MOVE "720-WRITE-OENO-BLOCK" TO PARA-NAME.
           MOVE SPACES TO WS-HEADING-LINE.
           MOVE "OENO (INTERVENTION) CODE DISTRIBUTION" TO HDG-TEXT.
           WRITE EFSUMRPT-REC FROM WS-HEADING-LINE.

           MOVE 0 TO WS-KEPT-TOTAL-CT.
           SET OC-IDX TO 1.
           PERFORM 721-SUM-KEPT-OENO THRU 721-EXIT
                   VARYING OC-IDX FROM 1 BY 1
                   UNTIL OC-IDX > OENOCNT-TAB-COUNT.

           SET OC-IDX TO 1.
           PERFORM 722-WRITE-OENO-ROW THRU 722-EXIT
                   VARYING OC-IDX FROM 1 BY 1
                   UNTIL OC-IDX > OENOCNT-TAB-COUNT.
       720-EXIT.
           EXIT.

       721-SUM-KEPT-OENO.
           IF OC-KEEP(OC-IDX)
               ADD OC-COUNT(OC-IDX) TO WS-KEPT-TOTAL-CT
           END-IF.
       721-EXIT.
           EXIT.

       722-WRITE-OENO-ROW.
           IF OC-KEEP(OC-IDX)
               PERFORM 723-RESOLVE-OENO-NAME THRU 723-EXIT
               MOVE "P" TO PCT-CALC-SW
               MOVE OC-COUNT(OC-IDX) TO PCT-PART-AMT
               MOVE WS-KEPT-TOTAL-CT TO PCT-WHOLE-AMT
               CALL "EFPCTCLC" USING PCT-CALC-SW, PCT-PART-AMT,
                    PCT-WHOLE-AMT, PCT-RESULT-PCT, PCT-RESULT-THRESHOLD
               MOVE SPACES TO WS-CODE-LINE
               MOVE OC-CODE(OC-IDX) TO CL-CODE
               MOVE OC-COUNT(OC-IDX) TO CL-COUNT
               MOVE PCT-RESULT-PCT TO EW-PCT-EDIT
               STRING "( " DELIMITED BY SIZE
                      EW-PCT-EDIT DELIMITED BY SIZE
                      "%)"       DELIMITED BY SIZE
                      INTO CL-PERCENT
               WRITE EFSUMRPT-REC FROM WS-CODE-LINE
           END-IF.
       722-EXIT.
           EXIT.

      ****** A CODE NOT ON THE BNO LOOKUP IS NOT A DATA ERROR FOR OENO
      ****** - FALL BACK TO THE RAW CODE AS THE PRINTED LABEL
       723-RESOLVE-OENO-NAME.
           MOVE "N" TO SEARCH-FOUND-SW.
           SEARCH ALL BNO-TAB-ENTRY
               WHEN BNO-ENTRY-CODE(BNO-TAB-IDX) = OC-CODE(OC-IDX)
               MOVE "Y" TO SEARCH-FOUND-SW
           END-SEARCH.
           IF TAB-ENTRY-FOUND
               MOVE BNO-ENTRY-NAME(BNO-TAB-IDX) TO CL-NAME
           ELSE
               MOVE OC-CODE(OC-IDX) TO CL-NAME
           END-IF.
       723-EXIT.
           EXIT.

      ****** BLOCK 5 - ERROR LISTING, ALREADY SORTED BY ERROR MESSAGE
      ****** TOTAL-ERROR-COUNT WAS ALREADY COMPUTED BY 255-COUNT-ERRORS
      ****** ABOVE (NEEDED EARLIER BY THE SUMMARY BLOCK); THIS PASS
      ****** RE-OPENS THE SAME SORTED FILE SOLELY TO PRINT THE DETAIL
      ****** LINES AND DOES NOT TOUCH THE COUNT.
       760-WRITE-ERROR-BLOCK.
           MOVE "760-WRITE-ERROR-BLOCK" TO PARA-NAME.
           MOVE SPACES TO WS-HEADING-LINE.
           MOVE "ERROR (REJECTED CLAIM) LISTING" TO HDG-TEXT.
           WRITE EFSUMRPT-REC FROM WS-HEADING-LINE.

           OPEN INPUT EFERRSD-FILE.
           PERFORM 920-READ-SORTED-ERRORS THRU 920-EXIT.
           PERFORM 761-PROCESS-ERROR-REC THRU 761-EXIT
                   UNTIL NO-MORE-SORTED.

           MOVE SPACES TO WS-TRAILER-LINE.
           MOVE "TOTAL ERROR RECORDS. . . . . :" TO TL-CAPTION.
           MOVE TOTAL-ERROR-COUNT TO TL-COUNT.
           WRITE EFSUMRPT-REC FROM WS-TRAILER-LINE.
       760-EXIT.
           EXIT.

       761-PROCESS-ERROR-REC.
           MOVE EFERRSD-REST-OF-REC TO EF-CLAIM-REC.
           MOVE SPACES TO WS-ERROR-LINE.
           MOVE EF-CASE-NUMBER TO EL-CASE-NUMBER.
           MOVE EF-PERIOD TO EL-PERIOD.
           MOVE EF-BNO-CODE TO EL-BNO-CODE.
           MOVE EF-REPORTED-VALUE TO EL-REPORTED-VAL.
           MOVE EF-ERROR-MESSAGES TO EL-ERROR-MSG.
           WRITE EFSUMRPT-REC FROM WS-ERROR-LINE.
           PERFORM 920-READ-SORTED-ERRORS THRU 920-EXIT.
       761-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT EFMSTR-FILE.
           OPEN INPUT BNOFILE.
           OPEN OUTPUT EFSUMRPT-FILE, SYSOUT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE EFMSTR-FILE, BNOFILE, EFSUMRPT-FILE, SYSOUT.
       850-EXIT.
           EXIT.

       900-READ-EFMSTR.
           MOVE "900-READ-EFMSTR" TO PARA-NAME.
           READ EFMSTR-FILE INTO EF-CLAIM-REC
               AT END
               MOVE "10" TO MFCODE
               GO TO 900-EXIT
           END-READ.
       900-EXIT.
           EXIT.

       920-READ-SORTED-ERRORS.
           MOVE "920-READ-SORTED-ERRORS" TO PARA-NAME.
           READ EFERRSD-FILE
               AT END
               MOVE "10" TO SFCODE
               GO TO 920-EXIT
           END-READ.
       920-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           CLOSE EFERRSD-FILE.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "** EFMSTR RECORDS PROCESSED **".
           DISPLAY TOTAL-RECORD-COUNT.
           DISPLAY "** ERROR RECORDS LISTED **".
           DISPLAY TOTAL-ERROR-COUNT.
           DISPLAY "******** NORMAL END OF JOB EFRPT01 ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           MOVE "EFRPT01" TO ABEND-PGM-NAME.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-EFRPT01 ***" UPON CONSOLE.
           MOVE +16 TO RETURN-CODE.
           GOBACK.
