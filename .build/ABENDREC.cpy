      ******************************************************************
      *    ABENDREC  --  SHOP-STANDARD ABEND DISPLAY/SYSOUT RECORD.    *
      *                  COPIED BY EVERY EF-FINANCE BATCH MAIN         *
      *                  PROGRAM; WRITTEN TO SYSOUT AND DISPLAYED ON   *
      *                  CONSOLE BY THE 1000-ABEND-RTN PARAGRAPH.      *
      ******************************************************************
       01  ABEND-REC.
           05  ABEND-PGM-NAME              PIC X(8).
           05  FILLER                      PIC X(1) VALUE SPACE.
           05  PARA-NAME                   PIC X(30).
           05  FILLER                      PIC X(1) VALUE SPACE.
           05  ABEND-REASON                PIC X(60).
           05  FILLER                      PIC X(1) VALUE SPACE.
           05  EXPECTED-VAL                PIC X(10).
           05  ACTUAL-VAL                  PIC X(10).
           05  FILLER                      PIC X(9).
