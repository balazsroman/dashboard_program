       IDENTIFICATION DIVISION.
       PROGRAM-ID.  EFUPDT.
       AUTHOR. R KOVACS.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 04/22/91.
       DATE-COMPILED. 04/22/91.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM IS STEP 2 OF THE EF CLAIM FINANCING
      *          REPORT JOB.  IT TAKES THE ENRICHED (AGE ADDED) DETAIL
      *          RECORDS PRODUCED BY EFLOAD (STEP 1), ASSIGNS EACH
      *          RECORD ITS 5-YEAR AGE-BAND LABEL, AND LOADS THE
      *          RESULT INTO THE EF CLAIM MASTER (KEYED BY CASE
      *          NUMBER) THAT EFRPT01 (STEP 3) BUILDS ITS REPORT FROM.
      *
      *          THE AGE-BAND GRID STARTS AT THE LOWEST MULTIPLE OF 5
      *          AT OR BELOW THE FILE'S MINIMUM AGE AND RUNS IN 5-YEAR
      *          STEPS PAST THE MAXIMUM AGE SEEN - THAT MINIMUM AND
      *          MAXIMUM ARE NOT KNOWN UNTIL EFLOAD HAS READ THE WHOLE
      *          FILE, WHICH IS WHY THEY TRAVEL FORWARD ON THE EFEDIT
      *          TRAILER RECORD RATHER THAN BEING RECOMPUTED HERE.
      *
      ******************************************************************

               INPUT FILE               -   DDS0022.EFFIN.EFEDIT

               OUTPUT FILE (VSAM KSDS)  -   DDS0022.EFFIN.EFMSTR

               DUMP FILE                -   SYSOUT

      *CHANGE LOG.
      *    04/22/91  RK   0391    ORIGINAL PROGRAM
      *    08/09/94  MS   0453    FIRST PASS NOW READS THE TRAILER
      *                           RECORD FOR MIN/MAX AGE INSTEAD OF
      *                           RECEIVING THEM AS JCL PARAMETERS -
      *                           ONE LESS THING FOR OPERATIONS TO KEY
      *    01/11/99  TGD  0502    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
      *                           IN THIS PROGRAM, NO CHANGE REQUIRED
      *    06/14/02  RK   0561    CLOSE/REOPEN OF EFEDIT BETWEEN PASS 1
      *                           AND PASS 2 REPLACED WITH A SEPARATE
      *                           SORT-WORK REWIND WHERE THE SHOP'S
      *                           NEWER ACCESS METHOD SUPPORTS IT
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT EFEDIT-FILE
           ASSIGN TO UT-S-EFEDIT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS IFCODE.

           SELECT EFMSTR-FILE
           ASSIGN TO DA-S-EFMSTR
             ORGANIZATION IS INDEXED
             ACCESS MODE IS SEQUENTIAL
             RECORD KEY IS MSTR-CASE-NUMBER-KEY
             FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(132).

       FD  EFEDIT-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 351 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS EFEDIT-FLAT-REC.
       01  EFEDIT-FLAT-REC.
           05  EFEDIT-TYPE-CD          PIC X(1).
               88  EFEDIT-DETAIL-REC   VALUE "D".
               88  EFEDIT-TRAILER-REC  VALUE "T".
           05  EFEDIT-DATA             PIC X(350).

      ****** VSAM KSDS, KEYED BY CASE NUMBER - THE WORKING MASTER FILE
      ****** EFRPT01 (STEP 3) BUILDS THE WHOLE REPORT SUITE FROM
       FD  EFMSTR-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 350 CHARACTERS
           DATA RECORD IS EFMSTR-REC.
       01  EFMSTR-REC                  PIC X(350).
       01  EFMSTR-REC-R REDEFINES EFMSTR-REC.
           05  MSTR-CASE-NUMBER-KEY    PIC X(12).
           05  FILLER                  PIC X(338).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  IFCODE                  PIC X(2).
               88  CODE-READ           VALUE SPACES.
               88  NO-MORE-DATA        VALUE "10".
           05  OFCODE                  PIC X(2).
               88  CODE-WRITE          VALUE SPACES.

       COPY EFCLAIM.

       01  WS-TRAILER-REC.
           05  TRLR-RECORD-COUNT       PIC 9(9).
           05  TRLR-MIN-AGE            PIC 9(3).
           05  TRLR-MAX-AGE            PIC 9(3).
           05  TRLR-ERROR-COUNT        PIC 9(9).
           05  TRLR-SUM-REPORTED-VAL   PIC S9(11)V99.
           05  TRLR-SUM-SETTLED-VAL    PIC S9(11)V99.
           05  FILLER                  PIC X(321).
       01  WS-TRAILER-REC-R REDEFINES WS-TRAILER-REC.
           05  TRLR-R-NUMERIC-PORTION  PIC X(29).
           05  FILLER                  PIC X(321).

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  RECORDS-READ-PASS1      PIC 9(9) COMP.
           05  RECORDS-READ-PASS2      PIC 9(9) COMP.
           05  RECORDS-WRITTEN         PIC 9(9) COMP.
           05  WS-MIN-AGE               PIC 9(3) COMP.
           05  WS-MAX-AGE               PIC 9(3) COMP.
       01  COUNTERS-IDXS-AND-ACCUM-R REDEFINES
               COUNTERS-IDXS-AND-ACCUMULATORS.
           05  DBG-RECORDS-READ-PASS1  PIC X(4).
           05  DBG-RECORDS-READ-PASS2  PIC X(4).
           05  DBG-RECORDS-WRITTEN     PIC X(4).
           05  DBG-WS-MIN-AGE          PIC X(2).
           05  DBG-WS-MAX-AGE          PIC X(2).

       01  MISC-WS-FLDS.
           05  BAND-CALC-SW            PIC X(1) VALUE "B".
           05  BAND-CALC-RETCD         PIC S9(4) COMP.
           05  DUMMY-RUN-DATE          PIC 9(8) VALUE 0.
           05  DUMMY-DOB               PIC 9(8) VALUE 0.
           05  DUMMY-AGE               PIC 9(3) VALUE 0.
           05  WS-BAND-START           PIC S9(4) COMP.
           05  WS-BAND-EDGE            PIC S9(4) COMP.

       01  FLAGS-AND-SWITCHES.
           05  MORE-DATA-SW            PIC X(1) VALUE "Y".
               88  NO-MORE-EFEDIT      VALUE "N".
           05  TRAILER-FOUND-SW        PIC X(1) VALUE "N".
               88  TRAILER-FOUND       VALUE "Y".

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-FIND-TRAILER THRU 100-EXIT
                   UNTIL NO-MORE-EFEDIT OR TRAILER-FOUND.
           IF NOT TRAILER-FOUND
               MOVE "NO TRAILER RECORD FOUND ON EFEDIT" TO ABEND-REASON
               GO TO 1000-ABEND-RTN
           END-IF.
           PERFORM 200-REOPEN-EFEDIT THRU 200-EXIT.
           PERFORM 300-BAND-AND-LOAD THRU 300-EXIT
                   UNTIL NO-MORE-EFEDIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB EFUPDT ********".
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
           OPEN INPUT EFEDIT-FILE.
           OPEN OUTPUT SYSOUT.
       000-EXIT.
           EXIT.

      ****** PASS 1 - SCAN FORWARD TO THE TRAILER RECORD TO PICK UP
      ****** THE MIN/MAX AGE ACCUMULATED BY EFLOAD.  DETAIL RECORDS
      ****** ARE NOT PROCESSED ON THIS PASS.
       100-FIND-TRAILER.
           MOVE "100-FIND-TRAILER" TO PARA-NAME.
           READ EFEDIT-FILE
               AT END
               MOVE "N" TO MORE-DATA-SW
               GO TO 100-EXIT
           END-READ.
           IF EFEDIT-TRAILER-REC
               MOVE EFEDIT-DATA TO WS-TRAILER-REC
               MOVE TRLR-MIN-AGE TO WS-MIN-AGE
               MOVE TRLR-MAX-AGE TO WS-MAX-AGE
               MOVE "Y" TO TRAILER-FOUND-SW
           ELSE
               ADD +1 TO RECORDS-READ-PASS1
           END-IF.
       100-EXIT.
           EXIT.

       200-REOPEN-EFEDIT.
           MOVE "200-REOPEN-EFEDIT" TO PARA-NAME.
           CLOSE EFEDIT-FILE.
           OPEN INPUT EFEDIT-FILE.
           OPEN OUTPUT EFMSTR-FILE.
           MOVE "Y" TO MORE-DATA-SW.
       200-EXIT.
           EXIT.

      ****** PASS 2 - REREAD EFEDIT FROM THE TOP, THIS TIME ASSIGNING
      ****** THE AGE-BAND LABEL TO EACH DETAIL RECORD AND WRITING IT
      ****** TO THE EF CLAIM MASTER.  THE TRAILER RECORD IS SKIPPED.
       300-BAND-AND-LOAD.
           MOVE "300-BAND-AND-LOAD" TO PARA-NAME.
           READ EFEDIT-FILE
               AT END
               MOVE "N" TO MORE-DATA-SW
               GO TO 300-EXIT
           END-READ.
           IF EFEDIT-TRAILER-REC
               GO TO 300-EXIT
           END-IF.
           ADD +1 TO RECORDS-READ-PASS2.
           MOVE EFEDIT-DATA TO EF-CLAIM-REC.
           PERFORM 400-APPLY-BANDING THRU 400-EXIT.
           PERFORM 700-WRITE-EFMSTR THRU 700-EXIT.
       300-EXIT.
           EXIT.

       400-APPLY-BANDING.
           MOVE "400-APPLY-BANDING" TO PARA-NAME.
           MOVE "B" TO BAND-CALC-SW.
           CALL "EFAGECLC" USING BAND-CALC-SW, DUMMY-RUN-DATE,
                DUMMY-DOB, DUMMY-AGE, WS-MIN-AGE, EF-PATIENT-AGE,
                EF-AGE-BAND, BAND-CALC-RETCD.
       400-EXIT.
           EXIT.

       700-WRITE-EFMSTR.
           MOVE "700-WRITE-EFMSTR" TO PARA-NAME.
           MOVE EF-CLAIM-REC TO EFMSTR-REC.
           MOVE EF-CASE-NUMBER TO MSTR-CASE-NUMBER-KEY.
           WRITE EFMSTR-REC
               INVALID KEY
               MOVE "DUPLICATE CASE NUMBER ON EFMSTR" TO ABEND-REASON
               MOVE EF-CASE-NUMBER TO EXPECTED-VAL
               GO TO 1000-ABEND-RTN
           END-WRITE.
           ADD +1 TO RECORDS-WRITTEN.
       700-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           CLOSE EFEDIT-FILE, EFMSTR-FILE, SYSOUT.
           DISPLAY "** EFEDIT RECORDS READ - PASS 1 **".
           DISPLAY RECORDS-READ-PASS1.
           DISPLAY "** EFEDIT RECORDS READ - PASS 2 **".
           DISPLAY RECORDS-READ-PASS2.
           DISPLAY "** EFMSTR RECORDS WRITTEN **".
           DISPLAY RECORDS-WRITTEN.
           IF RECORDS-WRITTEN NOT = TRLR-RECORD-COUNT
               DISPLAY "** WARNING - MASTER COUNT DOES NOT MATCH "
                       "EFLOAD TRAILER COUNT **"
           END-IF.
           DISPLAY "******** NORMAL END OF JOB EFUPDT ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           MOVE "EFUPDT" TO ABEND-PGM-NAME.
           WRITE SYSOUT-REC FROM ABEND-REC.
           CLOSE EFEDIT-FILE, EFMSTR-FILE, SYSOUT.
           DISPLAY "*** ABNORMAL END OF JOB-EFUPDT ***" UPON CONSOLE.
           MOVE +16 TO RETURN-CODE.
           GOBACK.
