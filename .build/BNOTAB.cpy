      ******************************************************************
      *    BNOTAB   --  BNO (INDICALO ICD-10) DIAGNOSIS CODE/NAME      *
      *                 LOOKUP.  THE FLAT FILE RECORD IS READ ONCE AT  *
      *                 THE START OF EFRPT01 AND LOADED INTO THE       *
      *                 IN-MEMORY TABLE BELOW FOR KEYED LOOKUP AGAINST *
      *                 THE BNO/OENO CODE-DISTRIBUTION BLOCKS.          *
      *    RECORD LENGTH:  160  ( 5 + 150 + 5 FILLER )                 *
      ******************************************************************
       01  BNO-CODE-REC.
           05  BNO-TAB-CODE                PIC X(5).
           05  BNO-TAB-NAME                PIC X(150).
           05  FILLER                      PIC X(5).

      *    IN-MEMORY CODE/NAME TABLE -- LOADED BY 110-LOAD-BNO-TABLE.
      *    SIZED FOR THE FULL ICD-10 BNO CODE LIST CURRENTLY IN USE.
       01  BNO-TABLE-COUNT                 PIC 9(5) COMP.
       01  BNO-LOOKUP-TABLE.
           05  BNO-TAB-ENTRY OCCURS 1 TO 2500 TIMES
                             DEPENDING ON BNO-TABLE-COUNT
                             ASCENDING KEY IS BNO-ENTRY-CODE
                             INDEXED BY BNO-TAB-IDX.
               10  BNO-ENTRY-CODE          PIC X(5).
               10  BNO-ENTRY-NAME          PIC X(150).
