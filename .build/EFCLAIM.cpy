      ******************************************************************
      *    EFCLAIM  --  EF (EGESZSEGBIZTOSITASI FINANSZIROZAS) CLAIM   *
      *                 DETAIL RECORD, ONE PER CLAIM LINE REPORTED BY  *
      *                 THE NATIONAL HEALTH-INSURANCE FINANCING FEED.  *
      *    RECORD LENGTH:  350  (30 SOURCE FIELDS, 313 BYTES, PLUS     *
      *                          AGE/AGE-BAND ENRICHMENT, 10 BYTES,    *
      *                          PLUS FILLER PAD TO 350)                *
      *    USED BY:  EFLOAD  (BUILDS), EFUPDT (BANDS), EFRPT01 (READS) *
      ******************************************************************
       01  EF-CLAIM-REC.
           05  EF-PERIOD                   PIC 9(6).
           05  EF-CARE-TYPE                PIC X(10).
           05  EF-PAYMENT-CATEGORY         PIC X(2).
           05  EF-DATE-OF-BIRTH            PIC 9(8).
           05  EF-DATE-OF-BIRTH-R REDEFINES EF-DATE-OF-BIRTH.
               10  EF-DOB-YYYY             PIC 9(4).
               10  EF-DOB-MM               PIC 9(2).
               10  EF-DOB-DD               PIC 9(2).
           05  EF-GENDER                   PIC X(5).
               88  EF-GENDER-MALE          VALUE "Ferfi".
               88  EF-GENDER-FEMALE        VALUE "No   ".
           05  EF-CITIZENSHIP              PIC X(20).
           05  EF-CASE-NUMBER              PIC X(12).
           05  EF-CARE-UNIT                PIC X(9).
           05  EF-SURGERY-LOG-NO           PIC X(12).
           05  EF-REFERRING-UNIT           PIC X(9).
           05  EF-REFERRING-PHYSN          PIC X(6).
           05  EF-REFERRAL-BASIS           PIC X(20).
           05  EF-INTERVENTION-DATE        PIC 9(8).
           05  EF-INTERVENTION-DATE-R REDEFINES EF-INTERVENTION-DATE.
               10  EF-INTV-YYYY            PIC 9(4).
               10  EF-INTV-MM              PIC 9(2).
               10  EF-INTV-DD              PIC 9(2).
           05  EF-DEVICE-PROC-CODE         PIC X(8).
           05  EF-FINANCING-GROUP          PIC X(4).
           05  EF-EXTRA-CODE               PIC X(4).
           05  EF-SUPPLEMENT-CODE          PIC X(4).
           05  EF-OENO-CODE                PIC X(5).
           05  EF-BNO-CODE                 PIC X(5).
           05  EF-REPORTED-QTY             PIC S9(5).
           05  EF-REPORTED-VALUE           PIC S9(9)V99.
           05  EF-INVOICING-COMPANY        PIC X(20).
           05  EF-INVOICE-NUMBER           PIC X(12).
           05  EF-INVOICE-DATE             PIC 9(8).
           05  EF-INVOICE-DATE-R REDEFINES EF-INVOICE-DATE.
               10  EF-INVDT-YYYY           PIC 9(4).
               10  EF-INVDT-MM             PIC 9(2).
               10  EF-INVDT-DD             PIC 9(2).
           05  EF-SETTLED-QTY              PIC S9(5).
           05  EF-SETTLED-VALUE            PIC S9(9)V99.
           05  EF-FINANCING-STATUS         PIC X(10).
           05  EF-ERROR-MESSAGES           PIC X(60).
           05  EF-ELIG-CHECK-WITHDRAWN     PIC X(1).
               88  EF-ELIG-WITHDRAWN       VALUE "I".
           05  EF-ELIG-CHECK-FEE           PIC S9(7)V99.
           05  EF-FUND-ID                  PIC X(4).
           05  EF-PATIENT-AGE              PIC 9(3).
           05  EF-AGE-BAND                 PIC X(7).
           05  FILLER                      PIC X(27).
