       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  EFAGECLC.
       AUTHOR. R KOVACS.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 04/19/91.
       DATE-COMPILED. 04/19/91.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *     TWO-MODE CALCULATION SUBROUTINE FOR THE EF CLAIM FINANCING
      *     REPORT:
      *        CALC-TYPE-SW = "A"  COMPUTE PATIENT AGE, IN COMPLETED
      *                             YEARS AT THE RUN DATE, FROM DATE OF
      *                             BIRTH.  NO INTRINSIC DATE FUNCTIONS
      *                             ARE USED - BOTH DATES ARE REDUCED TO
      *                             A PSEUDO-JULIAN DAY NUMBER BY
      *                             200-CALC-JULIAN-DAYS, THE SAME
      *                             ROUTINE THIS SHOP HAS USED SINCE THE
      *                             DAYS-BETWEEN-DATES ROUTINE WAS FIRST
      *                             WRITTEN FOR THE BILLING SYSTEM.
      *        CALC-TYPE-SW = "B"  GIVEN AN AGE AND THE AGE-BAND GRID
      *                             START ANCHOR, RETURN THE 5-YEAR
      *                             BAND'S LOWER EDGE AND ITS "LL-HH"
      *                             PRINT LABEL.
      *
      *CHANGE LOG.
      *    04/19/91  RK   0390    ORIGINAL PROGRAM (AGE CALC ONLY,
      *                           ADAPTED FROM THE BILLING SYSTEM
      *                           DAYS-BETWEEN-DATES ROUTINE)
      *    07/30/94  MS   0452    ADDED CALC-TYPE-SW "B" - AGE-BAND
      *                           LABEL CALCULATION FOR THE NEW EF
      *                           CLAIM FINANCING REPORT REQUEST
      *    01/11/99  TGD  0500    Y2K REVIEW - JULIAN DAY ROUTINE
      *                           ALREADY CARRIES A FULL 4-DIGIT YEAR,
      *                           NO CHANGE REQUIRED
      *    02/27/01  JRS  0310    COMMENT CLEANUP PER SHOP STANDARD
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  JULIAN-WORK-FIELDS.
           05  WORK-YEAR               PIC 9(4) COMP.
           05  WORK-MONTH              PIC 9(2) COMP.
           05  WORK-DAY                PIC 9(2) COMP.
           05  WORK-LEAP-SW            PIC X(1) VALUE "N".
               88  LEAP-YEAR           VALUE "Y".
           05  DOB-JULIAN-DAYS         PIC 9(9) COMP.
           05  RUN-JULIAN-DAYS         PIC 9(9) COMP.
           05  AGE-IN-DAYS             PIC 9(9) COMP.
           05  REMAIN-QUOT             PIC 9(9) COMP.
           05  REMAIN-VAL              PIC 9(4) COMP.

      *    CUMULATIVE DAYS PRIOR TO EACH MONTH IN A NON-LEAP YEAR.
       01  MONTH-CUM-DAYS-TAB.
           05  FILLER PIC 9(3) COMP VALUE 0.
           05  FILLER PIC 9(3) COMP VALUE 31.
           05  FILLER PIC 9(3) COMP VALUE 59.
           05  FILLER PIC 9(3) COMP VALUE 90.
           05  FILLER PIC 9(3) COMP VALUE 120.
           05  FILLER PIC 9(3) COMP VALUE 151.
           05  FILLER PIC 9(3) COMP VALUE 181.
           05  FILLER PIC 9(3) COMP VALUE 212.
           05  FILLER PIC 9(3) COMP VALUE 243.
           05  FILLER PIC 9(3) COMP VALUE 273.
           05  FILLER PIC 9(3) COMP VALUE 304.
           05  FILLER PIC 9(3) COMP VALUE 334.
       01  MONTH-CUM-DAYS-TAB-R REDEFINES MONTH-CUM-DAYS-TAB.
           05  MONTH-CUM-DAYS OCCURS 12 TIMES  PIC 9(3) COMP.

       01  BAND-WORK-FIELDS.
           05  BAND-OFFSET             PIC S9(4) COMP.
           05  BAND-QUOT               PIC S9(4) COMP.
       01  BAND-WORK-FIELDS-R REDEFINES BAND-WORK-FIELDS.
           05  FILLER                  PIC S9(4) COMP.
           05  FILLER                  PIC S9(4) COMP.

       01  LABEL-EDIT-FIELDS.
           05  LOW-EDGE-EDIT           PIC ZZ9.
           05  HIGH-EDGE-EDIT          PIC ZZ9.
       01  LABEL-EDIT-FIELDS-R REDEFINES LABEL-EDIT-FIELDS.
           05  FILLER                  PIC X(3).
           05  FILLER                  PIC X(3).

       LINKAGE SECTION.
       01  CALC-TYPE-SW                PIC X(1).
           88  CALC-AGE                VALUE "A".
           88  CALC-BAND               VALUE "B".
       01  RUN-DATE-YYYYMMDD           PIC 9(8).
       01  DATE-OF-BIRTH-YYYYMMDD      PIC 9(8).
       01  COMPUTED-AGE                PIC 9(3).
       01  BAND-START-EDGE             PIC S9(4).
       01  BAND-LOWER-EDGE             PIC S9(4).
       01  AGE-BAND-LABEL              PIC X(7).
       01  RETURN-CD                   PIC S9(4) COMP.

       PROCEDURE DIVISION USING CALC-TYPE-SW, RUN-DATE-YYYYMMDD,
                                 DATE-OF-BIRTH-YYYYMMDD, COMPUTED-AGE,
                                 BAND-START-EDGE, BAND-LOWER-EDGE,
                                 AGE-BAND-LABEL, RETURN-CD.
       000-MAINLINE.
           MOVE 0 TO RETURN-CD.
           IF CALC-AGE
               PERFORM 100-CALC-AGE THRU 100-EXIT
           ELSE
               IF CALC-BAND
                   PERFORM 400-CALC-BAND-LABEL THRU 400-EXIT
               ELSE
                   MOVE 99 TO RETURN-CD
               END-IF
           END-IF.
           GOBACK.

       100-CALC-AGE.
           MOVE RUN-DATE-YYYYMMDD(1:4) TO WORK-YEAR.
           MOVE RUN-DATE-YYYYMMDD(5:2) TO WORK-MONTH.
           MOVE RUN-DATE-YYYYMMDD(7:2) TO WORK-DAY.
           PERFORM 200-CALC-JULIAN-DAYS THRU 200-EXIT.
           MOVE AGE-IN-DAYS TO RUN-JULIAN-DAYS.

           MOVE DATE-OF-BIRTH-YYYYMMDD(1:4) TO WORK-YEAR.
           MOVE DATE-OF-BIRTH-YYYYMMDD(5:2) TO WORK-MONTH.
           MOVE DATE-OF-BIRTH-YYYYMMDD(7:2) TO WORK-DAY.
           PERFORM 200-CALC-JULIAN-DAYS THRU 200-EXIT.
           MOVE AGE-IN-DAYS TO DOB-JULIAN-DAYS.

           COMPUTE AGE-IN-DAYS = RUN-JULIAN-DAYS - DOB-JULIAN-DAYS.
           COMPUTE COMPUTED-AGE = AGE-IN-DAYS / 365.25.
       100-EXIT.
           EXIT.

      *    CLASSIC PSEUDO-JULIAN DAY-NUMBER ROUTINE - NO INTRINSIC
      *    FUNCTIONS.  GOOD FOR ANY YEAR 1600 THROUGH 9999.
       200-CALC-JULIAN-DAYS.
           MOVE "N" TO WORK-LEAP-SW.
           COMPUTE REMAIN-QUOT = WORK-YEAR / 4.
           COMPUTE REMAIN-VAL = WORK-YEAR - (REMAIN-QUOT * 4).
           IF REMAIN-VAL = 0
               MOVE "Y" TO WORK-LEAP-SW
               COMPUTE REMAIN-QUOT = WORK-YEAR / 100.
               COMPUTE REMAIN-VAL = WORK-YEAR - (REMAIN-QUOT * 100).
               IF REMAIN-VAL = 0
                   MOVE "N" TO WORK-LEAP-SW
                   COMPUTE REMAIN-QUOT = WORK-YEAR / 400.
                   COMPUTE REMAIN-VAL = WORK-YEAR - (REMAIN-QUOT * 400)
                   IF REMAIN-VAL = 0
                       MOVE "Y" TO WORK-LEAP-SW
                   END-IF
               END-IF
           END-IF.

           COMPUTE AGE-IN-DAYS =
               (WORK-YEAR * 365) + (WORK-YEAR / 4) -
               (WORK-YEAR / 100) + (WORK-YEAR / 400) +
               MONTH-CUM-DAYS(WORK-MONTH) + WORK-DAY.

           IF LEAP-YEAR AND WORK-MONTH > 2
               ADD 1 TO AGE-IN-DAYS
           END-IF.
       200-EXIT.
           EXIT.

       400-CALC-BAND-LABEL.
           COMPUTE BAND-OFFSET = COMPUTED-AGE - BAND-START-EDGE.
           COMPUTE BAND-QUOT = (BAND-OFFSET - 1) / 5.
           COMPUTE BAND-LOWER-EDGE =
               BAND-START-EDGE + (BAND-QUOT * 5).

           MOVE BAND-LOWER-EDGE TO LOW-EDGE-EDIT.
           COMPUTE HIGH-EDGE-EDIT = BAND-LOWER-EDGE + 4.
           MOVE SPACES TO AGE-BAND-LABEL.
           STRING LOW-EDGE-EDIT DELIMITED BY SIZE
                  "-"           DELIMITED BY SIZE
                  HIGH-EDGE-EDIT DELIMITED BY SIZE
                  INTO AGE-BAND-LABEL.
       400-EXIT.
           EXIT.
