000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  EFLOAD.
000300       AUTHOR. R KOVACS.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 04/19/91.
000600       DATE-COMPILED. 04/19/91.
000700       SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM IS STEP 1 OF THE EF CLAIM FINANCING
001200*          REPORT JOB.  IT READS THE COMBINED MONTHLY EF CLAIM
001300*          FEED FROM THE NATIONAL HEALTH-INSURANCE FINANCING
001400*          SYSTEM, KEEPS THE 30 FIELDS THIS SHOP CARES ABOUT,
001500*          COMPUTES EACH PATIENT'S AGE AT THE RUN DATE, AND
001600*          SPLITS OFF REJECTED (ERROR) CLAIMS ONTO A SEPARATE
001700*          WORK FILE FOR THE ERROR LISTING.
001800*
001900*          THE AGE-BAND LABEL CANNOT BE ASSIGNED HERE BECAUSE THE
002000*          BAND GRID DEPENDS ON THE MINIMUM AND MAXIMUM AGE SEEN
002100*          ACROSS THE WHOLE FILE - THIS STEP ONLY ACCUMULATES
002200*          THOSE TWO VALUES AND CARRIES THEM FORWARD ON THE
002300*          TRAILER RECORD.  EFUPDT (STEP 2) ASSIGNS THE BAND.
002400*
002500******************************************************************
002600
002700               INPUT FILE              -   DDS0022.EFFIN.EFCLAIM
002800
002900               OUTPUT FILE PRODUCED    -   DDS0022.EFFIN.EFEDIT
003000
003100               OUTPUT ERROR FILE       -   DDS0022.EFFIN.EFERR
003200
003300               DUMP FILE               -   SYSOUT
003400
003500*CHANGE LOG.
003600*    04/19/91  RK   0391    ORIGINAL PROGRAM
003700*    08/02/94  MS   0453    ADDED ERROR-CLAIM SPLIT (SETTLED = 0
003800*                           AND REPORTED NOT = 0) PER THE NEW
003900*                           MANAGEMENT SUMMARY REPORT REQUEST
004000*    01/11/99  TGD  0502    Y2K REVIEW - EF-PERIOD AND EF-DATE-OF-
004100*                           BIRTH ALREADY CARRY 4-DIGIT YEARS,
004200*                           NO CHANGE REQUIRED
004300*    06/14/02  RK   0561    TRAILER NOW CARRIES SUM-REPORTED-VAL
004400*                           AND SUM-SETTLED-VAL SO OPERATIONS CAN
004500*                           SPOT-BALANCE STEP 1 AGAINST STEP 3
004600*                           WITHOUT WAITING ON THE FULL REPORT
004700******************************************************************
004800       ENVIRONMENT DIVISION.
004900       CONFIGURATION SECTION.
005000       SOURCE-COMPUTER. IBM-390.
005100       OBJECT-COMPUTER. IBM-390.
005200       SPECIAL-NAMES.
005300           C01 IS NEXT-PAGE.
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600           SELECT SYSOUT
005700           ASSIGN TO UT-S-SYSOUT
005800             ORGANIZATION IS SEQUENTIAL.
005900
006000           SELECT EFCLAIM-FILE
006100           ASSIGN TO UT-S-EFCLAIM
006200             ACCESS MODE IS SEQUENTIAL
006300             FILE STATUS IS IFCODE.
006400
006500           SELECT EFEDIT-FILE
006600           ASSIGN TO UT-S-EFEDIT
006700             ACCESS MODE IS SEQUENTIAL
006800             FILE STATUS IS OFCODE.
006900
007000           SELECT EFERR-FILE
007100           ASSIGN TO UT-S-EFERR
007200             ACCESS MODE IS SEQUENTIAL
007300             FILE STATUS IS EFCODE.
007400
007500       DATA DIVISION.
007600       FILE SECTION.
007700       FD  SYSOUT
007800           RECORDING MODE IS F
007900           LABEL RECORDS ARE STANDARD
008000           RECORD CONTAINS 132 CHARACTERS
008100           BLOCK CONTAINS 0 RECORDS
008200           DATA RECORD IS SYSOUT-REC.
008300       01  SYSOUT-REC  PIC X(132).
008400
008500****** THIS FILE IS THE COMBINED MONTHLY EF CLAIM FEED FROM THE
008600****** NATIONAL HEALTH-INSURANCE FINANCING SYSTEM
008700****** NO ORDERING IS ASSUMED OR IMPOSED ON THIS FILE
008800       FD  EFCLAIM-FILE
008900           RECORDING MODE IS F
009000           LABEL RECORDS ARE STANDARD
009100           RECORD CONTAINS 350 CHARACTERS
009200           BLOCK CONTAINS 0 RECORDS
009300           DATA RECORD IS EFCLAIM-IN-REC.
009400       01  EFCLAIM-IN-REC  PIC X(350).
009500       01  EFCLAIM-IN-REC-R REDEFINES EFCLAIM-IN-REC.
009600           05  EFCLAIM-IN-BYTE  OCCURS 350 TIMES  PIC X(1).
009700
009800****** ENRICHED (AGE ADDED, AGE-BAND STILL BLANK) DETAIL RECORDS
009900****** FOLLOWED BY ONE TRAILER RECORD CARRYING THE RUN'S
010000****** ACCUMULATORS FORWARD TO EFUPDT (STEP 2)
010100       FD  EFEDIT-FILE
010200           RECORDING MODE IS F
010300           LABEL RECORDS ARE STANDARD
010400           RECORD CONTAINS 351 CHARACTERS
010500           BLOCK CONTAINS 0 RECORDS
010600           DATA RECORD IS EFEDIT-FLAT-REC.
010700       01  EFEDIT-FLAT-REC.
010800           05  EFEDIT-TYPE-CD          PIC X(1).
010900               88  EFEDIT-DETAIL-REC   VALUE "D".
011000               88  EFEDIT-TRAILER-REC  VALUE "T".
011100           05  EFEDIT-DATA             PIC X(350).
011200
011300****** ONE RECORD PER REJECTED (ERROR) CLAIM - SETTLED VALUE ZERO
011400****** BUT REPORTED VALUE NOT ZERO.  THE LEADING FIELD IS A COPY
011500****** OF THE ERROR-MESSAGE TEXT SO EFRPT01 CAN SORT ON IT
011600       FD  EFERR-FILE
011700           RECORDING MODE IS F
011800           LABEL RECORDS ARE STANDARD
011900           RECORD CONTAINS 410 CHARACTERS
012000           BLOCK CONTAINS 0 RECORDS
012100           DATA RECORD IS EFERR-REC.
012200       01  EFERR-REC.
012300           05  EFERR-SORT-MSG          PIC X(60).
012400           05  EFERR-REST-OF-REC       PIC X(350).
012500
012600** QSAM FILE
012700       WORKING-STORAGE SECTION.
012800
012900       01  FILE-STATUS-CODES.
013000           05  IFCODE                  PIC X(2).
013100               88  CODE-READ           VALUE SPACES.
013200               88  NO-MORE-DATA        VALUE "10".
013300           05  OFCODE                  PIC X(2).
013400               88  CODE-WRITE          VALUE SPACES.
013500           05  EFCODE                  PIC X(2).
013600               88  EFERR-WRITE         VALUE SPACES.
013700
013800       COPY EFCLAIM.
013900** QSAM FILE
014000
014100       01  WS-TRAILER-REC.
014200           05  TRLR-RECORD-COUNT       PIC 9(9).
014300           05  TRLR-MIN-AGE            PIC 9(3).
014400           05  TRLR-MAX-AGE            PIC 9(3).
014500           05  TRLR-ERROR-COUNT        PIC 9(9).
014600           05  TRLR-SUM-REPORTED-VAL   PIC S9(11)V99.
014700           05  TRLR-SUM-SETTLED-VAL    PIC S9(11)V99.
014800           05  FILLER                  PIC X(321).
014900       01  WS-TRAILER-REC-R REDEFINES WS-TRAILER-REC.
015000           05  TRLR-R-NUMERIC-PORTION  PIC X(29).
015100           05  FILLER                  PIC X(321).
015200
015300       77  WS-RUN-DATE                 PIC 9(8) VALUE 0.
015400       77  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
015500           05  WS-RUN-CC               PIC 9(2).
015600           05  WS-RUN-YY                PIC 9(2).
015700           05  WS-RUN-MM                PIC 9(2).
015800           05  WS-RUN-DD                PIC 9(2).
015900       77  WS-CURRENT-DATE-6           PIC 9(6).
016000
016100       01  COUNTERS-IDXS-AND-ACCUMULATORS.
016200           05  RECORDS-READ            PIC 9(9) COMP.
016300           05  RECORDS-WRITTEN         PIC 9(9) COMP.
016400           05  ERROR-RECS               PIC 9(9) COMP.
016500           05  WS-MIN-AGE               PIC 9(3) COMP.
016600           05  WS-MAX-AGE               PIC 9(3) COMP.
016700           05  WS-SUM-REPORTED-VAL      PIC S9(11)V99 COMP-3.
016800           05  WS-SUM-SETTLED-VAL       PIC S9(11)V99 COMP-3.
016900       01  COUNTERS-IDXS-AND-ACCUM-R REDEFINES
017000               COUNTERS-IDXS-AND-ACCUMULATORS.
017100           05  DBG-RECORDS-READ         PIC X(4).
017200           05  DBG-RECORDS-WRITTEN      PIC X(4).
017300           05  DBG-ERROR-RECS           PIC X(4).
017400           05  DBG-WS-MIN-AGE           PIC X(2).
017500           05  DBG-WS-MAX-AGE           PIC X(2).
017600           05  DBG-WS-SUM-REPORTED-VAL  PIC X(7).
017700           05  DBG-WS-SUM-SETTLED-VAL   PIC X(7).
017800
017900       01  MISC-WS-FLDS.
018000           05  FIRST-RECORD-SW         PIC X(1) VALUE "Y".
018100               88  FIRST-RECORD        VALUE "Y".
018200           05  AGE-CALC-SW             PIC X(1) VALUE "A".
018300           05  AGE-CALC-RETCD          PIC S9(4) COMP.
018400           05  DUMMY-BAND-START        PIC S9(4) VALUE 0.
018500           05  DUMMY-BAND-EDGE         PIC S9(4) VALUE 0.
018600           05  DUMMY-BAND-LABEL        PIC X(7) VALUE SPACES.
018700
018800       01  FLAGS-AND-SWITCHES.
018900           05  MORE-DATA-SW            PIC X(1) VALUE "Y".
019000               88  NO-MORE-EFCLAIM     VALUE "N".
019100           05  ERROR-FOUND-SW          PIC X(1) VALUE "N".
019200               88  EF-ERROR-RECORD     VALUE "Y".
019300               88  EF-CLEAN-RECORD     VALUE "N".
019400
019500       COPY ABENDREC.
019600
019700       PROCEDURE DIVISION.
019800           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019900           PERFORM 100-MAINLINE THRU 100-EXIT
020000                   UNTIL NO-MORE-EFCLAIM.
020100           PERFORM 999-CLEANUP THRU 999-EXIT.
020200           MOVE +0 TO RETURN-CODE.
020300           GOBACK.
020400
020500       000-HOUSEKEEPING.
020600           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020700           DISPLAY "******** BEGIN JOB EFLOAD ********".
020800           ACCEPT WS-CURRENT-DATE-6 FROM DATE.
020900           MOVE 20 TO WS-RUN-CC.
021000           MOVE WS-CURRENT-DATE-6(1:2) TO WS-RUN-YY.
021100           MOVE WS-CURRENT-DATE-6(3:2) TO WS-RUN-MM.
021200           MOVE WS-CURRENT-DATE-6(5:2) TO WS-RUN-DD.
021300           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
021400           PERFORM 800-OPEN-FILES THRU 800-EXIT.
021500           PERFORM 900-READ-EFCLAIM THRU 900-EXIT.
021600           IF NO-MORE-EFCLAIM
021700               MOVE "EMPTY EF CLAIM INPUT FILE" TO ABEND-REASON
021800               GO TO 1000-ABEND-RTN
021900           END-IF.
022000       000-EXIT.
022100           EXIT.
022200
022300       100-MAINLINE.
022400           MOVE "100-MAINLINE" TO PARA-NAME.
022500           PERFORM 300-EDIT-AND-ENRICH THRU 300-EXIT.
022600           PERFORM 350-CHECK-ERROR-REC THRU 350-EXIT.
022700           PERFORM 700-WRITE-EFEDIT THRU 700-EXIT.
022800           PERFORM 900-READ-EFCLAIM THRU 900-EXIT.
022900       100-EXIT.
023000           EXIT.
023100
023200       300-EDIT-AND-ENRICH.
023300           MOVE "300-EDIT-AND-ENRICH" TO PARA-NAME.
023400           MOVE "A" TO AGE-CALC-SW.
023500           CALL "EFAGECLC" USING AGE-CALC-SW, WS-RUN-DATE,
023600                EF-DATE-OF-BIRTH, EF-PATIENT-AGE, DUMMY-BAND-START,
023700                DUMMY-BAND-EDGE, DUMMY-BAND-LABEL, AGE-CALC-RETCD.
023800           MOVE SPACES TO EF-AGE-BAND.
023900
024000           IF FIRST-RECORD
024100               MOVE EF-PATIENT-AGE TO WS-MIN-AGE, WS-MAX-AGE
024200               MOVE "N" TO FIRST-RECORD-SW
024300           ELSE
024400               IF EF-PATIENT-AGE < WS-MIN-AGE
024500                   MOVE EF-PATIENT-AGE TO WS-MIN-AGE
024600               END-IF
024700               IF EF-PATIENT-AGE > WS-MAX-AGE
024800                   MOVE EF-PATIENT-AGE TO WS-MAX-AGE
024900               END-IF
025000           END-IF.
025100
025200           ADD EF-REPORTED-VALUE TO WS-SUM-REPORTED-VAL.
025300           ADD EF-SETTLED-VALUE  TO WS-SUM-SETTLED-VAL.
025400       300-EXIT.
025500           EXIT.
025600
025700       350-CHECK-ERROR-REC.
025800           MOVE "350-CHECK-ERROR-REC" TO PARA-NAME.
025900           MOVE "N" TO ERROR-FOUND-SW.
026000           IF EF-SETTLED-VALUE = 0 AND EF-REPORTED-VALUE NOT = 0
026100               MOVE "Y" TO ERROR-FOUND-SW
026200               PERFORM 710-WRITE-EFERR THRU 710-EXIT
026300           END-IF.
026400       350-EXIT.
026500           EXIT.
026600
026700       700-WRITE-EFEDIT.
026800           MOVE "700-WRITE-EFEDIT" TO PARA-NAME.
026900           MOVE "D" TO EFEDIT-TYPE-CD.
027000           MOVE EF-CLAIM-REC TO EFEDIT-DATA.
027100           WRITE EFEDIT-FLAT-REC.
027200           ADD +1 TO RECORDS-WRITTEN.
027300       700-EXIT.
027400           EXIT.
027500
027600       710-WRITE-EFERR.
027700           MOVE "710-WRITE-EFERR" TO PARA-NAME.
027800           MOVE EF-ERROR-MESSAGES TO EFERR-SORT-MSG.
027900           MOVE EF-CLAIM-REC TO EFERR-REST-OF-REC.
028000           WRITE EFERR-REC.
028100           ADD +1 TO ERROR-RECS.
028200       710-EXIT.
028300           EXIT.
028400
028500       800-OPEN-FILES.
028600           MOVE "800-OPEN-FILES" TO PARA-NAME.
028700           OPEN INPUT EFCLAIM-FILE.
028800           OPEN OUTPUT EFEDIT-FILE, EFERR-FILE, SYSOUT.
028900       800-EXIT.
029000           EXIT.
029100
029200       850-CLOSE-FILES.
029300           MOVE "850-CLOSE-FILES" TO PARA-NAME.
029400           CLOSE EFCLAIM-FILE, EFEDIT-FILE, EFERR-FILE, SYSOUT.
029500       850-EXIT.
029600           EXIT.
029700
029800       900-READ-EFCLAIM.
029900           MOVE "900-READ-EFCLAIM" TO PARA-NAME.
030000           READ EFCLAIM-FILE INTO EF-CLAIM-REC
030100               AT END
030200               MOVE "N" TO MORE-DATA-SW
030300               GO TO 900-EXIT
030400           END-READ.
030500           ADD +1 TO RECORDS-READ.
030600       900-EXIT.
030700           EXIT.
030800
030900       999-CLEANUP.
031000           MOVE "999-CLEANUP" TO PARA-NAME.
031100           MOVE RECORDS-WRITTEN     TO TRLR-RECORD-COUNT.
031200           MOVE WS-MIN-AGE          TO TRLR-MIN-AGE.
031300           MOVE WS-MAX-AGE          TO TRLR-MAX-AGE.
031400           MOVE ERROR-RECS          TO TRLR-ERROR-COUNT.
031500           MOVE WS-SUM-REPORTED-VAL TO TRLR-SUM-REPORTED-VAL.
031600           MOVE WS-SUM-SETTLED-VAL  TO TRLR-SUM-SETTLED-VAL.
031700           MOVE "T" TO EFEDIT-TYPE-CD.
031800           MOVE WS-TRAILER-REC TO EFEDIT-DATA.
031900           WRITE EFEDIT-FLAT-REC.
032000
032100           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032200
032300           DISPLAY "** EF CLAIM RECORDS READ **".
032400           DISPLAY RECORDS-READ.
032500           DISPLAY "** EF CLAIM RECORDS WRITTEN **".
032600           DISPLAY RECORDS-WRITTEN.
032700           DISPLAY "** ERROR (REJECTED) RECORDS **".
032800           DISPLAY ERROR-RECS.
032900           DISPLAY "******** NORMAL END OF JOB EFLOAD ********".
033000       999-EXIT.
033100           EXIT.
033200
033300       1000-ABEND-RTN.
033400           MOVE "EFLOAD" TO ABEND-PGM-NAME.
033500           WRITE SYSOUT-REC FROM ABEND-REC.
033600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033700           DISPLAY "*** ABNORMAL END OF JOB-EFLOAD ***" UPON CONSOLE.
033800           MOVE +16 TO RETURN-CODE.
033900           GOBACK.
