000100       IDENTIFICATION DIVISION.
000200***************************************************
000300*COBOL Subroutine EFPCTCLC
000400*System Long Name:  ZSERVEROS.EFFIN.IBM.COM
000500*System Short Name:  EFFIN
000600*Data Set:  DDS0022.EFFIN.COBOL1(EFPCTCLC)
000700* @param FUNCTION-CD
000800* @param PART-AMT
000900* @param WHOLE-AMT
001000* @param RESULT-PCT
001100* @param RESULT-THRESHOLD
001200***************************************************
001300       PROGRAM-ID. EFPCTCLC.
001400       AUTHOR. R KOVACS.
001500       INSTALLATION. COBOL DEVELOPMENT CENTER.
001600       DATE-WRITTEN. 05/02/91.
001700       DATE-COMPILED. 05/02/91.
001800       SECURITY. NON-CONFIDENTIAL.
001900******************************************************************
002000*REMARKS.
002100*     THIS SUBPROGRAM SUPPLIES THE TWO ROUNDING RULES SHARED BY
002200*     THE EF CLAIM FINANCING REPORT PARAGRAPHS:
002300*       FUNCTION-CD = "P"  ROUNDED PERCENTAGE, 2 DECIMALS, OF
002400*                          PART-AMT OVER WHOLE-AMT
002500*       FUNCTION-CD = "T"  ROUND-HALF-AWAY-FROM-ZERO 1% MINIMUM-
002600*                          COUNT THRESHOLD OF WHOLE-AMT
002700*     ORIGINALLY A DB2 STORED PROCEDURE LOOKING UP A REIMBURSE-
002800*     MENT PERCENT FROM THE HEALTH PLAN TABLE; REWRITTEN BELOW AS
002900*     A STRAIGHT CALCULATION SUBROUTINE WHEN THE EF FEED WAS
003000*     BROUGHT UP - THE SOURCE SYSTEM HAS NO PLAN TABLE TO DRIVE.
003100*
003200*CHANGE LOG.
003300*    05/02/91  RK   0406    ORIGINAL PROGRAM
003400*    08/14/94  MS   0455    ADDED FUNCTION-CD "T" FOR THE NEW
003500*                           BNO/OENO 1% SUPPRESSION THRESHOLD
003600*    01/11/99  TGD  0501    Y2K REVIEW - NO DATE FIELDS, NO CHANGE
003700*    03/02/03  RK   0544    RESULT-PCT WIDENED FROM S9(2)V99 TO
003800*                           S9(3)V99 - DIFFERENCE PERCENT CAN RUN
003900*                           OVER 100 PCT WHEN REPORTED VALUE IS
004000*                           SMALL RELATIVE TO THE ADJUSTMENT
004050*    11/15/07  JRS  0621    DEBUG-FIELDS REDEFINES WERE OVERSIZED -
004060*                           THE S9(9)V99/S9(3)V99 COMP-3 FIELDS ARE
004070*                           6/6/3 PACKED BYTES BUT EACH WAS BEING
004080*                           REDEFINED BY AN 11/11/5-BYTE DISPLAY PAIR,
004090*                           SPILLING INTO THE NEXT FIELD.  REBUILT AS
004095*                           ONE GROUP-LEVEL REDEFINES WITH RAW PIC X
004097*                           ALIASES SIZED TO MATCH, LIKE EFLOAD DOES
004100******************************************************************
004200
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SOURCE-COMPUTER. IBM-390.
004600       OBJECT-COMPUTER. IBM-390.
004700       INPUT-OUTPUT SECTION.
004800
004900       DATA DIVISION.
005000       FILE SECTION.
005100
005200       WORKING-STORAGE SECTION.
005300       01  DEBUG-FIELDS.
005400           05  DBG-PART-AMT            PIC S9(9)V99 COMP-3.
005500           05  DBG-WHOLE-AMT           PIC S9(9)V99 COMP-3.
005600           05  DBG-RESULT-PCT          PIC S9(3)V99 COMP-3.
005650       01  DEBUG-FIELDS-R REDEFINES DEBUG-FIELDS.
005700           05  DBG-PART-AMT-X          PIC X(6).
005800           05  DBG-WHOLE-AMT-X         PIC X(6).
005900           05  DBG-RESULT-PCT-X        PIC X(3).
006600
006700       LINKAGE SECTION.
006800       01  FUNCTION-CD                 PIC X(1).
006900           88  CALC-PERCENT            VALUE "P".
007000           88  CALC-THRESHOLD          VALUE "T".
007100       01  PART-AMT                    PIC S9(9)V99 COMP-3.
007200       01  WHOLE-AMT                   PIC S9(9)V99 COMP-3.
007300       01  RESULT-PCT                  PIC S9(3)V99 COMP-3.
007400       01  RESULT-THRESHOLD            PIC S9(9) COMP-5.
007500
007600       PROCEDURE DIVISION USING FUNCTION-CD, PART-AMT, WHOLE-AMT,
007700                                 RESULT-PCT, RESULT-THRESHOLD.
007800       000-CALC-PCT-OR-THRESHOLD.
007900           MOVE PART-AMT  TO DBG-PART-AMT.
008000           MOVE WHOLE-AMT TO DBG-WHOLE-AMT.
008100           MOVE 0 TO RESULT-PCT, RESULT-THRESHOLD.
008200
008300           IF CALC-PERCENT
008400               IF WHOLE-AMT NOT = 0
008500                   COMPUTE RESULT-PCT ROUNDED =
008600                       (PART-AMT / WHOLE-AMT) * 100
008700               END-IF
008800           ELSE
008900               IF CALC-THRESHOLD
009000                   COMPUTE RESULT-THRESHOLD ROUNDED =
009100                       WHOLE-AMT * 0.01
009200               END-IF
009300           END-IF.
009400
009500           MOVE RESULT-PCT TO DBG-RESULT-PCT.
009600           GOBACK.
