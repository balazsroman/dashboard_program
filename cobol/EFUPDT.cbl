000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  EFUPDT.
000300       AUTHOR. R KOVACS.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 04/22/91.
000600       DATE-COMPILED. 04/22/91.
000700       SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM IS STEP 2 OF THE EF CLAIM FINANCING
001200*          REPORT JOB.  IT TAKES THE ENRICHED (AGE ADDED) DETAIL
001300*          RECORDS PRODUCED BY EFLOAD (STEP 1), ASSIGNS EACH
001400*          RECORD ITS 5-YEAR AGE-BAND LABEL, AND LOADS THE
001500*          RESULT INTO THE EF CLAIM MASTER (KEYED BY CASE
001600*          NUMBER) THAT EFRPT01 (STEP 3) BUILDS ITS REPORT FROM.
001700*
001800*          THE AGE-BAND GRID STARTS AT THE LOWEST MULTIPLE OF 5
001900*          AT OR BELOW THE FILE'S MINIMUM AGE AND RUNS IN 5-YEAR
002000*          STEPS PAST THE MAXIMUM AGE SEEN - THAT MINIMUM AND
002100*          MAXIMUM ARE NOT KNOWN UNTIL EFLOAD HAS READ THE WHOLE
002200*          FILE, WHICH IS WHY THEY TRAVEL FORWARD ON THE EFEDIT
002300*          TRAILER RECORD RATHER THAN BEING RECOMPUTED HERE.
002400*
002500******************************************************************
002600
002700               INPUT FILE               -   DDS0022.EFFIN.EFEDIT
002800
002900               OUTPUT FILE (VSAM KSDS)  -   DDS0022.EFFIN.EFMSTR
003000
003100               DUMP FILE                -   SYSOUT
003200
003300*CHANGE LOG.
003400*    04/22/91  RK   0391    ORIGINAL PROGRAM
003500*    08/09/94  MS   0453    FIRST PASS NOW READS THE TRAILER
003600*                           RECORD FOR MIN/MAX AGE INSTEAD OF
003700*                           RECEIVING THEM AS JCL PARAMETERS -
003800*                           ONE LESS THING FOR OPERATIONS TO KEY
003900*    01/11/99  TGD  0502    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
004000*                           IN THIS PROGRAM, NO CHANGE REQUIRED
004100*    06/14/02  RK   0561    CLOSE/REOPEN OF EFEDIT BETWEEN PASS 1
004200*                           AND PASS 2 REPLACED WITH A SEPARATE
004300*                           SORT-WORK REWIND WHERE THE SHOP'S
004400*                           NEWER ACCESS METHOD SUPPORTS IT
004450*    03/19/07  JRS  0614    FIXED 400-APPLY-BANDING - THE CALL TO
004460*                           EFAGECLC HAD THE REAL PATIENT AGE AND
004470*                           THE COMPUTED BAND LOWER EDGE CROSSED -
004480*                           DIAGNOSIS CLERK CAUGHT THE MASTER FILE
004490*                           CARRYING THE BAND EDGE WHERE THE AGE
004495*                           BELONGED.  REMOVED DUMMY-AGE, NO LONGER
004497*                           NEEDED.
004498*    11/08/07  JRS  0619    100-FIND-TRAILER NOW FLOORS WS-MIN-AGE
004499*                           TO THE NEAREST MULTIPLE OF 5 INTO
004500*                           WS-BAND-START BEFORE 400-APPLY-BANDING
004501*                           USES IT AS THE BAND-START-EDGE - THE
004502*                           RAW MINIMUM WAS BEING PASSED STRAIGHT
004503*                           THROUGH, SHIFTING EVERY BAND LABEL OFF
004504*                           THE 5-YEAR GRID WHENEVER THE MINIMUM
004505*                           AGE ITSELF WASN'T ALREADY A MULTIPLE OF 5
004506******************************************************************
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER. IBM-390.
004900       OBJECT-COMPUTER. IBM-390.
005000       SPECIAL-NAMES.
005100           C01 IS NEXT-PAGE.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT SYSOUT
005500           ASSIGN TO UT-S-SYSOUT
005600             ORGANIZATION IS SEQUENTIAL.
005700
005800           SELECT EFEDIT-FILE
005900           ASSIGN TO UT-S-EFEDIT
006000             ACCESS MODE IS SEQUENTIAL
006100             FILE STATUS IS IFCODE.
006200
006300           SELECT EFMSTR-FILE
006400           ASSIGN TO DA-S-EFMSTR
006500             ORGANIZATION IS INDEXED
006600             ACCESS MODE IS SEQUENTIAL
006700             RECORD KEY IS MSTR-CASE-NUMBER-KEY
006800             FILE STATUS IS OFCODE.
006900
007000       DATA DIVISION.
007100       FILE SECTION.
007200       FD  SYSOUT
007300           RECORDING MODE IS F
007400           LABEL RECORDS ARE STANDARD
007500           RECORD CONTAINS 132 CHARACTERS
007600           BLOCK CONTAINS 0 RECORDS
007700           DATA RECORD IS SYSOUT-REC.
007800       01  SYSOUT-REC  PIC X(132).
007900
008000       FD  EFEDIT-FILE
008100           RECORDING MODE IS F
008200           LABEL RECORDS ARE STANDARD
008300           RECORD CONTAINS 351 CHARACTERS
008400           BLOCK CONTAINS 0 RECORDS
008500           DATA RECORD IS EFEDIT-FLAT-REC.
008600       01  EFEDIT-FLAT-REC.
008700           05  EFEDIT-TYPE-CD          PIC X(1).
008800               88  EFEDIT-DETAIL-REC   VALUE "D".
008900               88  EFEDIT-TRAILER-REC  VALUE "T".
009000           05  EFEDIT-DATA             PIC X(350).
009100
009200****** VSAM KSDS, KEYED BY CASE NUMBER - THE WORKING MASTER FILE
009300****** EFRPT01 (STEP 3) BUILDS THE WHOLE REPORT SUITE FROM
009400       FD  EFMSTR-FILE
009500           RECORDING MODE IS F
009600           LABEL RECORDS ARE STANDARD
009700           RECORD CONTAINS 350 CHARACTERS
009800           DATA RECORD IS EFMSTR-REC.
009900       01  EFMSTR-REC                  PIC X(350).
010000       01  EFMSTR-REC-R REDEFINES EFMSTR-REC.
010100           05  MSTR-CASE-NUMBER-KEY    PIC X(12).
010200           05  FILLER                  PIC X(338).
010300
010400       WORKING-STORAGE SECTION.
010500
010600       01  FILE-STATUS-CODES.
010700           05  IFCODE                  PIC X(2).
010800               88  CODE-READ           VALUE SPACES.
010900               88  NO-MORE-DATA        VALUE "10".
011000           05  OFCODE                  PIC X(2).
011100               88  CODE-WRITE          VALUE SPACES.
011200
011300       COPY EFCLAIM.
011400
011500       01  WS-TRAILER-REC.
011600           05  TRLR-RECORD-COUNT       PIC 9(9).
011700           05  TRLR-MIN-AGE            PIC 9(3).
011800           05  TRLR-MAX-AGE            PIC 9(3).
011900           05  TRLR-ERROR-COUNT        PIC 9(9).
012000           05  TRLR-SUM-REPORTED-VAL   PIC S9(11)V99.
012100           05  TRLR-SUM-SETTLED-VAL    PIC S9(11)V99.
012200           05  FILLER                  PIC X(321).
012300       01  WS-TRAILER-REC-R REDEFINES WS-TRAILER-REC.
012400           05  TRLR-R-NUMERIC-PORTION  PIC X(29).
012500           05  FILLER                  PIC X(321).
012600
012700       01  COUNTERS-IDXS-AND-ACCUMULATORS.
012800           05  RECORDS-READ-PASS1      PIC 9(9) COMP.
012900           05  RECORDS-READ-PASS2      PIC 9(9) COMP.
013000           05  RECORDS-WRITTEN         PIC 9(9) COMP.
013100           05  WS-MIN-AGE               PIC 9(3) COMP.
013200           05  WS-MAX-AGE               PIC 9(3) COMP.
013300       01  COUNTERS-IDXS-AND-ACCUM-R REDEFINES
013400               COUNTERS-IDXS-AND-ACCUMULATORS.
013500           05  DBG-RECORDS-READ-PASS1  PIC X(4).
013600           05  DBG-RECORDS-READ-PASS2  PIC X(4).
013700           05  DBG-RECORDS-WRITTEN     PIC X(4).
013800           05  DBG-WS-MIN-AGE          PIC X(2).
013900           05  DBG-WS-MAX-AGE          PIC X(2).
014000
014100       01  MISC-WS-FLDS.
014200           05  BAND-CALC-SW            PIC X(1) VALUE "B".
014300           05  BAND-CALC-RETCD         PIC S9(4) COMP.
014400           05  DUMMY-RUN-DATE          PIC 9(8) VALUE 0.
014500           05  DUMMY-DOB               PIC 9(8) VALUE 0.
014700           05  WS-BAND-START           PIC S9(4) COMP.
014800           05  WS-BAND-EDGE            PIC S9(4) COMP.
014900
015000       01  FLAGS-AND-SWITCHES.
015100           05  MORE-DATA-SW            PIC X(1) VALUE "Y".
015200               88  NO-MORE-EFEDIT      VALUE "N".
015300           05  TRAILER-FOUND-SW        PIC X(1) VALUE "N".
015400               88  TRAILER-FOUND       VALUE "Y".
015500
015600       COPY ABENDREC.
015700
015800       PROCEDURE DIVISION.
015900           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016000           PERFORM 100-FIND-TRAILER THRU 100-EXIT
016100                   UNTIL NO-MORE-EFEDIT OR TRAILER-FOUND.
016200           IF NOT TRAILER-FOUND
016300               MOVE "NO TRAILER RECORD FOUND ON EFEDIT" TO ABEND-REASON
016400               GO TO 1000-ABEND-RTN
016500           END-IF.
016600           PERFORM 200-REOPEN-EFEDIT THRU 200-EXIT.
016700           PERFORM 300-BAND-AND-LOAD THRU 300-EXIT
016800                   UNTIL NO-MORE-EFEDIT.
016900           PERFORM 999-CLEANUP THRU 999-EXIT.
017000           MOVE +0 TO RETURN-CODE.
017100           GOBACK.
017200
017300       000-HOUSEKEEPING.
017400           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017500           DISPLAY "******** BEGIN JOB EFUPDT ********".
017600           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
017700           OPEN INPUT EFEDIT-FILE.
017800           OPEN OUTPUT SYSOUT.
017900       000-EXIT.
018000           EXIT.
018100
018200****** PASS 1 - SCAN FORWARD TO THE TRAILER RECORD TO PICK UP
018300****** THE MIN/MAX AGE ACCUMULATED BY EFLOAD.  DETAIL RECORDS
018400****** ARE NOT PROCESSED ON THIS PASS.
018500       100-FIND-TRAILER.
018600           MOVE "100-FIND-TRAILER" TO PARA-NAME.
018700           READ EFEDIT-FILE
018800               AT END
018900               MOVE "N" TO MORE-DATA-SW
019000               GO TO 100-EXIT
019100           END-READ.
019200           IF EFEDIT-TRAILER-REC
019300               MOVE EFEDIT-DATA TO WS-TRAILER-REC
019400               MOVE TRLR-MIN-AGE TO WS-MIN-AGE
019500               MOVE TRLR-MAX-AGE TO WS-MAX-AGE
019510               DIVIDE WS-MIN-AGE BY 5 GIVING WS-BAND-START
019520               MULTIPLY 5 BY WS-BAND-START
019600               MOVE "Y" TO TRAILER-FOUND-SW
019700           ELSE
019800               ADD +1 TO RECORDS-READ-PASS1
019900           END-IF.
020000       100-EXIT.
020100           EXIT.
020200
020300       200-REOPEN-EFEDIT.
020400           MOVE "200-REOPEN-EFEDIT" TO PARA-NAME.
020500           CLOSE EFEDIT-FILE.
020600           OPEN INPUT EFEDIT-FILE.
020700           OPEN OUTPUT EFMSTR-FILE.
020800           MOVE "Y" TO MORE-DATA-SW.
020900       200-EXIT.
021000           EXIT.
021100
021200****** PASS 2 - REREAD EFEDIT FROM THE TOP, THIS TIME ASSIGNING
021300****** THE AGE-BAND LABEL TO EACH DETAIL RECORD AND WRITING IT
021400****** TO THE EF CLAIM MASTER.  THE TRAILER RECORD IS SKIPPED.
021500       300-BAND-AND-LOAD.
021600           MOVE "300-BAND-AND-LOAD" TO PARA-NAME.
021700           READ EFEDIT-FILE
021800               AT END
021900               MOVE "N" TO MORE-DATA-SW
022000               GO TO 300-EXIT
022100           END-READ.
022200           IF EFEDIT-TRAILER-REC
022300               GO TO 300-EXIT
022400           END-IF.
022500           ADD +1 TO RECORDS-READ-PASS2.
022600           MOVE EFEDIT-DATA TO EF-CLAIM-REC.
022700           PERFORM 400-APPLY-BANDING THRU 400-EXIT.
022800           PERFORM 700-WRITE-EFMSTR THRU 700-EXIT.
022900       300-EXIT.
023000           EXIT.
023100
023200       400-APPLY-BANDING.
023210*    03/19/07 JRS - EF-PATIENT-AGE GOES IN AS THE AGE, THE
023220*    RETURNED BAND EDGE COMES BACK OUT INTO WS-BAND-EDGE AND
023230*    IS NOT KEPT.  DO NOT SWAP THESE TWO AGAIN - SEE CHANGE LOG.
023240*    11/08/07 JRS - WS-BAND-START IS THE MINIMUM AGE FLOORED
023250*    DOWN TO THE NEAREST MULTIPLE OF 5 (SET IN 100-FIND-TRAILER)
023260*    - THAT IS THE GRID ANCHOR THE SPEC CALLS FOR, NOT THE RAW
023270*    MINIMUM AGE ITSELF.
023300           MOVE "400-APPLY-BANDING" TO PARA-NAME.
023400           MOVE "B" TO BAND-CALC-SW.
023500           CALL "EFAGECLC" USING BAND-CALC-SW, DUMMY-RUN-DATE,
023600                DUMMY-DOB, EF-PATIENT-AGE, WS-BAND-START, WS-BAND-EDGE,
023700                EF-AGE-BAND, BAND-CALC-RETCD.
023800       400-EXIT.
023900           EXIT.
024000
024100       700-WRITE-EFMSTR.
024200           MOVE "700-WRITE-EFMSTR" TO PARA-NAME.
024300           MOVE EF-CLAIM-REC TO EFMSTR-REC.
024400           MOVE EF-CASE-NUMBER TO MSTR-CASE-NUMBER-KEY.
024500           WRITE EFMSTR-REC
024600               INVALID KEY
024700               MOVE "DUPLICATE CASE NUMBER ON EFMSTR" TO ABEND-REASON
024800               MOVE EF-CASE-NUMBER TO EXPECTED-VAL
024900               GO TO 1000-ABEND-RTN
025000           END-WRITE.
025100           ADD +1 TO RECORDS-WRITTEN.
025200       700-EXIT.
025300           EXIT.
025400
025500       999-CLEANUP.
025600           MOVE "999-CLEANUP" TO PARA-NAME.
025700           CLOSE EFEDIT-FILE, EFMSTR-FILE, SYSOUT.
025800           DISPLAY "** EFEDIT RECORDS READ - PASS 1 **".
025900           DISPLAY RECORDS-READ-PASS1.
026000           DISPLAY "** EFEDIT RECORDS READ - PASS 2 **".
026100           DISPLAY RECORDS-READ-PASS2.
026200           DISPLAY "** EFMSTR RECORDS WRITTEN **".
026300           DISPLAY RECORDS-WRITTEN.
026400           IF RECORDS-WRITTEN NOT = TRLR-RECORD-COUNT
026500               DISPLAY "** WARNING - MASTER COUNT DOES NOT MATCH "
026600                       "EFLOAD TRAILER COUNT **"
026700           END-IF.
026800           DISPLAY "******** NORMAL END OF JOB EFUPDT ********".
026900       999-EXIT.
027000           EXIT.
027100
027200       1000-ABEND-RTN.
027300           MOVE "EFUPDT" TO ABEND-PGM-NAME.
027400           WRITE SYSOUT-REC FROM ABEND-REC.
027500           CLOSE EFEDIT-FILE, EFMSTR-FILE, SYSOUT.
027600           DISPLAY "*** ABNORMAL END OF JOB-EFUPDT ***" UPON CONSOLE.
027700           MOVE +16 TO RETURN-CODE.
027800           GOBACK.
