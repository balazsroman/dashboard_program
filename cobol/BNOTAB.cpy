000100******************************************************************
000200*    BNOTAB   --  BNO (INDICALO ICD-10) DIAGNOSIS CODE/NAME      *
000300*                 LOOKUP.  THE FLAT FILE RECORD IS READ ONCE AT  *
000400*                 THE START OF EFRPT01 AND LOADED INTO THE       *
000500*                 IN-MEMORY TABLE BELOW FOR KEYED LOOKUP AGAINST *
000600*                 THE BNO/OENO CODE-DISTRIBUTION BLOCKS.          *
000700*    RECORD LENGTH:  160  ( 5 + 150 + 5 FILLER )                 *
000800******************************************************************
000900       01  BNO-CODE-REC.
001000           05  BNO-TAB-CODE                PIC X(5).
001100           05  BNO-TAB-NAME                PIC X(150).
001200           05  FILLER                      PIC X(5).
001300
001400*    IN-MEMORY CODE/NAME TABLE -- LOADED BY 110-LOAD-BNO-TABLE.
001500*    SIZED FOR THE FULL ICD-10 BNO CODE LIST CURRENTLY IN USE.
001600       01  BNO-TABLE-COUNT                 PIC 9(5) COMP.
001700       01  BNO-LOOKUP-TABLE.
001800           05  BNO-TAB-ENTRY OCCURS 1 TO 2500 TIMES
001900                             DEPENDING ON BNO-TABLE-COUNT
002000                             ASCENDING KEY IS BNO-ENTRY-CODE
002100                             INDEXED BY BNO-TAB-IDX.
002200               10  BNO-ENTRY-CODE          PIC X(5).
002300               10  BNO-ENTRY-NAME          PIC X(150).
