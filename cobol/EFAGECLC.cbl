000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  EFAGECLC.
000400       AUTHOR. R KOVACS.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 04/19/91.
000700       DATE-COMPILED. 04/19/91.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*     TWO-MODE CALCULATION SUBROUTINE FOR THE EF CLAIM FINANCING
001200*     REPORT:
001300*        CALC-TYPE-SW = "A"  COMPUTE PATIENT AGE, IN COMPLETED
001400*                             YEARS AT THE RUN DATE, FROM DATE OF
001500*                             BIRTH.  NO INTRINSIC DATE FUNCTIONS
001600*                             ARE USED - BOTH DATES ARE REDUCED TO
001700*                             A PSEUDO-JULIAN DAY NUMBER BY
001800*                             200-CALC-JULIAN-DAYS, THE SAME
001900*                             ROUTINE THIS SHOP HAS USED SINCE THE
002000*                             DAYS-BETWEEN-DATES ROUTINE WAS FIRST
002100*                             WRITTEN FOR THE BILLING SYSTEM.
002200*        CALC-TYPE-SW = "B"  GIVEN AN AGE AND THE AGE-BAND GRID
002300*                             START ANCHOR, RETURN THE 5-YEAR
002400*                             BAND'S LOWER EDGE AND ITS "LL-HH"
002500*                             PRINT LABEL.
002600*
002700*CHANGE LOG.
002800*    04/19/91  RK   0390    ORIGINAL PROGRAM (AGE CALC ONLY,
002900*                           ADAPTED FROM THE BILLING SYSTEM
003000*                           DAYS-BETWEEN-DATES ROUTINE)
003100*    07/30/94  MS   0452    ADDED CALC-TYPE-SW "B" - AGE-BAND
003200*                           LABEL CALCULATION FOR THE NEW EF
003300*                           CLAIM FINANCING REPORT REQUEST
003400*    01/11/99  TGD  0500    Y2K REVIEW - JULIAN DAY ROUTINE
003500*                           ALREADY CARRIES A FULL 4-DIGIT YEAR,
003600*                           NO CHANGE REQUIRED
003700*    02/27/01  JRS  0310    COMMENT CLEANUP PER SHOP STANDARD
003800******************************************************************
003900
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER. IBM-390.
004300       OBJECT-COMPUTER. IBM-390.
004400       INPUT-OUTPUT SECTION.
004500
004600       DATA DIVISION.
004700       FILE SECTION.
004800
004900       WORKING-STORAGE SECTION.
005000       01  JULIAN-WORK-FIELDS.
005100           05  WORK-YEAR               PIC 9(4) COMP.
005200           05  WORK-MONTH              PIC 9(2) COMP.
005300           05  WORK-DAY                PIC 9(2) COMP.
005400           05  WORK-LEAP-SW            PIC X(1) VALUE "N".
005500               88  LEAP-YEAR           VALUE "Y".
005600           05  DOB-JULIAN-DAYS         PIC 9(9) COMP.
005700           05  RUN-JULIAN-DAYS         PIC 9(9) COMP.
005800           05  AGE-IN-DAYS             PIC 9(9) COMP.
005900           05  REMAIN-QUOT             PIC 9(9) COMP.
006000           05  REMAIN-VAL              PIC 9(4) COMP.
006100
006200*    CUMULATIVE DAYS PRIOR TO EACH MONTH IN A NON-LEAP YEAR.
006300       01  MONTH-CUM-DAYS-TAB.
006400           05  FILLER PIC 9(3) COMP VALUE 0.
006500           05  FILLER PIC 9(3) COMP VALUE 31.
006600           05  FILLER PIC 9(3) COMP VALUE 59.
006700           05  FILLER PIC 9(3) COMP VALUE 90.
006800           05  FILLER PIC 9(3) COMP VALUE 120.
006900           05  FILLER PIC 9(3) COMP VALUE 151.
007000           05  FILLER PIC 9(3) COMP VALUE 181.
007100           05  FILLER PIC 9(3) COMP VALUE 212.
007200           05  FILLER PIC 9(3) COMP VALUE 243.
007300           05  FILLER PIC 9(3) COMP VALUE 273.
007400           05  FILLER PIC 9(3) COMP VALUE 304.
007500           05  FILLER PIC 9(3) COMP VALUE 334.
007600       01  MONTH-CUM-DAYS-TAB-R REDEFINES MONTH-CUM-DAYS-TAB.
007700           05  MONTH-CUM-DAYS OCCURS 12 TIMES  PIC 9(3) COMP.
007800
007900       01  BAND-WORK-FIELDS.
008000           05  BAND-OFFSET             PIC S9(4) COMP.
008100           05  BAND-QUOT               PIC S9(4) COMP.
008200       01  BAND-WORK-FIELDS-R REDEFINES BAND-WORK-FIELDS.
008300           05  FILLER                  PIC S9(4) COMP.
008400           05  FILLER                  PIC S9(4) COMP.
008500
008600       01  LABEL-EDIT-FIELDS.
008700           05  LOW-EDGE-EDIT           PIC ZZ9.
008800           05  HIGH-EDGE-EDIT          PIC ZZ9.
008900       01  LABEL-EDIT-FIELDS-R REDEFINES LABEL-EDIT-FIELDS.
009000           05  FILLER                  PIC X(3).
009100           05  FILLER                  PIC X(3).
009200
009300       LINKAGE SECTION.
009400       01  CALC-TYPE-SW                PIC X(1).
009500           88  CALC-AGE                VALUE "A".
009600           88  CALC-BAND               VALUE "B".
009700       01  RUN-DATE-YYYYMMDD           PIC 9(8).
009800       01  DATE-OF-BIRTH-YYYYMMDD      PIC 9(8).
009900       01  COMPUTED-AGE                PIC 9(3).
010000       01  BAND-START-EDGE             PIC S9(4).
010100       01  BAND-LOWER-EDGE             PIC S9(4).
010200       01  AGE-BAND-LABEL              PIC X(7).
010300       01  RETURN-CD                   PIC S9(4) COMP.
010400
010500       PROCEDURE DIVISION USING CALC-TYPE-SW, RUN-DATE-YYYYMMDD,
010600                                 DATE-OF-BIRTH-YYYYMMDD, COMPUTED-AGE,
010700                                 BAND-START-EDGE, BAND-LOWER-EDGE,
010800                                 AGE-BAND-LABEL, RETURN-CD.
010900       000-MAINLINE.
011000           MOVE 0 TO RETURN-CD.
011100           IF CALC-AGE
011200               PERFORM 100-CALC-AGE THRU 100-EXIT
011300           ELSE
011400               IF CALC-BAND
011500                   PERFORM 400-CALC-BAND-LABEL THRU 400-EXIT
011600               ELSE
011700                   MOVE 99 TO RETURN-CD
011800               END-IF
011900           END-IF.
012000           GOBACK.
012100
012200       100-CALC-AGE.
012300           MOVE RUN-DATE-YYYYMMDD(1:4) TO WORK-YEAR.
012400           MOVE RUN-DATE-YYYYMMDD(5:2) TO WORK-MONTH.
012500           MOVE RUN-DATE-YYYYMMDD(7:2) TO WORK-DAY.
012600           PERFORM 200-CALC-JULIAN-DAYS THRU 200-EXIT.
012700           MOVE AGE-IN-DAYS TO RUN-JULIAN-DAYS.
012800
012900           MOVE DATE-OF-BIRTH-YYYYMMDD(1:4) TO WORK-YEAR.
013000           MOVE DATE-OF-BIRTH-YYYYMMDD(5:2) TO WORK-MONTH.
013100           MOVE DATE-OF-BIRTH-YYYYMMDD(7:2) TO WORK-DAY.
013200           PERFORM 200-CALC-JULIAN-DAYS THRU 200-EXIT.
013300           MOVE AGE-IN-DAYS TO DOB-JULIAN-DAYS.
013400
013500           COMPUTE AGE-IN-DAYS = RUN-JULIAN-DAYS - DOB-JULIAN-DAYS.
013600           COMPUTE COMPUTED-AGE = AGE-IN-DAYS / 365.25.
013700       100-EXIT.
013800           EXIT.
013900
014000*    CLASSIC PSEUDO-JULIAN DAY-NUMBER ROUTINE - NO INTRINSIC
014100*    FUNCTIONS.  GOOD FOR ANY YEAR 1600 THROUGH 9999.
014200       200-CALC-JULIAN-DAYS.
014300           MOVE "N" TO WORK-LEAP-SW.
014400           COMPUTE REMAIN-QUOT = WORK-YEAR / 4.
014500           COMPUTE REMAIN-VAL = WORK-YEAR - (REMAIN-QUOT * 4).
014600           IF REMAIN-VAL = 0
014700               MOVE "Y" TO WORK-LEAP-SW
014800               COMPUTE REMAIN-QUOT = WORK-YEAR / 100.
014900               COMPUTE REMAIN-VAL = WORK-YEAR - (REMAIN-QUOT * 100).
015000               IF REMAIN-VAL = 0
015100                   MOVE "N" TO WORK-LEAP-SW
015200                   COMPUTE REMAIN-QUOT = WORK-YEAR / 400.
015300                   COMPUTE REMAIN-VAL = WORK-YEAR - (REMAIN-QUOT * 400)
015400                   IF REMAIN-VAL = 0
015500                       MOVE "Y" TO WORK-LEAP-SW
015600                   END-IF
015700               END-IF
015800           END-IF.
015900
016000           COMPUTE AGE-IN-DAYS =
016100               (WORK-YEAR * 365) + (WORK-YEAR / 4) -
016200               (WORK-YEAR / 100) + (WORK-YEAR / 400) +
016300               MONTH-CUM-DAYS(WORK-MONTH) + WORK-DAY.
016400
016500           IF LEAP-YEAR AND WORK-MONTH > 2
016600               ADD 1 TO AGE-IN-DAYS
016700           END-IF.
016800       200-EXIT.
016900           EXIT.
017000
017100       400-CALC-BAND-LABEL.
017200           COMPUTE BAND-OFFSET = COMPUTED-AGE - BAND-START-EDGE.
017300           COMPUTE BAND-QUOT = (BAND-OFFSET - 1) / 5.
017400           COMPUTE BAND-LOWER-EDGE =
017500               BAND-START-EDGE + (BAND-QUOT * 5).
017600
017700           MOVE BAND-LOWER-EDGE TO LOW-EDGE-EDIT.
017800           COMPUTE HIGH-EDGE-EDIT = BAND-LOWER-EDGE + 4.
017900           MOVE SPACES TO AGE-BAND-LABEL.
018000           STRING LOW-EDGE-EDIT DELIMITED BY SIZE
018100                  "-"           DELIMITED BY SIZE
018200                  HIGH-EDGE-EDIT DELIMITED BY SIZE
018300                  INTO AGE-BAND-LABEL.
018400       400-EXIT.
018500           EXIT.
