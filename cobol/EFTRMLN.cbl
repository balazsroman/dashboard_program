000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  EFTRMLN.
000400       AUTHOR. M STEEN.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/89.
000700       DATE-COMPILED. 03/14/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*     THIS SUBPROGRAM RETURNS THE SIGNIFICANT (BLANK-TRIMMED)
001300*     PORTION OF A TEXT FIELD, LEFT-JUSTIFIED, ALONG WITH ITS
001400*     SIGNIFICANT LENGTH.  ORIGINALLY WRITTEN TO SIZE VARIABLE
001500*     NAME FIELDS FOR THE PRINT LINE BUILDER; REUSED BY THE EF
001600*     CLAIM FINANCING SUITE TO TRIM THE BNO CODE/NAME LOOKUP.
001700*
001800*CHANGE LOG.
001900*    03/14/89  MS   0000    ORIGINAL PROGRAM - TRAILING TRIM ONLY,
002000*                           BACKWARD BYTE SCAN
002100*    11/02/90  JRS  0114    ADDED LEADING-BLANK TRIM FOR NAME
002200*                           FIELDS COMING OFF THE NEW DATA ENTRY
002300*                           SCREENS
002400*    06/18/93  MS   0201    WIDENED WORK FIELDS TO X(150) TO
002500*                           HANDLE THE LONGER DIAGNOSIS NAME
002600*                           FIELD USED BY THE EF FINANCING JOBS
002700*    09/09/98  TGD  0255    Y2K REVIEW - NO DATE FIELDS IN THIS
002800*                           PROGRAM, NO CHANGE REQUIRED
002900*    02/27/01  JRS  0309    MINOR CLEANUP OF COMMENTS PER SHOP
003000*                           DOCUMENTATION STANDARD REVIEW
003100******************************************************************
003200
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER. IBM-390.
003600       OBJECT-COMPUTER. IBM-390.
003700       SPECIAL-NAMES.
003800           C01 IS NEXT-PAGE.
003900       INPUT-OUTPUT SECTION.
004000
004100       DATA DIVISION.
004200       FILE SECTION.
004300
004400       WORKING-STORAGE SECTION.
004500       01  MISC-FIELDS.
004600           05  LEAD-CT            PIC S9(4) COMP VALUE 0.
004700           05  SCAN-IDX           PIC S9(4) COMP VALUE 0.
004800           05  FLD-LTH            PIC S9(4) COMP VALUE 0.
004900           05  SHIFT-TXT          PIC X(150).
005000           05  SHIFT-TXT-R REDEFINES SHIFT-TXT.
005100               10  SHIFT-BYTE OCCURS 150 TIMES  PIC X(1).
005200           05  NON-BLANK-FOUND-SW PIC X(1) VALUE "N".
005300               88  NON-BLANK-FOUND  VALUE "Y".
005400
005500       LINKAGE SECTION.
005600       01  TEXT1                  PIC X(150).
005700       01  TEXT1-R REDEFINES TEXT1.
005800           05  TEXT1-BYTE OCCURS 150 TIMES  PIC X(1).
005900       01  TRIMMED-TEXT           PIC X(150).
006000       01  TRIMMED-TEXT-R REDEFINES TRIMMED-TEXT.
006100           05  TRIMMED-BYTE OCCURS 150 TIMES  PIC X(1).
006200       01  RETURN-LTH             PIC S9(4) COMP.
006300
006400       PROCEDURE DIVISION USING TEXT1, TRIMMED-TEXT, RETURN-LTH.
006500       000-TRIM-FIELD.
006600           MOVE 0 TO LEAD-CT, RETURN-LTH.
006700           MOVE SPACES TO SHIFT-TXT, TRIMMED-TEXT.
006800           MOVE LENGTH OF TEXT1 TO FLD-LTH.
006900           INSPECT TEXT1 TALLYING LEAD-CT FOR LEADING SPACES.
007000
007100           IF LEAD-CT < FLD-LTH
007200               MOVE TEXT1(LEAD-CT + 1:) TO SHIFT-TXT
007300           END-IF.
007400
007500           MOVE "N" TO NON-BLANK-FOUND-SW.
007600           MOVE FLD-LTH TO SCAN-IDX.
007700           PERFORM 100-SCAN-TRAILING-BYTE THRU 100-EXIT
007800               UNTIL SCAN-IDX < 1 OR NON-BLANK-FOUND.
007900
008000           MOVE SCAN-IDX TO RETURN-LTH.
008100           IF RETURN-LTH > 0
008200               MOVE SHIFT-TXT(1:RETURN-LTH) TO TRIMMED-TEXT
008300           END-IF.
008400
008500           GOBACK.
008600
008700       100-SCAN-TRAILING-BYTE.
008800           IF SHIFT-BYTE(SCAN-IDX) NOT = SPACE
008900               MOVE "Y" TO NON-BLANK-FOUND-SW
009000           ELSE
009100               SUBTRACT 1 FROM SCAN-IDX
009200           END-IF.
009300       100-EXIT.
009400           EXIT.
