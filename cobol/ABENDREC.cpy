000100******************************************************************
000200*    ABENDREC  --  SHOP-STANDARD ABEND DISPLAY/SYSOUT RECORD.    *
000300*                  COPIED BY EVERY EF-FINANCE BATCH MAIN         *
000400*                  PROGRAM; WRITTEN TO SYSOUT AND DISPLAYED ON   *
000500*                  CONSOLE BY THE 1000-ABEND-RTN PARAGRAPH.      *
000600******************************************************************
000700       01  ABEND-REC.
000800           05  ABEND-PGM-NAME              PIC X(8).
000900           05  FILLER                      PIC X(1) VALUE SPACE.
001000           05  PARA-NAME                   PIC X(30).
001100           05  FILLER                      PIC X(1) VALUE SPACE.
001200           05  ABEND-REASON                PIC X(60).
001300           05  FILLER                      PIC X(1) VALUE SPACE.
001400           05  EXPECTED-VAL                PIC X(10).
001500           05  ACTUAL-VAL                  PIC X(10).
001600           05  FILLER                      PIC X(9).
