000100******************************************************************
000200*    EFCLAIM  --  EF (EGESZSEGBIZTOSITASI FINANSZIROZAS) CLAIM   *
000300*                 DETAIL RECORD, ONE PER CLAIM LINE REPORTED BY  *
000400*                 THE NATIONAL HEALTH-INSURANCE FINANCING FEED.  *
000500*    RECORD LENGTH:  350  (30 SOURCE FIELDS, 313 BYTES, PLUS     *
000600*                          AGE/AGE-BAND ENRICHMENT, 10 BYTES,    *
000700*                          PLUS FILLER PAD TO 350)                *
000800*    USED BY:  EFLOAD  (BUILDS), EFUPDT (BANDS), EFRPT01 (READS) *
000900******************************************************************
001000       01  EF-CLAIM-REC.
001100           05  EF-PERIOD                   PIC 9(6).
001200           05  EF-CARE-TYPE                PIC X(10).
001300           05  EF-PAYMENT-CATEGORY         PIC X(2).
001400           05  EF-DATE-OF-BIRTH            PIC 9(8).
001500           05  EF-DATE-OF-BIRTH-R REDEFINES EF-DATE-OF-BIRTH.
001600               10  EF-DOB-YYYY             PIC 9(4).
001700               10  EF-DOB-MM               PIC 9(2).
001800               10  EF-DOB-DD               PIC 9(2).
001900           05  EF-GENDER                   PIC X(5).
002000               88  EF-GENDER-MALE          VALUE "Ferfi".
002100               88  EF-GENDER-FEMALE        VALUE "No   ".
002200           05  EF-CITIZENSHIP              PIC X(20).
002300           05  EF-CASE-NUMBER              PIC X(12).
002400           05  EF-CARE-UNIT                PIC X(9).
002500           05  EF-SURGERY-LOG-NO           PIC X(12).
002600           05  EF-REFERRING-UNIT           PIC X(9).
002700           05  EF-REFERRING-PHYSN          PIC X(6).
002800           05  EF-REFERRAL-BASIS           PIC X(20).
002900           05  EF-INTERVENTION-DATE        PIC 9(8).
003000           05  EF-INTERVENTION-DATE-R REDEFINES EF-INTERVENTION-DATE.
003100               10  EF-INTV-YYYY            PIC 9(4).
003200               10  EF-INTV-MM              PIC 9(2).
003300               10  EF-INTV-DD              PIC 9(2).
003400           05  EF-DEVICE-PROC-CODE         PIC X(8).
003500           05  EF-FINANCING-GROUP          PIC X(4).
003600           05  EF-EXTRA-CODE               PIC X(4).
003700           05  EF-SUPPLEMENT-CODE          PIC X(4).
003800           05  EF-OENO-CODE                PIC X(5).
003900           05  EF-BNO-CODE                 PIC X(5).
004000           05  EF-REPORTED-QTY             PIC S9(5).
004100           05  EF-REPORTED-VALUE           PIC S9(9)V99.
004200           05  EF-INVOICING-COMPANY        PIC X(20).
004300           05  EF-INVOICE-NUMBER           PIC X(12).
004400           05  EF-INVOICE-DATE             PIC 9(8).
004500           05  EF-INVOICE-DATE-R REDEFINES EF-INVOICE-DATE.
004600               10  EF-INVDT-YYYY           PIC 9(4).
004700               10  EF-INVDT-MM             PIC 9(2).
004800               10  EF-INVDT-DD             PIC 9(2).
004900           05  EF-SETTLED-QTY              PIC S9(5).
005000           05  EF-SETTLED-VALUE            PIC S9(9)V99.
005100           05  EF-FINANCING-STATUS         PIC X(10).
005200           05  EF-ERROR-MESSAGES           PIC X(60).
005300           05  EF-ELIG-CHECK-WITHDRAWN     PIC X(1).
005400               88  EF-ELIG-WITHDRAWN       VALUE "I".
005500           05  EF-ELIG-CHECK-FEE           PIC S9(7)V99.
005600           05  EF-FUND-ID                  PIC X(4).
005700           05  EF-PATIENT-AGE              PIC 9(3).
005800           05  EF-AGE-BAND                 PIC X(7).
005900           05  FILLER                      PIC X(27).
